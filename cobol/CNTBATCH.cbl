000100****************************************************************  00000100
000200*    PROGRAM:  CNTBATCH                                           00000200
000300*    AUTHOR :  M. KOWALCZYK                                       00000300
000400*                                                                 00000400
000500*    DAILY CONTENT MAINTENANCE RUN.  LOADS THE USER, CONTENT      00000500
000600*    AND COMMENT MASTERS INTO TABLES, THEN APPLIES THE DAY'S      00000600
000700*    CONTENT-ACTIONS (PUBLISH, UNPUBLISH, UPDATE, METADATA,       00000700
000800*    COMMENT, REPLY) AGAINST THEM.  WRITES THE UPDATED CONTENT    00000800
000900*    AND COMMENT MASTERS AND THE CONTENT ACTIVITY REPORT.         00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    11/15/88  MWK  0000  ORIGINAL CODING                         00001300
001400*    11/18/88  MWK  0000  ADD-REPLY VERIFIES PARENT COMMENT FIRST 00001400
001420*    02/10/89  MWK  0015  CM ACTION NOW DENORMALIZES USER NAME    00001420
001500*    06/02/90  JKS  0063  METADATA ACTION RESTRICTED TO PRICE FLD 00001500
001520*    08/14/91  RMA  0072  ADDED DIAG-AREA REDEFINE FOR FAULT ANAL 00001520
001600*    01/11/93  JKS  0097  PER-ACTION-CODE CONTROL TOTALS ADDED    00001600
001620*    07/22/95  JKS  0140  CNT-UPDATED NOW STAMPED ON EVERY ACTION 00001620
001650*    03/02/97  MWK  0175  UD ACTION NO LONGER TOUCHES PRICE FIELD 00001650
001700*    09/30/98  CBQ  0202  Y2K - CENTURY WINDOW REVIEWED, PIVOT 50 00001700
001720*    10/01/98  CBQ  0202  Y2K - NO FURTHER CHANGE REQUIRED, CLEAN 00001720
001800*    04/12/01  LJF  0250  CLOSE FILES BEFORE GOBACK PER SHOP STD  00001800
001850*    08/22/02  LJF  0268  REJECTED ACTION COUNT ADDED TO TOTALS   00001850
001880*    02/11/03  MWK  0271  310-FIND-USER NOW CALLS USRMNT INSTEAD  00001880
001890*                         OF SCANNING THE TABLE IN-LINE           00001890
001893*    06/30/03  MWK  0279  UD ACTION NOW REPLACES ARTICLE BODY,    00001893
001896*                         NOT JUST PRODUCT/ARTICLE TITLE          00001896
001900****************************************************************  00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID. CNTBATCH.                                            00002100
002200 AUTHOR. M. KOWALCZYK.                                            00002200
002300 INSTALLATION. SYSTEMS GROUP - PUBLISHING PLATFORM.               00002300
002400 DATE-WRITTEN. 11/15/88.                                          00002400
002500 DATE-COMPILED. 04/12/01.                                         00002500
002600 SECURITY. NON-CONFIDENTIAL.                                      00002600
002700 ENVIRONMENT DIVISION.                                            00002700
002800 CONFIGURATION SECTION.                                           00002800
002900 SOURCE-COMPUTER. IBM-370.                                        00002900
003000 OBJECT-COMPUTER. IBM-370.                                        00003000
003100 SPECIAL-NAMES.                                                   00003100
003200     C01 IS TOP-OF-FORM.                                          00003200
003300 INPUT-OUTPUT SECTION.                                            00003300
003400 FILE-CONTROL.                                                    00003400
003500     SELECT USERS-FILE ASSIGN TO USERMSTR                         00003500
003600            ACCESS IS SEQUENTIAL                                  00003600
003700            FILE STATUS IS WS-USERS-STATUS.                       00003700
003800     SELECT CONTENT-FILE ASSIGN TO CONTMSTR                       00003800
003900            ACCESS IS SEQUENTIAL                                  00003900
004000            FILE STATUS IS WS-CONTENT-STATUS.                     00004000
004100     SELECT CONTENT-NEW-FILE ASSIGN TO CONTNEW                    00004100
004200            ACCESS IS SEQUENTIAL                                  00004200
004300            FILE STATUS IS WS-CONTNEW-STATUS.                     00004300
004400     SELECT COMMENTS-FILE ASSIGN TO CMNTMSTR                      00004400
004500            ACCESS IS SEQUENTIAL                                  00004500
004600            FILE STATUS IS WS-COMMENTS-STATUS.                    00004600
004700     SELECT COMMENTS-NEW-FILE ASSIGN TO CMNTNEW                   00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS IS WS-CMNTNEW-STATUS.                     00004900
005000     SELECT ACTIONS-FILE ASSIGN TO CNTACTS                        00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS IS WS-ACTIONS-STATUS.                     00005200
005300     SELECT REPORT-FILE ASSIGN TO CNTRPT                          00005300
005400            FILE STATUS IS WS-REPORT-STATUS.                      00005400
005500****************************************************************  00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800****************************************************************  00005800
005900 FD  USERS-FILE                                                   00005900
006000     RECORDING MODE IS F.                                         00006000
006100 COPY USRCOPY.                                                    00006100
006200*                                                                 00006200
006300 FD  CONTENT-FILE                                                 00006300
006400     RECORDING MODE IS F.                                         00006400
006500 COPY CNTCOPY.                                                    00006500
006600*                                                                 00006600
006700 FD  CONTENT-NEW-FILE                                             00006700
006800     RECORDING MODE IS F.                                         00006800
006900 COPY CNTCOPY                                                     00006900
007000     REPLACING CONTENT-RECORD  BY CONTENT-NEW-RECORD              00007000
007100               CNT-ID          BY NCNT-ID                         00007100
007200               CNT-TYPE        BY NCNT-TYPE                       00007200
007300               CNT-IS-ARTICLE  BY NCNT-IS-ARTICLE                 00007300
007400               CNT-IS-PRODUCT  BY NCNT-IS-PRODUCT                 00007400
007500               CNT-TITLE       BY NCNT-TITLE                      00007500
007600               CNT-BODY        BY NCNT-BODY                       00007600
007700               CNT-PRICE       BY NCNT-PRICE                      00007700
007800               CNT-TAGS        BY NCNT-TAGS                       00007800
007900               CNT-TAG         BY NCNT-TAG                        00007900
008000               CNT-PUBLISHED   BY NCNT-PUBLISHED                  00008000
008100               CNT-IS-PUBLISHED BY NCNT-IS-PUBLISHED              00008100
008200               CNT-NOT-PUBLISHED BY NCNT-NOT-PUBLISHED            00008200
008300               CNT-CREATED     BY NCNT-CREATED                    00008300
008400               CNT-UPDATED     BY NCNT-UPDATED                    00008400
008500               CNT-AUTHOR-ID   BY NCNT-AUTHOR-ID                  00008500
008600               CNT-COMMENT-CNT BY NCNT-COMMENT-CNT.               00008600
008700*                                                                 00008700
008800 FD  COMMENTS-FILE                                                00008800
008900     RECORDING MODE IS F.                                         00008900
009000 COPY CMTCOPY.                                                    00009000
009100*                                                                 00009100
009200 FD  COMMENTS-NEW-FILE                                            00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY CMTCOPY                                                     00009400
009500     REPLACING COMMENT-RECORD  BY COMMENT-NEW-RECORD              00009500
009600               CMT-CONTENT-ID  BY NMT-CONTENT-ID                  00009600
009700               CMT-ID          BY NMT-ID                          00009700
009800               CMT-USER-ID     BY NMT-USER-ID                     00009800
009900               CMT-USER-NAME   BY NMT-USER-NAME                   00009900
010000               CMT-TEXT        BY NMT-TEXT                        00010000
010100               CMT-TIMESTAMP   BY NMT-TIMESTAMP                   00010100
010200               CMT-PARENT-ID   BY NMT-PARENT-ID.                  00010200
010300*                                                                 00010300
010400 FD  ACTIONS-FILE                                                 00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY ACTCOPY.                                                    00010600
010700*                                                                 00010700
010800 FD  REPORT-FILE                                                  00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  REPORT-RECORD                PIC X(132).                     00011000
011100****************************************************************  00011100
011200 WORKING-STORAGE SECTION.                                         00011200
011300****************************************************************  00011300
011400 01  WS-FILE-STATUS-FIELDS.                                       00011400
011500     05  WS-USERS-STATUS          PIC X(2) VALUE SPACES.          00011500
011600     05  WS-CONTENT-STATUS        PIC X(2) VALUE SPACES.          00011600
011700     05  WS-CONTNEW-STATUS        PIC X(2) VALUE SPACES.          00011700
011800     05  WS-COMMENTS-STATUS       PIC X(2) VALUE SPACES.          00011800
011900     05  WS-CMNTNEW-STATUS        PIC X(2) VALUE SPACES.          00011900
012000     05  WS-ACTIONS-STATUS        PIC X(2) VALUE SPACES.          00012000
012100     05  WS-REPORT-STATUS         PIC X(2) VALUE SPACES.          00012100
012200*                                                                 00012200
012300 01  WS-SWITCHES.                                                 00012300
012400     05  WS-USERS-EOF             PIC X VALUE 'N'.                00012400
012500     05  WS-CONTENT-EOF           PIC X VALUE 'N'.                00012500
012600     05  WS-COMMENTS-EOF          PIC X VALUE 'N'.                00012600
012700     05  WS-ACTIONS-EOF           PIC X VALUE 'N'.                00012700
012800     05  WS-ACTION-OK             PIC X VALUE 'Y'.                00012800
012900     05  WS-CONTENT-FOUND         PIC X VALUE 'N'.                00012900
013000     05  WS-USER-FOUND            PIC X VALUE 'N'.                00013000
013100     05  WS-PARENT-FOUND          PIC X VALUE 'N'.                00013100
013200*                                                                 00013200
013300 01  WS-CURRENT-DATE-TIME.                                        00013300
013400     05  WS-CURRENT-DATE.                                         00013400
013500         10  WS-CUR-YY            PIC 9(2).                       00013500
013600         10  WS-CUR-MM            PIC 9(2).                       00013600
013700         10  WS-CUR-DD            PIC 9(2).                       00013700
013800     05  WS-CURRENT-TIME.                                         00013800
013900         10  WS-CUR-HH            PIC 9(2).                       00013900
014000         10  WS-CUR-MN            PIC 9(2).                       00014000
014100         10  WS-CUR-SS            PIC 9(2).                       00014100
014200         10  WS-CUR-HS            PIC 9(2).                       00014200
014300*                                                                 00014300
014400 01  WS-TIMESTAMP-14              PIC 9(14) VALUE 0.              00014400
014500 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-14.                00014500
014600     05  WS-TS-CENTURY            PIC 9(2).                       00014600
014700     05  WS-TS-YY                 PIC 9(2).                       00014700
014800     05  WS-TS-MM                 PIC 9(2).                       00014800
014900     05  WS-TS-DD                 PIC 9(2).                       00014900
015000     05  WS-TS-HH                 PIC 9(2).                       00015000
015100     05  WS-TS-MN                 PIC 9(2).                       00015100
015200     05  WS-TS-SS                 PIC 9(2).                       00015200
015300*                                                                 00015300
015400 01  WS-USER-TABLE.                                               00015400
015500     05  WS-USR-TABLE-COUNT       PIC 9(06) COMP VALUE 0.         00015500
015600     05  WS-USR-ENTRY OCCURS 2000 TIMES                           00015600
015700                      INDEXED BY WS-USR-IDX.                      00015700
015800         10  WS-USR-ID            PIC 9(06).                      00015800
015900         10  WS-USR-NAME          PIC X(30).                      00015900
016000         10  WS-USR-EMAIL         PIC X(40).                      00016000
016100         10  WS-USR-ROLE          PIC X(08).                      00016100
016200*                                                                 00016200
016300 01  WS-CONTENT-TABLE.                                            00016300
016400     05  WS-CNT-TABLE-COUNT       PIC 9(06) COMP VALUE 0.         00016400
016500     05  WS-CNT-ENTRY OCCURS 2000 TIMES                           00016500
016600                      INDEXED BY WS-CNT-IDX.                      00016600
016700         10  WS-CNT-ID            PIC 9(06).                      00016700
016800         10  WS-CNT-TYPE          PIC X(08).                      00016800
016900         10  WS-CNT-TITLE         PIC X(50).                      00016900
017000         10  WS-CNT-BODY          PIC X(100).                     00017000
017100         10  WS-CNT-PRICE         PIC S9(07)V99.                  00017100
017200         10  WS-CNT-TAG OCCURS 5 TIMES PIC X(15).                 00017200
017300         10  WS-CNT-PUBLISHED     PIC X(01).                      00017300
017400         10  WS-CNT-CREATED       PIC 9(14).                      00017400
017500         10  WS-CNT-UPDATED       PIC 9(14).                      00017500
017600         10  WS-CNT-AUTHOR-ID     PIC 9(06).                      00017600
017700         10  WS-CNT-COMMENT-CNT   PIC 9(02).                      00017700
017800*                                                                 00017800
017900 01  WS-COMMENT-TABLE.                                            00017900
018000     05  WS-CMT-TABLE-COUNT       PIC 9(06) COMP VALUE 0.         00018000
018100     05  WS-CMT-ENTRY OCCURS 4000 TIMES                           00018100
018200                      INDEXED BY WS-CMT-IDX.                      00018200
018300         10  WS-CMT-CONTENT-ID    PIC 9(06).                      00018300
018400         10  WS-CMT-ID            PIC 9(06).                      00018400
018500         10  WS-CMT-USER-ID       PIC 9(06).                      00018500
018600         10  WS-CMT-USER-NAME     PIC X(30).                      00018600
018700         10  WS-CMT-TEXT          PIC X(80).                      00018700
018800         10  WS-CMT-TIMESTAMP     PIC 9(14).                      00018800
018900         10  WS-CMT-PARENT-ID     PIC 9(06).                      00018900
019000*                                                                 00019000
019100 01  WS-NEXT-CMT-ID               PIC 9(06) COMP-3 VALUE 0.       00019100
019200 01  WS-NEW-PARENT-ID             PIC 9(06) VALUE 0.              00019200
019300 01  WS-MATCH-INDEX               PIC 9(06) COMP VALUE 0.         00019300
019320*                                                                 00019320
019340*    FIELDS USED TO CALL USRMNT FOR AUTHOR/COMMENTER VERIFY       00019340
019360 01  WS-USER-FUNCTION-CODE        PIC X(11) VALUE SPACES.         00019360
019380 01  WS-USER-RETURN-CODE          PIC 9(02) COMP VALUE 0.         00019380
019385 01  WS-USER-REQUEST-FIELDS.                                      00019385
019390     05  WS-USRQ-ID               PIC 9(06).                      00019390
019392     05  WS-USRQ-NAME             PIC X(30).                      00019392
019394     05  WS-USRQ-EMAIL            PIC X(40).                      00019394
019396     05  WS-USRQ-ROLE             PIC X(08).                      00019396
019400 01  WS-AC-MATCH                  PIC 9(02) COMP VALUE 0.         00019400
019500 01  WS-REJECT-REASON             PIC X(26) VALUE SPACES.         00019500
019600*                                                                 00019600
019700*    PARALLEL ARRAYS - ACTION-CODE TABLE AND ITS CONTROL TOTALS,  00019700
019800*    TIED TOGETHER BY A COMMON SUBSCRIPT                          00019800
019900 01  WS-ACTION-CODE-DATA.                                         00019900
020000     05  FILLER                   PIC X(02) VALUE 'PB'.           00020000
020100     05  FILLER                   PIC X(02) VALUE 'UP'.           00020100
020200     05  FILLER                   PIC X(02) VALUE 'UD'.           00020200
020300     05  FILLER                   PIC X(02) VALUE 'MD'.           00020300
020400     05  FILLER                   PIC X(02) VALUE 'CM'.           00020400
020500     05  FILLER                   PIC X(02) VALUE 'RP'.           00020500
020600 01  WS-ACTION-CODE-TABLE REDEFINES WS-ACTION-CODE-DATA.          00020600
020700     05  WS-AC-CODE OCCURS 6 TIMES PIC X(02).                     00020700
020800*                                                                 00020800
020900 01  WS-ACTION-COUNTS.                                            00020900
021000     05  WS-AC-COUNT OCCURS 6 TIMES INDEXED BY WS-AC-IDX.         00021000
021100         10  WS-AC-READ           PIC S9(5) COMP-3 VALUE 0.       00021100
021200         10  WS-AC-APPLIED        PIC S9(5) COMP-3 VALUE 0.       00021200
021300         10  WS-AC-REJECTED       PIC S9(5) COMP-3 VALUE 0.       00021300
021400*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00021400
021500 77  WS-TOTAL-READ                PIC S9(5) COMP-3 VALUE 0.       00021500
021600 77  WS-TOTAL-APPLIED             PIC S9(5) COMP-3 VALUE 0.       00021600
021700 77  WS-TOTAL-REJECTED            PIC S9(5) COMP-3 VALUE 0.       00021700
021800*                                                                 00021800
021900*    METADATA ACTION TEXT CARRIES A ZERO-PADDED 9-DIGIT IMPLIED-  00021900
022000*    DECIMAL PRICE (7 INTEGER, 2 FRACTION) - NO DECIMAL POINT     00022000
022100 01  WS-PRICE-ALPHA                PIC X(09) VALUE SPACES.        00022100
022200 01  WS-PRICE-NUMERIC REDEFINES WS-PRICE-ALPHA                    00022200
022300                                   PIC 9(07)V99.                  00022300
022400*                                                                 00022400
022500 01  RPT-HEADER1.                                                 00022500
022600     05  FILLER PIC X(32)                                         00022600
022700         VALUE 'CONTENT ACTIVITY REPORT  DATE:  '.                00022700
022800     05  RPT-MM                   PIC 99.                         00022800
022900     05  FILLER PIC X VALUE '/'.                                  00022900
023000     05  RPT-DD                   PIC 99.                         00023000
023100     05  FILLER PIC X VALUE '/'.                                  00023100
023200     05  RPT-YY                   PIC 99.                         00023200
023300     05  FILLER PIC X(92) VALUE SPACES.                           00023300
023400 01  RPT-COLUMN-HDR.                                              00023400
023500     05  FILLER PIC X(08) VALUE 'ACTION  '.                       00023500
023600     05  FILLER PIC X(10) VALUE 'CONTENT ID'.                     00023600
023700     05  FILLER PIC X(10) VALUE 'RESULT    '.                     00023700
023800     05  FILLER PIC X(30) VALUE 'REASON                        '. 00023800
023900     05  FILLER PIC X(74) VALUE SPACES.                           00023900
024000 01  RPT-DETAIL-LINE.                                             00024000
024100     05  RPT-D-CODE               PIC X(04).                      00024100
024200     05  FILLER                   PIC X(04) VALUE SPACES.         00024200
024300     05  RPT-D-CNT-ID             PIC ZZZZZ9.                     00024300
024400     05  FILLER                   PIC X(04) VALUE SPACES.         00024400
024500     05  RPT-D-RESULT             PIC X(08).                      00024500
024600     05  FILLER                   PIC X(02) VALUE SPACES.         00024600
024700     05  RPT-D-REASON             PIC X(26).                      00024700
024800     05  FILLER                   PIC X(76) VALUE SPACES.         00024800
024900 01  RPT-TOTALS-HDR.                                              00024900
025000     05  FILLER PIC X(26) VALUE 'ACTION CONTROL TOTALS:'.         00025000
025100     05  FILLER PIC X(106) VALUE SPACES.                          00025100
025200 01  RPT-TOTALS-LINE.                                             00025200
025300     05  FILLER                   PIC X(20) VALUE SPACES.         00025300
025400     05  RPT-T-LABEL              PIC X(24) VALUE SPACES.         00025400
025500     05  RPT-T-VALUE              PIC ZZZZ9.                      00025500
025600     05  FILLER                   PIC X(83) VALUE SPACES.         00025600
025700 01  RPT-CONTENT-HDR.                                             00025700
025800     05  FILLER PIC X(26) VALUE 'CONTENT ITEM LISTING:'.          00025800
025900     05  FILLER PIC X(106) VALUE SPACES.                          00025900
026000 01  RPT-CONTENT-LINE.                                            00026000
026100     05  RPT-C-ID                 PIC ZZZZZ9.                     00026100
026200     05  FILLER                   PIC X(03) VALUE SPACES.         00026200
026300     05  RPT-C-TYPE               PIC X(08).                      00026300
026400     05  FILLER                   PIC X(02) VALUE SPACES.         00026400
026500     05  RPT-C-TITLE              PIC X(50).                      00026500
026600     05  FILLER                   PIC X(02) VALUE SPACES.         00026600
026700     05  RPT-C-PUBLISHED          PIC X(01).                      00026700
026800     05  FILLER                   PIC X(03) VALUE SPACES.         00026800
026900     05  RPT-C-CMT-CNT            PIC Z9.                         00026900
027000     05  FILLER                   PIC X(50) VALUE SPACES.         00027000
027100****************************************************************  00027100
027200 PROCEDURE DIVISION.                                              00027200
027300****************************************************************  00027300
027400 000-MAIN.                                                        00027400
027500     PERFORM 900-BUILD-TIMESTAMP THRU 900-EXIT.                   00027500
027600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00027600
027700     PERFORM 710-READ-USERS-FILE THRU 710-EXIT.                   00027700
027800     PERFORM 110-LOAD-USER-TABLE THRU 110-EXIT                    00027800
027900         UNTIL WS-USERS-EOF = 'Y'.                                00027900
028000     PERFORM 712-READ-CONTENT-FILE THRU 712-EXIT.                 00028000
028100     PERFORM 120-LOAD-CONTENT-TABLE THRU 120-EXIT                 00028100
028200         UNTIL WS-CONTENT-EOF = 'Y'.                              00028200
028300     PERFORM 714-READ-COMMENTS-FILE THRU 714-EXIT.                00028300
028400     PERFORM 130-LOAD-COMMENT-TABLE THRU 130-EXIT                 00028400
028500         UNTIL WS-COMMENTS-EOF = 'Y'.                             00028500
028600     MOVE WS-CMT-TABLE-COUNT TO WS-NEXT-CMT-ID.                   00028600
028700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00028700
028800     PERFORM 716-READ-ACTIONS-FILE THRU 716-EXIT.                 00028800
028900     PERFORM 100-PROCESS-ACTION THRU 100-EXIT                     00028900
029000         UNTIL WS-ACTIONS-EOF = 'Y'.                              00029000
029100     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00029100
029200     PERFORM 730-WRITE-CONTENT-NEW THRU 730-EXIT                  00029200
029300         VARYING WS-CNT-IDX FROM 1 BY 1                           00029300
029400             UNTIL WS-CNT-IDX > WS-CNT-TABLE-COUNT.               00029400
029500     PERFORM 740-WRITE-COMMENTS-NEW THRU 740-EXIT                 00029500
029600         VARYING WS-CMT-IDX FROM 1 BY 1                           00029600
029700             UNTIL WS-CMT-IDX > WS-CMT-TABLE-COUNT.               00029700
029800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00029800
029900     GOBACK.                                                      00029900
030000*                                                                 00030000
030100 100-PROCESS-ACTION.                                              00030100
030200     PERFORM 250-FIND-ACTION-SLOT THRU 250-EXIT.                  00030200
030300     ADD 1 TO WS-AC-READ(WS-AC-IDX).                              00030300
030400     MOVE 'Y' TO WS-ACTION-OK.                                    00030400
030500     MOVE SPACES TO WS-REJECT-REASON.                             00030500
030600     EVALUATE TRUE                                                00030600
030700         WHEN ACT-IS-PUBLISH                                      00030700
030800             PERFORM 400-SET-PUBLISHED THRU 400-EXIT              00030800
030900         WHEN ACT-IS-UNPUBLISH                                    00030900
031000             PERFORM 410-SET-UNPUBLISHED THRU 410-EXIT            00031000
031100         WHEN ACT-IS-UPDATE                                       00031100
031200             PERFORM 420-UPDATE-TITLE THRU 420-EXIT               00031200
031300         WHEN ACT-IS-METADATA                                     00031300
031400             PERFORM 430-SET-METADATA THRU 430-EXIT               00031400
031500         WHEN ACT-IS-COMMENT                                      00031500
031600             PERFORM 440-ADD-COMMENT THRU 440-EXIT                00031600
031700         WHEN ACT-IS-REPLY                                        00031700
031800             PERFORM 450-ADD-REPLY THRU 450-EXIT                  00031800
031900         WHEN OTHER                                               00031900
032000             MOVE 'N' TO WS-ACTION-OK                             00032000
032100             MOVE 'UNKNOWN ACTION CODE' TO WS-REJECT-REASON       00032100
032200     END-EVALUATE.                                                00032200
032300     IF WS-ACTION-OK = 'Y'                                        00032300
032400         ADD 1 TO WS-AC-APPLIED(WS-AC-IDX)                        00032400
032500     ELSE                                                         00032500
032600         ADD 1 TO WS-AC-REJECTED(WS-AC-IDX)                       00032600
032700     END-IF.                                                      00032700
032800     PERFORM 830-REPORT-DETAIL THRU 830-EXIT.                     00032800
032900     PERFORM 716-READ-ACTIONS-FILE THRU 716-EXIT.                 00032900
033000 100-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 110-LOAD-USER-TABLE.                                             00033300
033400     ADD 1 TO WS-USR-TABLE-COUNT.                                 00033400
033500     SET WS-USR-IDX TO WS-USR-TABLE-COUNT.                        00033500
033600     MOVE USR-ID    TO WS-USR-ID(WS-USR-IDX).                     00033600
033700     MOVE USR-NAME  TO WS-USR-NAME(WS-USR-IDX).                   00033700
033800     MOVE USR-EMAIL TO WS-USR-EMAIL(WS-USR-IDX).                  00033800
033900     MOVE USR-ROLE  TO WS-USR-ROLE(WS-USR-IDX).                   00033900
034000     PERFORM 710-READ-USERS-FILE THRU 710-EXIT.                   00034000
034100 110-EXIT.                                                        00034100
034200     EXIT.                                                        00034200
034300*                                                                 00034300
034400 120-LOAD-CONTENT-TABLE.                                          00034400
034500     ADD 1 TO WS-CNT-TABLE-COUNT.                                 00034500
034600     SET WS-CNT-IDX TO WS-CNT-TABLE-COUNT.                        00034600
034700     MOVE CNT-ID            TO WS-CNT-ID(WS-CNT-IDX).             00034700
034800     MOVE CNT-TYPE          TO WS-CNT-TYPE(WS-CNT-IDX).           00034800
034900     MOVE CNT-TITLE         TO WS-CNT-TITLE(WS-CNT-IDX).          00034900
035000     MOVE CNT-BODY          TO WS-CNT-BODY(WS-CNT-IDX).           00035000
035100     MOVE CNT-PRICE         TO WS-CNT-PRICE(WS-CNT-IDX).          00035100
035200     MOVE CNT-TAG(1)        TO WS-CNT-TAG(WS-CNT-IDX, 1).         00035200
035300     MOVE CNT-TAG(2)        TO WS-CNT-TAG(WS-CNT-IDX, 2).         00035300
035400     MOVE CNT-TAG(3)        TO WS-CNT-TAG(WS-CNT-IDX, 3).         00035400
035500     MOVE CNT-TAG(4)        TO WS-CNT-TAG(WS-CNT-IDX, 4).         00035500
035600     MOVE CNT-TAG(5)        TO WS-CNT-TAG(WS-CNT-IDX, 5).         00035600
035700     MOVE CNT-PUBLISHED     TO WS-CNT-PUBLISHED(WS-CNT-IDX).      00035700
035800     MOVE CNT-CREATED       TO WS-CNT-CREATED(WS-CNT-IDX).        00035800
035900     MOVE CNT-UPDATED       TO WS-CNT-UPDATED(WS-CNT-IDX).        00035900
036000     MOVE CNT-AUTHOR-ID     TO WS-CNT-AUTHOR-ID(WS-CNT-IDX).      00036000
036100     MOVE CNT-COMMENT-CNT   TO WS-CNT-COMMENT-CNT(WS-CNT-IDX).    00036100
036200     PERFORM 712-READ-CONTENT-FILE THRU 712-EXIT.                 00036200
036300 120-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500*                                                                 00036500
036600 130-LOAD-COMMENT-TABLE.                                          00036600
036700     ADD 1 TO WS-CMT-TABLE-COUNT.                                 00036700
036800     SET WS-CMT-IDX TO WS-CMT-TABLE-COUNT.                        00036800
036900     MOVE CMT-CONTENT-ID TO WS-CMT-CONTENT-ID(WS-CMT-IDX).        00036900
037000     MOVE CMT-ID         TO WS-CMT-ID(WS-CMT-IDX).                00037000
037100     MOVE CMT-USER-ID    TO WS-CMT-USER-ID(WS-CMT-IDX).           00037100
037200     MOVE CMT-USER-NAME  TO WS-CMT-USER-NAME(WS-CMT-IDX).         00037200
037300     MOVE CMT-TEXT       TO WS-CMT-TEXT(WS-CMT-IDX).              00037300
037400     MOVE CMT-TIMESTAMP  TO WS-CMT-TIMESTAMP(WS-CMT-IDX).         00037400
037500     MOVE CMT-PARENT-ID  TO WS-CMT-PARENT-ID(WS-CMT-IDX).         00037500
037600     PERFORM 714-READ-COMMENTS-FILE THRU 714-EXIT.                00037600
037700 130-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900*                                                                 00037900
038000 250-FIND-ACTION-SLOT.                                            00038000
038100     MOVE 0 TO WS-AC-MATCH.                                       00038100
038200     SET WS-AC-IDX TO 1.                                          00038200
038300     PERFORM 255-SEARCH-ACTION-SLOT THRU 255-EXIT                 00038300
038400         UNTIL WS-AC-IDX > 6 OR WS-AC-MATCH NOT = 0.              00038400
038500     IF WS-AC-MATCH NOT = 0                                       00038500
038600         SET WS-AC-IDX TO WS-AC-MATCH                             00038600
038700     ELSE                                                         00038700
038800         SET WS-AC-IDX TO 6                                       00038800
038900     END-IF.                                                      00038900
039000 250-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 255-SEARCH-ACTION-SLOT.                                          00039300
039400     IF WS-AC-CODE(WS-AC-IDX) = ACT-CODE                          00039400
039500         SET WS-AC-MATCH TO WS-AC-IDX                             00039500
039600     ELSE                                                         00039600
039700         SET WS-AC-IDX UP BY 1                                    00039700
039800     END-IF.                                                      00039800
039900 255-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 260-STAMP-UPDATED.                                               00040200
040300     MOVE WS-TIMESTAMP-14 TO WS-CNT-UPDATED(WS-CNT-IDX).          00040300
040400 260-EXIT.                                                        00040400
040500     EXIT.                                                        00040500
040600*                                                                 00040600
040700 270-APPEND-COMMENT.                                              00040700
040800     ADD 1 TO WS-CMT-TABLE-COUNT.                                 00040800
040900     ADD 1 TO WS-NEXT-CMT-ID.                                     00040900
041000     SET WS-CMT-IDX TO WS-CMT-TABLE-COUNT.                        00041000
041100     MOVE ACT-CONTENT-ID      TO WS-CMT-CONTENT-ID(WS-CMT-IDX).   00041100
041200     MOVE WS-NEXT-CMT-ID      TO WS-CMT-ID(WS-CMT-IDX).           00041200
041300     MOVE ACT-USER-ID         TO WS-CMT-USER-ID(WS-CMT-IDX).      00041300
041400     MOVE WS-USR-NAME(WS-USR-IDX) TO WS-CMT-USER-NAME(WS-CMT-IDX).00041400
041500     MOVE ACT-TEXT            TO WS-CMT-TEXT(WS-CMT-IDX).         00041500
041600     MOVE WS-TIMESTAMP-14     TO WS-CMT-TIMESTAMP(WS-CMT-IDX).    00041600
041700     MOVE WS-NEW-PARENT-ID    TO WS-CMT-PARENT-ID(WS-CMT-IDX).    00041700
041800     ADD 1 TO WS-CNT-COMMENT-CNT(WS-CNT-IDX).                     00041800
041900 270-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 300-FIND-CONTENT.                                                00042200
042300     MOVE 'N' TO WS-CONTENT-FOUND.                                00042300
042400     MOVE 0 TO WS-MATCH-INDEX.                                    00042400
042500     SET WS-CNT-IDX TO 1.                                         00042500
042600     PERFORM 305-SEARCH-CONTENT THRU 305-EXIT                     00042600
042700         UNTIL WS-CNT-IDX > WS-CNT-TABLE-COUNT                    00042700
042800            OR WS-MATCH-INDEX NOT = 0.                            00042800
042900     IF WS-MATCH-INDEX NOT = 0                                    00042900
043000         MOVE 'Y' TO WS-CONTENT-FOUND                             00043000
043100         SET WS-CNT-IDX TO WS-MATCH-INDEX                         00043100
043200     END-IF.                                                      00043200
043300 300-EXIT.                                                        00043300
043400     EXIT.                                                        00043400
043500*                                                                 00043500
043600 305-SEARCH-CONTENT.                                              00043600
043700     IF WS-CNT-ID(WS-CNT-IDX) = ACT-CONTENT-ID                    00043700
043800         SET WS-MATCH-INDEX TO WS-CNT-IDX                         00043800
043900     ELSE                                                         00043900
044000         SET WS-CNT-IDX UP BY 1                                   00044000
044100     END-IF.                                                      00044100
044200 305-EXIT.                                                        00044200
044300     EXIT.                                                        00044300
044400*                                                                 00044400
044500 310-FIND-USER.                                                   00044500
044520*    CALLS USRMNT RATHER THAN SCANNING WS-USER-TABLE IN-LINE -    00044520
044540*    USRMNT OWNS THE LOOKUP LOGIC, CNTBATCH OWNS THE TABLE        00044540
044600     MOVE 'N' TO WS-USER-FOUND.                                   00044600
044700     MOVE 0 TO WS-MATCH-INDEX.                                    00044700
044720     MOVE ACT-USER-ID TO WS-USRQ-ID.                              00044720
044740     MOVE 'LOOKUP-ID' TO WS-USER-FUNCTION-CODE.                   00044740
044760     CALL 'USRMNT' USING WS-USER-FUNCTION-CODE,                   00044760
044780              WS-USER-RETURN-CODE, WS-USER-TABLE,                 00044780
044800              WS-USER-REQUEST-FIELDS, WS-MATCH-INDEX.             00044800
045200     IF WS-USER-RETURN-CODE = 0                                   00045200
045300         MOVE 'Y' TO WS-USER-FOUND                                00045300
045400         SET WS-USR-IDX TO WS-MATCH-INDEX                         00045400
045500     END-IF.                                                      00045500
045600 310-EXIT.                                                        00045600
045700     EXIT.                                                        00045700
045800*                                                                 00045800
046700*                                                                 00046700
046800 320-FIND-PARENT-COMMENT.                                         00046800
046900     MOVE 'N' TO WS-PARENT-FOUND.                                 00046900
047000     MOVE 0 TO WS-MATCH-INDEX.                                    00047000
047100     SET WS-CMT-IDX TO 1.                                         00047100
047200     PERFORM 325-SEARCH-PARENT THRU 325-EXIT                      00047200
047300         UNTIL WS-CMT-IDX > WS-CMT-TABLE-COUNT                    00047300
047400            OR WS-MATCH-INDEX NOT = 0.                            00047400
047500     IF WS-MATCH-INDEX NOT = 0                                    00047500
047600         MOVE 'Y' TO WS-PARENT-FOUND                              00047600
047700     END-IF.                                                      00047700
047800 320-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000*                                                                 00048000
048100 325-SEARCH-PARENT.                                               00048100
048200     IF WS-CMT-CONTENT-ID(WS-CMT-IDX) = ACT-CONTENT-ID            00048200
048300        AND WS-CMT-ID(WS-CMT-IDX) = ACT-COMMENT-ID                00048300
048400         SET WS-MATCH-INDEX TO WS-CMT-IDX                         00048400
048500     ELSE                                                         00048500
048600         SET WS-CMT-IDX UP BY 1                                   00048600
048700     END-IF.                                                      00048700
048800 325-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000*                                                                 00049000
049100 400-SET-PUBLISHED.                                               00049100
049200     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00049200
049300     IF WS-CONTENT-FOUND = 'Y'                                    00049300
049400         MOVE 'Y' TO WS-CNT-PUBLISHED(WS-CNT-IDX)                 00049400
049500         PERFORM 260-STAMP-UPDATED THRU 260-EXIT                  00049500
049600     ELSE                                                         00049600
049700         MOVE 'N' TO WS-ACTION-OK                                 00049700
049800         MOVE 'CONTENT NOT FOUND' TO WS-REJECT-REASON             00049800
049900     END-IF.                                                      00049900
050000 400-EXIT.                                                        00050000
050100     EXIT.                                                        00050100
050200*                                                                 00050200
050300 410-SET-UNPUBLISHED.                                             00050300
050400     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00050400
050500     IF WS-CONTENT-FOUND = 'Y'                                    00050500
050600         MOVE 'N' TO WS-CNT-PUBLISHED(WS-CNT-IDX)                 00050600
050700         PERFORM 260-STAMP-UPDATED THRU 260-EXIT                  00050700
050800     ELSE                                                         00050800
050900         MOVE 'N' TO WS-ACTION-OK                                 00050900
051000         MOVE 'CONTENT NOT FOUND' TO WS-REJECT-REASON             00051000
051100     END-IF.                                                      00051100
051200 410-EXIT.                                                        00051200
051300     EXIT.                                                        00051300
051400*                                                                 00051400
051410*    UD ACTION - FIXED LAYOUT CARRIES ONE 80-BYTE TEXT FIELD, SO  00051410
051420*    AN ARTICLE'S BODY (THE LONGER OF THE TWO) REPLACES ON THIS   00051420
051430*    CODE AND A PRODUCT'S NAME REPLACES ON THIS CODE - NEITHER    00051430
051440*    TYPE EVER HAS BOTH FIELDS CHANGED BY ONE ACTION RECORD       00051440
051500 420-UPDATE-TITLE.                                                00051500
051600     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00051600
051700     IF WS-CONTENT-FOUND = 'Y'                                    00051700
051710         IF WS-CNT-TYPE(WS-CNT-IDX) = 'ARTICLE '                  00051710
051720             MOVE ACT-TEXT TO WS-CNT-BODY(WS-CNT-IDX)             00051720
051730         ELSE                                                     00051730
051740             MOVE ACT-TEXT(1:50) TO WS-CNT-TITLE(WS-CNT-IDX)      00051740
051750         END-IF                                                   00051750
051900         PERFORM 260-STAMP-UPDATED THRU 260-EXIT                  00051900
052000     ELSE                                                         00052000
052100         MOVE 'N' TO WS-ACTION-OK                                 00052100
052200         MOVE 'CONTENT NOT FOUND' TO WS-REJECT-REASON             00052200
052300     END-IF.                                                      00052300
052400 420-EXIT.                                                        00052400
052500     EXIT.                                                        00052500
052600*                                                                 00052600
052700*    METADATA ACTION - FIXED LAYOUT CARRIES ONLY PRICE, SO A      00052700
052800*    PRODUCT GETS ITS PRICE REPLACED; AN ARTICLE IS ACCEPTED      00052800
052900*    WITH ONLY CNT-UPDATED REFRESHED, PER THE RULE                00052900
053000 430-SET-METADATA.                                                00053000
053100     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00053100
053200     IF WS-CONTENT-FOUND = 'Y'                                    00053200
053300         IF WS-CNT-TYPE(WS-CNT-IDX) = 'PRODUCT '                  00053300
053400             MOVE ACT-TEXT(1:9) TO WS-PRICE-ALPHA                 00053400
053500             MOVE WS-PRICE-NUMERIC TO WS-CNT-PRICE(WS-CNT-IDX)    00053500
053600         END-IF                                                   00053600
053700         PERFORM 260-STAMP-UPDATED THRU 260-EXIT                  00053700
053800     ELSE                                                         00053800
053900         MOVE 'N' TO WS-ACTION-OK                                 00053900
054000         MOVE 'CONTENT NOT FOUND' TO WS-REJECT-REASON             00054000
054100     END-IF.                                                      00054100
054200 430-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400*                                                                 00054400
054500 440-ADD-COMMENT.                                                 00054500
054600     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00054600
054700     PERFORM 310-FIND-USER THRU 310-EXIT.                         00054700
054800     IF WS-CONTENT-FOUND = 'Y' AND WS-USER-FOUND = 'Y'            00054800
054900         MOVE 0 TO WS-NEW-PARENT-ID                               00054900
055000         PERFORM 270-APPEND-COMMENT THRU 270-EXIT                 00055000
055100         PERFORM 260-STAMP-UPDATED THRU 260-EXIT                  00055100
055200     ELSE                                                         00055200
055300         MOVE 'N' TO WS-ACTION-OK                                 00055300
055400         MOVE 'CONTENT OR USER NOT FOUND' TO WS-REJECT-REASON     00055400
055500     END-IF.                                                      00055500
055600 440-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900 450-ADD-REPLY.                                                   00055900
056000     PERFORM 300-FIND-CONTENT THRU 300-EXIT.                      00056000
056100     IF WS-CONTENT-FOUND = 'Y'                                    00056100
056200         PERFORM 320-FIND-PARENT-COMMENT THRU 320-EXIT            00056200
056300     END-IF.                                                      00056300
056400     IF WS-CONTENT-FOUND = 'Y' AND WS-PARENT-FOUND = 'Y'          00056400
056500         PERFORM 310-FIND-USER THRU 310-EXIT                      00056500
056600         IF WS-USER-FOUND = 'Y'                                   00056600
056700             MOVE ACT-COMMENT-ID TO WS-NEW-PARENT-ID              00056700
056800             PERFORM 270-APPEND-COMMENT THRU 270-EXIT             00056800
056900             PERFORM 260-STAMP-UPDATED THRU 260-EXIT              00056900
057000         ELSE                                                     00057000
057100             MOVE 'N' TO WS-ACTION-OK                             00057100
057200             MOVE 'COMMENTING USER NOT FOUND' TO WS-REJECT-REASON 00057200
057300         END-IF                                                   00057300
057400     ELSE                                                         00057400
057500         MOVE 'N' TO WS-ACTION-OK                                 00057500
057600         MOVE 'COMMENT NOT FOUND' TO WS-REJECT-REASON             00057600
057700     END-IF.                                                      00057700
057800 450-EXIT.                                                        00057800
057900     EXIT.                                                        00057900
058000*                                                                 00058000
058100 700-OPEN-FILES.                                                  00058100
058200     OPEN INPUT  USERS-FILE CONTENT-FILE COMMENTS-FILE            00058200
058300                 ACTIONS-FILE                                     00058300
058400          OUTPUT CONTENT-NEW-FILE COMMENTS-NEW-FILE REPORT-FILE.  00058400
058500     IF WS-USERS-STATUS NOT = '00'                                00058500
058600         DISPLAY 'CNTBATCH - ERROR OPENING USERS-FILE RC: '       00058600
058700                 WS-USERS-STATUS                                  00058700
058800         MOVE 16 TO RETURN-CODE                                   00058800
058900     END-IF.                                                      00058900
059000     IF WS-CONTENT-STATUS NOT = '00'                              00059000
059100         DISPLAY 'CNTBATCH - ERROR OPENING CONTENT-FILE RC: '     00059100
059200                 WS-CONTENT-STATUS                                00059200
059300         MOVE 16 TO RETURN-CODE                                   00059300
059400     END-IF.                                                      00059400
059500 700-EXIT.                                                        00059500
059600     EXIT.                                                        00059600
059700*                                                                 00059700
059800 710-READ-USERS-FILE.                                             00059800
059900     READ USERS-FILE                                              00059900
060000         AT END MOVE 'Y' TO WS-USERS-EOF.                         00060000
060100 710-EXIT.                                                        00060100
060200     EXIT.                                                        00060200
060300*                                                                 00060300
060400 712-READ-CONTENT-FILE.                                           00060400
060500     READ CONTENT-FILE                                            00060500
060600         AT END MOVE 'Y' TO WS-CONTENT-EOF.                       00060600
060700 712-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900*                                                                 00060900
061000 714-READ-COMMENTS-FILE.                                          00061000
061100     READ COMMENTS-FILE                                           00061100
061200         AT END MOVE 'Y' TO WS-COMMENTS-EOF.                      00061200
061300 714-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500*                                                                 00061500
061600 716-READ-ACTIONS-FILE.                                           00061600
061700     READ ACTIONS-FILE                                            00061700
061800         AT END MOVE 'Y' TO WS-ACTIONS-EOF.                       00061800
061900 716-EXIT.                                                        00061900
062000     EXIT.                                                        00062000
062100*                                                                 00062100
062200 730-WRITE-CONTENT-NEW.                                           00062200
062300     MOVE WS-CNT-ID(WS-CNT-IDX)          TO NCNT-ID.              00062300
062400     MOVE WS-CNT-TYPE(WS-CNT-IDX)        TO NCNT-TYPE.            00062400
062500     MOVE WS-CNT-TITLE(WS-CNT-IDX)       TO NCNT-TITLE.           00062500
062600     MOVE WS-CNT-BODY(WS-CNT-IDX)        TO NCNT-BODY.            00062600
062700     MOVE WS-CNT-PRICE(WS-CNT-IDX)       TO NCNT-PRICE.           00062700
062800     MOVE WS-CNT-TAG(WS-CNT-IDX, 1)      TO NCNT-TAG(1).          00062800
062900     MOVE WS-CNT-TAG(WS-CNT-IDX, 2)      TO NCNT-TAG(2).          00062900
063000     MOVE WS-CNT-TAG(WS-CNT-IDX, 3)      TO NCNT-TAG(3).          00063000
063100     MOVE WS-CNT-TAG(WS-CNT-IDX, 4)      TO NCNT-TAG(4).          00063100
063200     MOVE WS-CNT-TAG(WS-CNT-IDX, 5)      TO NCNT-TAG(5).          00063200
063300     MOVE WS-CNT-PUBLISHED(WS-CNT-IDX)   TO NCNT-PUBLISHED.       00063300
063400     MOVE WS-CNT-CREATED(WS-CNT-IDX)     TO NCNT-CREATED.         00063400
063500     MOVE WS-CNT-UPDATED(WS-CNT-IDX)     TO NCNT-UPDATED.         00063500
063600     MOVE WS-CNT-AUTHOR-ID(WS-CNT-IDX)   TO NCNT-AUTHOR-ID.       00063600
063700     MOVE WS-CNT-COMMENT-CNT(WS-CNT-IDX) TO NCNT-COMMENT-CNT.     00063700
063800     WRITE CONTENT-NEW-RECORD.                                    00063800
063900 730-EXIT.                                                        00063900
064000     EXIT.                                                        00064000
064100*                                                                 00064100
064200 740-WRITE-COMMENTS-NEW.                                          00064200
064300     MOVE WS-CMT-CONTENT-ID(WS-CMT-IDX)  TO NMT-CONTENT-ID.       00064300
064400     MOVE WS-CMT-ID(WS-CMT-IDX)          TO NMT-ID.               00064400
064500     MOVE WS-CMT-USER-ID(WS-CMT-IDX)     TO NMT-USER-ID.          00064500
064600     MOVE WS-CMT-USER-NAME(WS-CMT-IDX)   TO NMT-USER-NAME.        00064600
064700     MOVE WS-CMT-TEXT(WS-CMT-IDX)        TO NMT-TEXT.             00064700
064800     MOVE WS-CMT-TIMESTAMP(WS-CMT-IDX)   TO NMT-TIMESTAMP.        00064800
064900     MOVE WS-CMT-PARENT-ID(WS-CMT-IDX)   TO NMT-PARENT-ID.        00064900
065000     WRITE COMMENT-NEW-RECORD.                                    00065000
065100 740-EXIT.                                                        00065100
065200     EXIT.                                                        00065200
065300*                                                                 00065300
065400 790-CLOSE-FILES.                                                 00065400
065500     CLOSE USERS-FILE CONTENT-FILE CONTENT-NEW-FILE               00065500
065600           COMMENTS-FILE COMMENTS-NEW-FILE ACTIONS-FILE           00065600
065700           REPORT-FILE.                                           00065700
065800 790-EXIT.                                                        00065800
065900     EXIT.                                                        00065900
066000*                                                                 00066000
066100 800-INIT-REPORT.                                                 00066100
066200     MOVE WS-TS-YY TO RPT-YY.                                     00066200
066300     MOVE WS-TS-MM TO RPT-MM.                                     00066300
066400     MOVE WS-TS-DD TO RPT-DD.                                     00066400
066500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00066500
066600     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00066600
066700 800-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900*                                                                 00066900
067000 830-REPORT-DETAIL.                                               00067000
067100     MOVE ACT-CODE TO RPT-D-CODE.                                 00067100
067200     MOVE ACT-CONTENT-ID TO RPT-D-CNT-ID.                         00067200
067300     IF WS-ACTION-OK = 'Y'                                        00067300
067400         MOVE 'APPLIED' TO RPT-D-RESULT                           00067400
067500         MOVE SPACES TO RPT-D-REASON                              00067500
067600     ELSE                                                         00067600
067700         MOVE 'REJECTED' TO RPT-D-RESULT                          00067700
067800         MOVE WS-REJECT-REASON TO RPT-D-REASON                    00067800
067900     END-IF.                                                      00067900
068000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00068000
068100 830-EXIT.                                                        00068100
068200     EXIT.                                                        00068200
068300*                                                                 00068300
068400 850-REPORT-TOTALS.                                               00068400
068500     PERFORM 855-SUM-ACTION-COUNTS THRU 855-EXIT                  00068500
068600         VARYING WS-AC-IDX FROM 1 BY 1 UNTIL WS-AC-IDX > 6.       00068600
068700     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00068700
068800     MOVE 'ACTIONS READ            ' TO RPT-T-LABEL.              00068800
068900     MOVE WS-TOTAL-READ TO RPT-T-VALUE.                           00068900
069000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00069000
069100     MOVE 'ACTIONS APPLIED         ' TO RPT-T-LABEL.              00069100
069200     MOVE WS-TOTAL-APPLIED TO RPT-T-VALUE.                        00069200
069300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00069300
069400     MOVE 'ACTIONS REJECTED        ' TO RPT-T-LABEL.              00069400
069500     MOVE WS-TOTAL-REJECTED TO RPT-T-VALUE.                       00069500
069600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00069600
069700     WRITE REPORT-RECORD FROM RPT-CONTENT-HDR AFTER 2.            00069700
069800     PERFORM 860-REPORT-CONTENT-ITEM THRU 860-EXIT                00069800
069900         VARYING WS-CNT-IDX FROM 1 BY 1                           00069900
070000             UNTIL WS-CNT-IDX > WS-CNT-TABLE-COUNT.               00070000
070100 850-EXIT.                                                        00070100
070200     EXIT.                                                        00070200
070300*                                                                 00070300
070400 855-SUM-ACTION-COUNTS.                                           00070400
070500     ADD WS-AC-READ(WS-AC-IDX)     TO WS-TOTAL-READ.              00070500
070600     ADD WS-AC-APPLIED(WS-AC-IDX)  TO WS-TOTAL-APPLIED.           00070600
070700     ADD WS-AC-REJECTED(WS-AC-IDX) TO WS-TOTAL-REJECTED.          00070700
070800 855-EXIT.                                                        00070800
070900     EXIT.                                                        00070900
071000*                                                                 00071000
071100 860-REPORT-CONTENT-ITEM.                                         00071100
071200     MOVE WS-CNT-ID(WS-CNT-IDX)        TO RPT-C-ID.               00071200
071300     MOVE WS-CNT-TYPE(WS-CNT-IDX)      TO RPT-C-TYPE.             00071300
071400     MOVE WS-CNT-TITLE(WS-CNT-IDX)     TO RPT-C-TITLE.            00071400
071500     MOVE WS-CNT-PUBLISHED(WS-CNT-IDX) TO RPT-C-PUBLISHED.        00071500
071600     MOVE WS-CNT-COMMENT-CNT(WS-CNT-IDX) TO RPT-C-CMT-CNT.        00071600
071700     WRITE REPORT-RECORD FROM RPT-CONTENT-LINE AFTER 1.           00071700
071800 860-EXIT.                                                        00071800
071900     EXIT.                                                        00071900
072000*                                                                 00072000
072100 900-BUILD-TIMESTAMP.                                             00072100
072200     ACCEPT WS-CURRENT-DATE FROM DATE.                            00072200
072300     ACCEPT WS-CURRENT-TIME FROM TIME.                            00072300
072400     IF WS-CUR-YY < 50                                            00072400
072500         MOVE 20 TO WS-TS-CENTURY                                 00072500
072600     ELSE                                                         00072600
072700         MOVE 19 TO WS-TS-CENTURY                                 00072700
072800     END-IF.                                                      00072800
072900     MOVE WS-CUR-YY TO WS-TS-YY.                                  00072900
073000     MOVE WS-CUR-MM TO WS-TS-MM.                                  00073000
073100     MOVE WS-CUR-DD TO WS-TS-DD.                                  00073100
073200     MOVE WS-CUR-HH TO WS-TS-HH.                                  00073200
073300     MOVE WS-CUR-MN TO WS-TS-MN.                                  00073300
073400     MOVE WS-CUR-SS TO WS-TS-SS.                                  00073400
073500 900-EXIT.                                                        00073500
073600     EXIT.                                                        00073600
