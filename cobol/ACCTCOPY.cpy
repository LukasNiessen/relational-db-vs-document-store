000100****************************************************************  00000100
000200*    ACCTCOPY  -  DEPOSIT ACCOUNT MASTER RECORD LAYOUT            00000200
000300*    FIXED 059-BYTE RECORD - FILES ACCOUNTS / ACCOUNTS-NEW        00000300
000400*    REFERENCED BY ACCTMNT, ACCTPOST, ACCTHIST, FINSEED           00000400
000500****************************************************************  00000500
000600 01  ACCOUNT-RECORD.                                              00000600
000700     05  ACCT-ID                     PIC 9(06).                   00000700
000800     05  ACCT-CUSTOMER-ID            PIC 9(06).                   00000800
000900     05  ACCT-TYPE                   PIC X(08).                   00000900
001000         88  ACCT-IS-SAVINGS         VALUE 'SAVINGS '.            00001000
001100         88  ACCT-IS-CHECKING        VALUE 'CHECKING'.            00001100
001200     05  ACCT-BALANCE                PIC S9(11)V99.               00001200
001300     05  ACCT-CREATED                PIC 9(14).                   00001300
001400     05  ACCT-STATUS                 PIC X(08).                   00001400
001500         88  ACCT-IS-ACTIVE          VALUE 'ACTIVE  '.            00001500
001600         88  ACCT-IS-CLOSED          VALUE 'CLOSED  '.            00001600
001700         88  ACCT-IS-FROZEN          VALUE 'FROZEN  '.            00001700
001800     05  FILLER                      PIC X(04).                   00001800
