000100****************************************************************  00000100
000200*    PROGRAM:  FINSEED                                            00000200
000300*    AUTHOR :  D. STOUT                                           00000300
000400*                                                                 00000400
000500*    BUILDS THE OPENING POSITIONS FOR THE DEPOSIT ACCOUNTING      00000500
000600*    SYSTEM.  WRITES THE INITIAL ACCOUNTS MASTER AND THE FIRST    00000600
000700*    DAY'S TRANSFER-REQUESTS BATCH INPUT FROM FIGURES SUPPLIED    00000700
000800*    BY THE BRANCH AT CONVERSION.  RUN ONCE AT CUTOVER, THEN      00000800
000900*    AGAIN ONLY IF THE MASTER MUST BE REBUILT FROM SCRATCH.       00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    03/20/84  DLS  0000  ORIGINAL CODING                         00001300
001400*    03/22/84  DLS  0000  CALLS ACCTMNT RATHER THAN BUILDING THE  00001400
001500*    03/22/84  DLS  0000  MASTER RECORD DIRECTLY, PER STD PRACTICE00001500
001600*    09/11/85  RMA  0019  CONVERSION FIGURES UPDATED PER BRANCH 0400001600
001700*    02/02/88  JKS  0047  ADDED TRANSFER-REQUESTS OUTPUT          00001700
001800*    07/14/90  MWK  0071  HEADER REALIGNED TO CURRENT SHOP FORM   00001800
001900*    05/19/93  LJF  0098  TIMESTAMP NOW CENTURY-WINDOWED (SEE 900)00001900
002000*    09/27/98  LJF  0126  Y2K - CENTURY WINDOW REVIEWED, PIVOT 50 00002000
002100*    09/28/98  LJF  0126  Y2K - NO CHANGE REQUIRED, CLOSED CLEAN  00002100
002200*    06/05/02  CBQ  0140  MINOR - CLOSE FILES BEFORE GOBACK ADDED 00002200
002300****************************************************************  00002300
002400 IDENTIFICATION DIVISION.                                         00002400
002500 PROGRAM-ID. FINSEED.                                             00002500
002600 AUTHOR. D. STOUT.                                                00002600
002700 INSTALLATION. SYSTEMS GROUP - DEPOSIT ACCOUNTING.                00002700
002800 DATE-WRITTEN. 03/20/84.                                          00002800
002900 DATE-COMPILED. 06/05/02.                                         00002900
003000 SECURITY. NON-CONFIDENTIAL.                                      00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-370.                                        00003300
003400 OBJECT-COMPUTER. IBM-370.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700 INPUT-OUTPUT SECTION.                                            00003700
003800 FILE-CONTROL.                                                    00003800
003900     SELECT ACCOUNTS-FILE ASSIGN TO ACCTMSTR                      00003900
004000            ACCESS IS SEQUENTIAL                                  00004000
004100            FILE STATUS IS WS-ACCOUNTS-STATUS.                    00004100
004200     SELECT TRANSFER-FILE ASSIGN TO TRANSREQ                      00004200
004300            ACCESS IS SEQUENTIAL                                  00004300
004400            FILE STATUS IS WS-TRANSFER-STATUS.                    00004400
004500****************************************************************  00004500
004600 DATA DIVISION.                                                   00004600
004700 FILE SECTION.                                                    00004700
004800****************************************************************  00004800
004900 FD  ACCOUNTS-FILE                                                00004900
005000     RECORDING MODE IS F.                                         00005000
005100 COPY ACCTCOPY.                                                   00005100
005200*                                                                 00005200
005300 FD  TRANSFER-FILE                                                00005300
005400     RECORDING MODE IS F.                                         00005400
005500 COPY TRQCOPY.                                                    00005500
005600****************************************************************  00005600
005700 WORKING-STORAGE SECTION.                                         00005700
005800****************************************************************  00005800
005900 01  WS-FILE-STATUS-FIELDS.                                       00005900
006000     05  WS-ACCOUNTS-STATUS      PIC X(2) VALUE SPACES.           00006000
006100     05  WS-TRANSFER-STATUS      PIC X(2) VALUE SPACES.           00006100
006200*                                                                 00006200
006300 01  WS-CURRENT-DATE-TIME.                                        00006300
006400     05  WS-CURRENT-DATE.                                         00006400
006500         10  WS-CUR-YY           PIC 9(2).                        00006500
006600         10  WS-CUR-MM           PIC 9(2).                        00006600
006700         10  WS-CUR-DD           PIC 9(2).                        00006700
006800     05  WS-CURRENT-TIME.                                         00006800
006900         10  WS-CUR-HH           PIC 9(2).                        00006900
007000         10  WS-CUR-MN           PIC 9(2).                        00007000
007100         10  WS-CUR-SS           PIC 9(2).                        00007100
007200         10  WS-CUR-HS           PIC 9(2).                        00007200
007300*                                                                 00007300
007400 01  WS-TIMESTAMP-14             PIC 9(14) VALUE 0.               00007400
007500 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-14.                00007500
007600     05  WS-TS-CENTURY           PIC 9(2).                        00007600
007700     05  WS-TS-YY                PIC 9(2).                        00007700
007800     05  WS-TS-MM                PIC 9(2).                        00007800
007900     05  WS-TS-DD                PIC 9(2).                        00007900
008000     05  WS-TS-HH                PIC 9(2).                        00008000
008100     05  WS-TS-MN                PIC 9(2).                        00008100
008200     05  WS-TS-SS                PIC 9(2).                        00008200
008300*                                                                 00008300
008400 01  WS-ACCOUNT-TABLE.                                            00008400
008500     05  WS-TABLE-COUNT          PIC 9(06) COMP VALUE 0.          00008500
008600     05  WS-ACCT-ENTRY OCCURS 2000 TIMES                          00008600
008700                       INDEXED BY WS-ACCT-IDX.                    00008700
008800         10  WS-ACCT-ID          PIC 9(06).                       00008800
008900         10  WS-ACCT-CUSTOMER-ID PIC 9(06).                       00008900
009000         10  WS-ACCT-TYPE        PIC X(08).                       00009000
009100         10  WS-ACCT-BALANCE     PIC S9(11)V99.                   00009100
009200         10  WS-ACCT-CREATED     PIC 9(14).                       00009200
009300         10  WS-ACCT-STATUS      PIC X(08).                       00009300
009400*                                                                 00009400
009500 01  WS-REQUEST-FIELDS.                                           00009500
009600     05  WS-REQ-ACCT-ID          PIC 9(06).                       00009600
009700     05  WS-REQ-CUSTOMER-ID      PIC 9(06).                       00009700
009800     05  WS-REQ-ACCT-TYPE        PIC X(08).                       00009800
009900     05  WS-REQ-AMOUNT           PIC S9(11)V99.                   00009900
010000     05  WS-REQ-NEW-STATUS       PIC X(08).                       00010000
010100     05  WS-REQ-TIMESTAMP        PIC 9(14).                       00010100
010200*                                                                 00010200
010300 01  WS-FUNCTION-CODE            PIC X(11) VALUE SPACES.          00010300
010400 01  WS-RETURN-CODE              PIC 9(02) COMP VALUE 0.          00010400
010500 01  WS-MATCH-INDEX              PIC 9(06) COMP VALUE 0.          00010500
010550*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00010550
010600 77  WS-SEED-IDX                 PIC 9(02) COMP VALUE 0.          00010600
010700 77  WS-TRN-IDX                  PIC 9(02) COMP VALUE 0.          00010700
010800*                                                                 00010800
010900*    CONVERSION FIGURES SUPPLIED BY BRANCH 04 - FOUR ACCOUNTS     00010900
011000*    LOADED AS LITERALS, THEN REDEFINED AS A SEARCHABLE TABLE     00011000
011100 01  WS-SEED-ACCOUNT-DATA.                                        00011100
011200     05  FILLER PIC X(27) VALUE '001001SAVINGS 0000000500000'.    00011200
011300     05  FILLER PIC X(27) VALUE '001001CHECKING0000000250000'.    00011300
011400     05  FILLER PIC X(27) VALUE '001002SAVINGS 0000001000000'.    00011400
011500     05  FILLER PIC X(27) VALUE '001002CHECKING0000000300000'.    00011500
011600 01  WS-SEED-ACCOUNT-TABLE REDEFINES WS-SEED-ACCOUNT-DATA.        00011600
011700     05  WS-SEED-ACCT-ENTRY OCCURS 4 TIMES.                       00011700
011800         10  WS-SEED-CUST-ID     PIC 9(06).                       00011800
011900         10  WS-SEED-ACCT-TYPE   PIC X(08).                       00011900
012000         10  WS-SEED-BALANCE     PIC 9(11)V99.                    00012000
012100*                                                                 00012100
012200*    OPENING-DAY TRANSFERS SUPPLIED BY BRANCH 04                  00012200
012300 01  WS-SEED-TRANSFER-DATA.                                       00012300
012400     05  FILLER PIC X(25) VALUE '0000010000020000000050000'.      00012400
012500     05  FILLER PIC X(25) VALUE '0000030000040000000100000'.      00012500
012600     05  FILLER PIC X(25) VALUE '0000020000030000000025000'.      00012600
012700 01  WS-SEED-TRANSFER-TABLE REDEFINES WS-SEED-TRANSFER-DATA.      00012700
012800     05  WS-SEED-TRN-ENTRY OCCURS 3 TIMES.                        00012800
012900         10  WS-SEED-TRN-FROM    PIC 9(06).                       00012900
013000         10  WS-SEED-TRN-TO      PIC 9(06).                       00013000
013100         10  WS-SEED-TRN-AMOUNT  PIC 9(11)V99.                    00013100
013200****************************************************************  00013200
013300 PROCEDURE DIVISION.                                              00013300
013400****************************************************************  00013400
013500 000-MAIN.                                                        00013500
013600     PERFORM 900-BUILD-TIMESTAMP THRU 900-EXIT.                   00013600
013700     PERFORM 100-LOAD-ONE-ACCOUNT THRU 100-EXIT                   00013700
013800         VARYING WS-SEED-IDX FROM 1 BY 1                          00013800
013900             UNTIL WS-SEED-IDX > 4.                               00013900
014000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00014000
014100     PERFORM 200-WRITE-ACCOUNT-REC THRU 200-EXIT                  00014100
014200         VARYING WS-ACCT-IDX FROM 1 BY 1                          00014200
014300             UNTIL WS-ACCT-IDX > WS-TABLE-COUNT.                  00014300
014400     PERFORM 300-WRITE-TRANSFER-REC THRU 300-EXIT                 00014400
014500         VARYING WS-TRN-IDX FROM 1 BY 1                           00014500
014600             UNTIL WS-TRN-IDX > 3.                                00014600
014700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014700
014800     GOBACK.                                                      00014800
014900*                                                                 00014900
015000 100-LOAD-ONE-ACCOUNT.                                            00015000
015100     MOVE WS-SEED-CUST-ID(WS-SEED-IDX)   TO WS-REQ-CUSTOMER-ID.   00015100
015200     MOVE WS-SEED-ACCT-TYPE(WS-SEED-IDX) TO WS-REQ-ACCT-TYPE.     00015200
015300     MOVE WS-SEED-BALANCE(WS-SEED-IDX)   TO WS-REQ-AMOUNT.        00015300
015400     MOVE WS-TIMESTAMP-14                TO WS-REQ-TIMESTAMP.     00015400
015500     MOVE 'CREATE'                       TO WS-FUNCTION-CODE.     00015500
015600     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00015600
015700              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00015700
015800 100-EXIT.                                                        00015800
015900     EXIT.                                                        00015900
016000*                                                                 00016000
016100 200-WRITE-ACCOUNT-REC.                                           00016100
016200     INITIALIZE ACCOUNT-RECORD.                                   00016200
016300     MOVE WS-ACCT-ID(WS-ACCT-IDX)          TO ACCT-ID.            00016300
016400     MOVE WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX) TO ACCT-CUSTOMER-ID.   00016400
016500     MOVE WS-ACCT-TYPE(WS-ACCT-IDX)        TO ACCT-TYPE.          00016500
016600     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)     TO ACCT-BALANCE.       00016600
016700     MOVE WS-ACCT-CREATED(WS-ACCT-IDX)     TO ACCT-CREATED.       00016700
016800     MOVE WS-ACCT-STATUS(WS-ACCT-IDX)      TO ACCT-STATUS.        00016800
016900     WRITE ACCOUNT-RECORD.                                        00016900
017000 200-EXIT.                                                        00017000
017100     EXIT.                                                        00017100
017200*                                                                 00017200
017300 300-WRITE-TRANSFER-REC.                                          00017300
017400     MOVE WS-SEED-TRN-FROM(WS-TRN-IDX)   TO TRQ-FROM-ACCT.        00017400
017500     MOVE WS-SEED-TRN-TO(WS-TRN-IDX)     TO TRQ-TO-ACCT.          00017500
017600     MOVE WS-SEED-TRN-AMOUNT(WS-TRN-IDX) TO TRQ-AMOUNT.           00017600
017700     WRITE TRANSFER-REQUEST-RECORD.                               00017700
017800 300-EXIT.                                                        00017800
017900     EXIT.                                                        00017900
018000*                                                                 00018000
018100 700-OPEN-FILES.                                                  00018100
018200     OPEN OUTPUT ACCOUNTS-FILE TRANSFER-FILE.                     00018200
018300     IF WS-ACCOUNTS-STATUS NOT = '00'                             00018300
018400         DISPLAY 'FINSEED - ERROR OPENING ACCOUNTS-FILE RC: '     00018400
018500                 WS-ACCOUNTS-STATUS                               00018500
018600         MOVE 16 TO RETURN-CODE                                   00018600
018700     END-IF.                                                      00018700
018800     IF WS-TRANSFER-STATUS NOT = '00'                             00018800
018900         DISPLAY 'FINSEED - ERROR OPENING TRANSFER-FILE RC: '     00018900
019000                 WS-TRANSFER-STATUS                               00019000
019100         MOVE 16 TO RETURN-CODE                                   00019100
019200     END-IF.                                                      00019200
019300 700-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500*                                                                 00019500
019600 790-CLOSE-FILES.                                                 00019600
019700     CLOSE ACCOUNTS-FILE TRANSFER-FILE.                           00019700
019800 790-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000*                                                                 00020000
020100 900-BUILD-TIMESTAMP.                                             00020100
020200*    CENTURY-WINDOWED AGAINST A PIVOT OF 50 - REVIEWED FOR Y2K    00020200
020300     ACCEPT WS-CURRENT-DATE FROM DATE.                            00020300
020400     ACCEPT WS-CURRENT-TIME FROM TIME.                            00020400
020500     IF WS-CUR-YY < 50                                            00020500
020600         MOVE 20 TO WS-TS-CENTURY                                 00020600
020700     ELSE                                                         00020700
020800         MOVE 19 TO WS-TS-CENTURY                                 00020800
020900     END-IF.                                                      00020900
021000     MOVE WS-CUR-YY TO WS-TS-YY.                                  00021000
021100     MOVE WS-CUR-MM TO WS-TS-MM.                                  00021100
021200     MOVE WS-CUR-DD TO WS-TS-DD.                                  00021200
021300     MOVE WS-CUR-HH TO WS-TS-HH.                                  00021300
021400     MOVE WS-CUR-MN TO WS-TS-MN.                                  00021400
021500     MOVE WS-CUR-SS TO WS-TS-SS.                                  00021500
021600 900-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
