000100****************************************************************  00000100
000200*    CMTCOPY   -  CONTENT COMMENT RECORD LAYOUT (CHILD OF CNT)    00000200
000300*    FIXED 148-BYTE RECORD - FILES COMMENTS / COMMENTS-NEW        00000300
000400****************************************************************  00000400
000500 01  COMMENT-RECORD.                                              00000500
000600     05  CMT-CONTENT-ID              PIC 9(06).                   00000600
000700     05  CMT-ID                      PIC 9(06).                   00000700
000800     05  CMT-USER-ID                 PIC 9(06).                   00000800
000900     05  CMT-USER-NAME               PIC X(30).                   00000900
001000     05  CMT-TEXT                    PIC X(80).                   00001000
001100     05  CMT-TIMESTAMP               PIC 9(14).                   00001100
001200     05  CMT-PARENT-ID               PIC 9(06).                   00001200
