000100******************************************************************00000100
000200*    PROGRAM:  ACCTMAINT                                          00000200
000300*    AUTHOR :  D. STOUT                                           00000300
000400*                                                                 00000400
000500*    ON-DEMAND ACCOUNT MAINTENANCE UTILITY.  LOADS THE ACCOUNTS   00000500
000600*    MASTER INTO A TABLE, READS ONE MAINTENANCE CARD, AND EITHER  00000600
000700*    (MODE S) CALLS ACCTMNT TO AMEND THE STATUS OF ONE ACCOUNT,   00000700
000800*    OR (MODE C) CALLS ACCTMNT TO CONFIRM A CUSTOMER HAS AT LEAST 00000800
000900*    ONE ACCOUNT AND LISTS EVERY ACCOUNT UNDER THAT CUSTOMER ID.  00000900
001000******************************************************************00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    02/14/92  DLS  0000  ORIGINAL CODING - STATUS MODE ONLY      00001300
001400*    06/09/92  DLS  0000  ADDED CUSTOMER LOOKUP MODE              00001400
001420*    12/01/92  DLS  0038  MATCH COUNT ADDED TO TOTAL LINE         00001420
001440*    05/11/93  RMA  0065  TABLE LOAD NOW CHECKS STATUS OF OPEN    00001440
001500*    10/30/93  RMA  0081  TABLE-FULL CHECK MOVED AHEAD OF LOAD    00001500
001520*    01/22/95  JKS  0104  DETAIL LINE BALANCE EDITED WITH SIGN    00001520
001600*    08/17/95  JKS  0119  NOT-FOUND LINE NOW MATCHES ACCTHIST     00001600
001700*    04/02/97  MWK  0184  ADDED DIAG-AREA REDEFINE FOR FAULT AN   00001700
001800*    09/30/98  CBQ  0236  Y2K - CENTURY WINDOW REVIEWED, PIVOT 50 00001800
001900*    04/12/01  LJF  0272  CLOSE FILES BEFORE GOBACK PER SHOP STD  00001900
002000******************************************************************00002000
002100 IDENTIFICATION DIVISION.                                         00002100
002200 PROGRAM-ID. ACCTMAINT.                                           00002200
002300 AUTHOR. D. STOUT.                                                00002300
002400 INSTALLATION. SYSTEMS GROUP - DEPOSIT ACCOUNTING.                00002400
002500 DATE-WRITTEN. 02/14/92.                                          00002500
002600 DATE-COMPILED. 04/12/01.                                         00002600
002700 SECURITY. NON-CONFIDENTIAL.                                      00002700
002800 ENVIRONMENT DIVISION.                                            00002800
002900 CONFIGURATION SECTION.                                           00002900
003000 SOURCE-COMPUTER. IBM-370.                                        00003000
003100 OBJECT-COMPUTER. IBM-370.                                        00003100
003200 SPECIAL-NAMES.                                                   00003200
003300     C01 IS TOP-OF-FORM.                                          00003300
003400 INPUT-OUTPUT SECTION.                                            00003400
003500 FILE-CONTROL.                                                    00003500
003600     SELECT ACCOUNTS-FILE ASSIGN TO ACCTMSTR                      00003600
003700            ACCESS IS SEQUENTIAL                                  00003700
003800            FILE STATUS IS WS-ACCOUNTS-STATUS.                    00003800
003900     SELECT CONTROL-CARD-FILE ASSIGN TO MAINCARD                  00003900
004000            ACCESS IS SEQUENTIAL                                  00004000
004100            FILE STATUS IS WS-CARD-STATUS.                        00004100
004200     SELECT REPORT-FILE ASSIGN TO MAINRPT                         00004200
004300            FILE STATUS IS WS-REPORT-STATUS.                      00004300
004400******************************************************************00004400
004500 DATA DIVISION.                                                   00004500
004600 FILE SECTION.                                                    00004600
004700******************************************************************00004700
004800 FD  ACCOUNTS-FILE                                                00004800
004900     RECORDING MODE IS F.                                         00004900
005000 COPY ACCTCOPY.                                                   00005000
005100*                                                                 00005100
005200 FD  CONTROL-CARD-FILE                                            00005200
005300     RECORDING MODE IS F.                                         00005300
005400 01  CONTROL-CARD-3.                                              00005400
005500     05  CC-MODE                  PIC X(01).                      00005500
005600         88  CC-MODE-STATUS       VALUE 'S'.                      00005600
005700         88  CC-MODE-CUST-LOOKUP  VALUE 'C'.                      00005700
005800     05  CC-ACCT-ID               PIC 9(06).                      00005800
005900     05  CC-CUSTOMER-ID           PIC 9(06).                      00005900
006000     05  CC-NEW-STATUS            PIC X(08).                      00006000
006100     05  FILLER                   PIC X(59).                      00006100
006200*                                                                 00006200
006300 FD  REPORT-FILE                                                  00006300
006400     RECORDING MODE IS F.                                         00006400
006500 01  REPORT-RECORD                PIC X(132).                     00006500
006600******************************************************************00006600
006700 WORKING-STORAGE SECTION.                                         00006700
006800******************************************************************00006800
006900 01  WS-FILE-STATUS-FIELDS.                                       00006900
007000     05  WS-ACCOUNTS-STATUS       PIC X(2) VALUE SPACES.          00007000
007100     05  WS-CARD-STATUS           PIC X(2) VALUE SPACES.          00007100
007200     05  WS-REPORT-STATUS         PIC X(2) VALUE SPACES.          00007200
007300*                                                                 00007300
007400 01  WS-SWITCHES.                                                 00007400
007500     05  WS-ACCOUNTS-EOF          PIC X VALUE 'N'.                00007500
007600*                                                                 00007600
007700*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00007700
007800 77  WS-LINE-COUNT                PIC S9(5) COMP-3 VALUE 0.       00007800
007900 77  WS-MATCH-COUNT               PIC S9(5) COMP-3 VALUE 0.       00007900
008000*                                                                 00008000
008100 01  WS-ACCOUNT-TABLE.                                            00008100
008200     05  WS-TABLE-COUNT           PIC 9(06) COMP VALUE 0.         00008200
008300     05  WS-ACCT-ENTRY OCCURS 2000 TIMES                          00008300
008400                       INDEXED BY WS-ACCT-IDX.                    00008400
008500         10  WS-ACCT-ID           PIC 9(06).                      00008500
008600         10  WS-ACCT-CUSTOMER-ID  PIC 9(06).                      00008600
008700         10  WS-ACCT-TYPE         PIC X(08).                      00008700
008800         10  WS-ACCT-BALANCE      PIC S9(11)V99.                  00008800
008900         10  WS-ACCT-CREATED      PIC 9(14).                      00008900
009000         10  WS-ACCT-STATUS       PIC X(08).                      00009000
009100*                                                                 00009100
009200 01  WS-REQUEST-FIELDS.                                           00009200
009300     05  WS-REQ-ACCT-ID           PIC 9(06).                      00009300
009400     05  WS-REQ-CUSTOMER-ID       PIC 9(06).                      00009400
009500     05  WS-REQ-ACCT-TYPE         PIC X(08).                      00009500
009600     05  WS-REQ-AMOUNT            PIC S9(11)V99.                  00009600
009700     05  WS-REQ-NEW-STATUS        PIC X(08).                      00009700
009800     05  WS-REQ-TIMESTAMP         PIC 9(14).                      00009800
009900*                                                                 00009900
010000 01  WS-FUNCTION-CODE             PIC X(11) VALUE SPACES.         00010000
010100 01  WS-RETURN-CODE               PIC 9(02) COMP VALUE 0.         00010100
010200 01  WS-MATCH-INDEX               PIC 9(06) COMP VALUE 0.         00010200
010300*                                                                 00010300
010400 01  WS-CURRENT-DATE-TIME.                                        00010400
010500     05  WS-CUR-YY                PIC 9(2).                       00010500
010600     05  WS-CUR-MM                PIC 9(2).                       00010600
010700     05  WS-CUR-DD                PIC 9(2).                       00010700
010800*                                                                 00010800
010900 01  WS-REPORT-YEAR-4             PIC 9(4) VALUE 0.               00010900
011000 01  WS-REPORT-YEAR-PARTS REDEFINES WS-REPORT-YEAR-4.             00011000
011100     05  WS-RY-CENTURY            PIC 9(2).                       00011100
011200     05  WS-RY-YY                 PIC 9(2).                       00011200
011300*                                                                 00011300
011400*    FAULT-ANALYSIS DIAGNOSTIC AREA - SAME IDIOM AS ACCTMNT       00011400
011500 01  WS-DIAG-AREA                 PIC X(2) VALUE SPACES.          00011500
011600 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00011600
011700                                  PIC S9(3) COMP-3.               00011700
011800*                                                                 00011800
011900 01  WS-MODE-DESC                 PIC X(20) VALUE SPACES.         00011900
012000 01  WS-MODE-DESC-R REDEFINES WS-MODE-DESC.                       00012000
012100     05  WS-MODE-DESC-CODE        PIC X(02).                      00012100
012200     05  WS-MODE-DESC-FILL        PIC X(18).                      00012200
012300*                                                                 00012300
012400*    REPORT LINES                                                 00012400
012500 01  RPT-HEADER1.                                                 00012500
012600     05  FILLER PIC X(26) VALUE 'ACCOUNT MAINTENANCE RUN'.        00012600
012700     05  FILLER PIC X(08) VALUE SPACES.                           00012700
012800     05  FILLER PIC X(06) VALUE 'YEAR: '.                         00012800
012900     05  RPT-H-YEAR               PIC 9999.                       00012900
013000     05  FILLER PIC X(88) VALUE SPACES.                           00013000
013100 01  RPT-COLUMN-HDR.                                              00013100
013200     05  FILLER PIC X(10) VALUE 'ACCOUNT   '.                     00013200
013300     05  FILLER PIC X(10) VALUE 'CUSTOMER  '.                     00013300
013400     05  FILLER PIC X(10) VALUE 'TYPE      '.                     00013400
013500     05  FILLER PIC X(18) VALUE 'BALANCE           '.             00013500
013600     05  FILLER PIC X(10) VALUE 'STATUS    '.                     00013600
013700     05  FILLER PIC X(74) VALUE SPACES.                           00013700
013800 01  RPT-DETAIL-LINE.                                             00013800
013900     05  RPT-D-ACCT-ID            PIC ZZZZZ9.                     00013900
014000     05  FILLER                   PIC X(04) VALUE SPACES.         00014000
014100     05  RPT-D-CUST-ID            PIC ZZZZZ9.                     00014100
014200     05  FILLER                   PIC X(04) VALUE SPACES.         00014200
014300     05  RPT-D-TYPE               PIC X(08).                      00014300
014400     05  FILLER                   PIC X(02) VALUE SPACES.         00014400
014500     05  RPT-D-BALANCE            PIC ZZ,ZZZ,ZZ9.99-.             00014500
014600     05  FILLER                   PIC X(02) VALUE SPACES.         00014600
014700     05  RPT-D-STATUS             PIC X(08).                      00014700
014800     05  FILLER                   PIC X(79) VALUE SPACES.         00014800
014900 01  RPT-STATUS-LINE.                                             00014900
015000     05  FILLER PIC X(20) VALUE 'STATUS AMENDED, ACCT'.           00015000
015100     05  FILLER                   PIC X(02) VALUE SPACES.         00015100
015200     05  RPT-S-ACCT-ID            PIC ZZZZZ9.                     00015200
015300     05  FILLER PIC X(14) VALUE ' NEW STATUS: '.                  00015300
015400     05  RPT-S-STATUS             PIC X(08).                      00015400
015500     05  FILLER                   PIC X(80) VALUE SPACES.         00015500
015600 01  RPT-NOT-FOUND-LINE.                                          00015600
015700     05  FILLER PIC X(41)                                         00015700
015800         VALUE 'ACCOUNT OR CUSTOMER NOT ON FILE - SKIPPED'.       00015800
015900     05  FILLER PIC X(91) VALUE SPACES.                           00015900
016000 01  RPT-TOTAL-LINE.                                              00016000
016100     05  FILLER PIC X(24) VALUE 'MATCHING ACCOUNTS:     '.        00016100
016200     05  RPT-T-COUNT              PIC ZZZZ9.                      00016200
016300     05  FILLER PIC X(103) VALUE SPACES.                          00016300
016400******************************************************************00016400
016500 PROCEDURE DIVISION.                                              00016500
016600******************************************************************00016600
016700 000-MAIN.                                                        00016700
016800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00016800
016900     PERFORM 710-READ-ACCOUNTS-FILE THRU 710-EXIT.                00016900
017000     PERFORM 715-LOAD-ACCOUNT-TABLE THRU 715-EXIT                 00017000
017100         UNTIL WS-ACCOUNTS-EOF = 'Y'.                             00017100
017200     PERFORM 740-READ-CONTROL-CARD THRU 740-EXIT.                 00017200
017300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00017300
017400     EVALUATE TRUE                                                00017400
017500         WHEN CC-MODE-STATUS                                      00017500
017600             PERFORM 200-UPDATE-STATUS THRU 200-EXIT              00017600
017700         WHEN CC-MODE-CUST-LOOKUP                                 00017700
017800             PERFORM 300-LOOKUP-CUSTOMER THRU 300-EXIT            00017800
017900         WHEN OTHER                                               00017900
018000             MOVE 16 TO RETURN-CODE                               00018000
018100     END-EVALUATE.                                                00018100
018200     PERFORM 850-REPORT-TOTAL THRU 850-EXIT.                      00018200
018300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00018300
018400     GOBACK.                                                      00018400
018500*                                                                 00018500
018600 200-UPDATE-STATUS.                                               00018600
018700     MOVE CC-ACCT-ID      TO WS-REQ-ACCT-ID.                      00018700
018800     MOVE CC-NEW-STATUS   TO WS-REQ-NEW-STATUS.                   00018800
018900     MOVE 'UPD-STAT'      TO WS-FUNCTION-CODE.                    00018900
019000     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00019000
019100              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00019100
019200     IF WS-RETURN-CODE = 0                                        00019200
019300         MOVE '00' TO WS-DIAG-AREA                                00019300
019400         PERFORM 840-REPORT-STATUS THRU 840-EXIT                  00019400
019500     ELSE                                                         00019500
019600         MOVE '04' TO WS-DIAG-AREA                                00019600
019700         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00019700
019800     END-IF.                                                      00019800
019900 200-EXIT.                                                        00019900
020000     EXIT.                                                        00020000
020100*                                                                 00020100
020200 300-LOOKUP-CUSTOMER.                                             00020200
020300     MOVE CC-CUSTOMER-ID  TO WS-REQ-CUSTOMER-ID.                  00020300
020400     MOVE 'LOOKUP-CUST'   TO WS-FUNCTION-CODE.                    00020400
020500     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00020500
020600              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00020600
020700     IF WS-RETURN-CODE = 0                                        00020700
020800         PERFORM 310-LIST-CUSTOMER-ACCTS THRU 310-EXIT            00020800
020900             VARYING WS-ACCT-IDX FROM 1 BY 1                      00020900
021000                 UNTIL WS-ACCT-IDX > WS-TABLE-COUNT               00021000
021100     ELSE                                                         00021100
021200         MOVE '04' TO WS-DIAG-AREA                                00021200
021300         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00021300
021400     END-IF.                                                      00021400
021500 300-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700*                                                                 00021700
021800 310-LIST-CUSTOMER-ACCTS.                                         00021800
021900     IF WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX) = WS-REQ-CUSTOMER-ID     00021900
022000         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00022000
022100         ADD 1 TO WS-MATCH-COUNT                                  00022100
022200     END-IF.                                                      00022200
022300 310-EXIT.                                                        00022300
022400     EXIT.                                                        00022400
022500*                                                                 00022500
022600 700-OPEN-FILES.                                                  00022600
022700     OPEN INPUT ACCOUNTS-FILE CONTROL-CARD-FILE                   00022700
022800          OUTPUT REPORT-FILE.                                     00022800
022900     IF WS-ACCOUNTS-STATUS NOT = '00'                             00022900
023000         DISPLAY 'ACCTMAINT - ERROR OPENING ACCOUNTS-FILE RC: '   00023000
023100                 WS-ACCOUNTS-STATUS                               00023100
023200         MOVE 16 TO RETURN-CODE                                   00023200
023300     END-IF.                                                      00023300
023400     IF WS-CARD-STATUS NOT = '00'                                 00023400
023500         DISPLAY 'ACCTMAINT - ERROR OPENING CONTROL-CARD-FILE RC:'00023500
023600                 WS-CARD-STATUS                                   00023600
023700         MOVE 16 TO RETURN-CODE                                   00023700
023800     END-IF.                                                      00023800
023900 700-EXIT.                                                        00023900
024000     EXIT.                                                        00024000
024100*                                                                 00024100
024200 710-READ-ACCOUNTS-FILE.                                          00024200
024300     READ ACCOUNTS-FILE                                           00024300
024400         AT END MOVE 'Y' TO WS-ACCOUNTS-EOF.                      00024400
024500 710-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024800 715-LOAD-ACCOUNT-TABLE.                                          00024800
024900     ADD 1 TO WS-TABLE-COUNT.                                     00024900
025000     SET WS-ACCT-IDX TO WS-TABLE-COUNT.                           00025000
025100     MOVE ACCT-ID           TO WS-ACCT-ID(WS-ACCT-IDX).           00025100
025200     MOVE ACCT-CUSTOMER-ID  TO WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX).  00025200
025300     MOVE ACCT-TYPE         TO WS-ACCT-TYPE(WS-ACCT-IDX).         00025300
025400     MOVE ACCT-BALANCE      TO WS-ACCT-BALANCE(WS-ACCT-IDX).      00025400
025500     MOVE ACCT-CREATED      TO WS-ACCT-CREATED(WS-ACCT-IDX).      00025500
025600     MOVE ACCT-STATUS       TO WS-ACCT-STATUS(WS-ACCT-IDX).       00025600
025700     PERFORM 710-READ-ACCOUNTS-FILE THRU 710-EXIT.                00025700
025800 715-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100 740-READ-CONTROL-CARD.                                           00026100
026200     READ CONTROL-CARD-FILE                                       00026200
026300         AT END MOVE 16 TO RETURN-CODE.                           00026300
026400 740-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600*                                                                 00026600
026700 790-CLOSE-FILES.                                                 00026700
026800     CLOSE ACCOUNTS-FILE CONTROL-CARD-FILE REPORT-FILE.           00026800
026900 790-EXIT.                                                        00026900
027000     EXIT.                                                        00027000
027100*                                                                 00027100
027200 800-INIT-REPORT.                                                 00027200
027300     ACCEPT WS-CUR-YY FROM DATE.                                  00027300
027400     IF WS-CUR-YY < 50                                            00027400
027500         MOVE 20 TO WS-RY-CENTURY                                 00027500
027600     ELSE                                                         00027600
027700         MOVE 19 TO WS-RY-CENTURY                                 00027700
027800     END-IF.                                                      00027800
027900     MOVE WS-CUR-YY TO WS-RY-YY.                                  00027900
028000     MOVE WS-REPORT-YEAR-4 TO RPT-H-YEAR.                         00028000
028100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00028100
028200     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00028200
028300 800-EXIT.                                                        00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 810-REPORT-NOT-FOUND.                                            00028600
028700     WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE AFTER 1.         00028700
028800     ADD 1 TO WS-LINE-COUNT.                                      00028800
028900 810-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200 830-REPORT-DETAIL.                                               00029200
029300     MOVE WS-ACCT-ID(WS-ACCT-IDX)          TO RPT-D-ACCT-ID.      00029300
029400     MOVE WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX)  TO RPT-D-CUST-ID.     00029400
029500     MOVE WS-ACCT-TYPE(WS-ACCT-IDX)         TO RPT-D-TYPE.        00029500
029600     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)      TO RPT-D-BALANCE.     00029600
029700     MOVE WS-ACCT-STATUS(WS-ACCT-IDX)       TO RPT-D-STATUS.      00029700
029800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00029800
029900     ADD 1 TO WS-LINE-COUNT.                                      00029900
030000 830-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 840-REPORT-STATUS.                                               00030300
030400     MOVE CC-ACCT-ID      TO RPT-S-ACCT-ID.                       00030400
030500     MOVE WS-ACCT-STATUS(WS-MATCH-INDEX) TO RPT-S-STATUS.         00030500
030600     WRITE REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1.            00030600
030700     ADD 1 TO WS-LINE-COUNT.                                      00030700
030800 840-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100 850-REPORT-TOTAL.                                                00031100
031200     MOVE WS-MATCH-COUNT TO RPT-T-COUNT.                          00031200
031300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00031300
031400 850-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
