000100****************************************************************  00000100
000200*    TRQCOPY   -  TRANSFER REQUEST RECORD LAYOUT                  00000200
000300*    FIXED 025-BYTE RECORD - FILE TRANSFER-REQUESTS               00000300
000400*    FIELDS ALREADY FILL THE RECORD - NO PAD FILLER AVAILABLE     00000400
000500****************************************************************  00000500
000600 01  TRANSFER-REQUEST-RECORD.                                     00000600
000700     05  TRQ-FROM-ACCT               PIC 9(06).                   00000700
000800     05  TRQ-TO-ACCT                 PIC 9(06).                   00000800
000900     05  TRQ-AMOUNT                  PIC S9(11)V99.               00000900
