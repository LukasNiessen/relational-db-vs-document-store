000100****************************************************************  00000100
000200*    ACTCOPY   -  CONTENT-ACTION REQUEST RECORD LAYOUT            00000200
000300*    FIXED 102-BYTE RECORD - FILE CONTENT-ACTIONS                 00000300
000400*    ACT-CODE PB/UP/CM/RP/MD/UD DRIVES CNTBATCH DISPATCH LOGIC    00000400
000500****************************************************************  00000500
000600 01  CONTENT-ACTION-RECORD.                                       00000600
000700     05  ACT-CODE                    PIC X(02).                   00000700
000800         88  ACT-IS-PUBLISH          VALUE 'PB'.                  00000800
000900         88  ACT-IS-UNPUBLISH        VALUE 'UP'.                  00000900
001000         88  ACT-IS-COMMENT          VALUE 'CM'.                  00001000
001100         88  ACT-IS-REPLY            VALUE 'RP'.                  00001100
001200         88  ACT-IS-METADATA         VALUE 'MD'.                  00001200
001300         88  ACT-IS-UPDATE           VALUE 'UD'.                  00001300
001400     05  ACT-CONTENT-ID              PIC 9(06).                   00001400
001500     05  ACT-COMMENT-ID              PIC 9(06).                   00001500
001600     05  ACT-USER-ID                 PIC 9(06).                   00001600
001700     05  ACT-TEXT                    PIC X(80).                   00001700
001800     05  FILLER                      PIC X(02).                   00001800
