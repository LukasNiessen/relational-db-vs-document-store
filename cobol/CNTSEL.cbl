000100****************************************************************  00000100
000200*    PROGRAM:  CNTSEL                                             00000200
000300*    AUTHOR :  M. KOWALCZYK                                       00000300
000400*                                                                 00000400
000500*    ON-DEMAND CONTENT SELECTION LISTING.  READS ONE SELECTION    00000500
000600*    PARAMETER CARD, LOADS THE CONTENT MASTER INTO A TABLE, THEN  00000600
000700*    APPLIES THE REQUESTED SELECTION MODE (BY TYPE, BY TYPE AND   00000700
000800*    PUBLISHED FLAG, BY TAG, OR BY TITLE SUBSTRING) AND LISTS THE 00000800
000900*    MATCHING ITEMS.                                              00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    11/22/88  MWK  0000  ORIGINAL CODING - TYPE AND TAG MODES    00001300
001350*    01/05/89  MWK  0022  ADDED BY-TAG SELECTION MODE             00001350
001400*    02/03/89  MWK  0000  ADDED PUBLISHED-BY-TYPE MODE            00001400
001450*    03/11/90  JKS  0045  SELECTION COUNT NOW SHOWN IN REPORT TRL 00001450
001500*    07/09/91  RMA  0061  ADDED TITLE SUBSTRING MODE              00001500
001550*    11/02/93  RMA  0098  ADDED DIAG-AREA REDEFINE FOR FAULT ANAL 00001550
001575*    05/19/96  JKS  0150  TITLE MATCH NOW CASE-INSENSITIVE VIA TBL00001575
001600*    09/30/98  CBQ  0235  Y2K - REVIEWED, NO 2-DIGIT YEAR IN USE  00001600
001700*    04/12/01  LJF  0271  CLOSE FILES BEFORE GOBACK PER SHOP STD  00001700
001750*    08/22/02  CBQ  0260  NOT-FOUND MESSAGE STANDARDIZED TO MATCH 00001750
001800****************************************************************  00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID. CNTSEL.                                              00002000
002100 AUTHOR. M. KOWALCZYK.                                            00002100
002200 INSTALLATION. SYSTEMS GROUP - PUBLISHING PLATFORM.               00002200
002300 DATE-WRITTEN. 11/22/88.                                          00002300
002400 DATE-COMPILED. 04/12/01.                                         00002400
002500 SECURITY. NON-CONFIDENTIAL.                                      00002500
002600 ENVIRONMENT DIVISION.                                            00002600
002700 CONFIGURATION SECTION.                                           00002700
002800 SOURCE-COMPUTER. IBM-370.                                        00002800
002900 OBJECT-COMPUTER. IBM-370.                                        00002900
003000 SPECIAL-NAMES.                                                   00003000
003100     C01 IS TOP-OF-FORM.                                          00003100
003200 INPUT-OUTPUT SECTION.                                            00003200
003300 FILE-CONTROL.                                                    00003300
003400     SELECT CONTENT-FILE ASSIGN TO CONTMSTR                       00003400
003500            ACCESS IS SEQUENTIAL                                  00003500
003600            FILE STATUS IS WS-CONTENT-STATUS.                     00003600
003700     SELECT CONTROL-CARD-FILE ASSIGN TO SELCARD                   00003700
003800            ACCESS IS SEQUENTIAL                                  00003800
003900            FILE STATUS IS WS-CARD-STATUS.                        00003900
004000     SELECT REPORT-FILE ASSIGN TO SELRPT                          00004000
004100            FILE STATUS IS WS-REPORT-STATUS.                      00004100
004200****************************************************************  00004200
004300 DATA DIVISION.                                                   00004300
004400 FILE SECTION.                                                    00004400
004500****************************************************************  00004500
004600 FD  CONTENT-FILE                                                 00004600
004700     RECORDING MODE IS F.                                         00004700
004800 COPY CNTCOPY.                                                    00004800
004900*                                                                 00004900
005000 FD  CONTROL-CARD-FILE                                            00005000
005100     RECORDING MODE IS F.                                         00005100
005200 01  CONTROL-CARD-2.                                              00005200
005300     05  CC-SEL-MODE              PIC X(01).                      00005300
005400         88  CC-SEL-BY-TYPE           VALUE 'T'.                  00005400
005500         88  CC-SEL-BY-PUB-TYPE       VALUE 'P'.                  00005500
005600         88  CC-SEL-BY-TAG            VALUE 'G'.                  00005600
005700         88  CC-SEL-BY-TITLE          VALUE 'N'.                  00005700
005800     05  CC-SEL-CRITERION          PIC X(50).                     00005800
005900     05  FILLER                    PIC X(29).                     00005900
006000*                                                                 00006000
006100 FD  REPORT-FILE                                                  00006100
006200     RECORDING MODE IS F.                                         00006200
006300 01  REPORT-RECORD                PIC X(132).                     00006300
006400****************************************************************  00006400
006500 WORKING-STORAGE SECTION.                                         00006500
006600****************************************************************  00006600
006700 01  WS-FILE-STATUS-FIELDS.                                       00006700
006800     05  WS-CONTENT-STATUS        PIC X(2) VALUE SPACES.          00006800
006900     05  WS-CARD-STATUS           PIC X(2) VALUE SPACES.          00006900
007000     05  WS-REPORT-STATUS         PIC X(2) VALUE SPACES.          00007000
007100*                                                                 00007100
007200 01  WS-SWITCHES.                                                 00007200
007300     05  WS-CONTENT-EOF           PIC X VALUE 'N'.                00007300
007400*                                                                 00007400
007500 01  WS-CONTENT-TABLE.                                            00007500
007600     05  WS-CONTENT-ENTRY OCCURS 2000 TIMES                       00007600
007700                         INDEXED BY WS-CNT-IDX.                   00007700
007800         10  WS-CNT-ID            PIC 9(06).                      00007800
007900         10  WS-CNT-TYPE          PIC X(08).                      00007900
008000         10  WS-CNT-TITLE         PIC X(50).                      00008000
008100         10  WS-CNT-PUBLISHED     PIC X(01).                      00008100
008200         10  WS-CNT-TAG-TBL OCCURS 5 TIMES.                       00008200
008300             15  WS-CNT-TAG       PIC X(15).                      00008300
008400 01  WS-CONTENT-TABLE-COUNT      PIC 9(06) COMP VALUE 0.          00008400
008500*                                                                 00008500
008550*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00008550
008600 77  WS-SEL-COUNT                PIC S9(5) COMP-3 VALUE 0.        00008600
008700 77  WS-SEL-CRIT-LEN             PIC 9(02) COMP VALUE 0.          00008700
008800 77  WS-TAG-IDX                  PIC 9(02) COMP VALUE 0.          00008800
008900 77  WS-SCAN-IDX                 PIC 9(02) COMP VALUE 0.          00008900
009000 77  WS-START-POS                PIC 9(02) COMP VALUE 0.          00009000
009100 01  WS-MATCHED                  PIC X VALUE 'N'.                 00009100
009200*                                                                 00009200
009300*    FAULT-ANALYSIS DIAGNOSTIC AREA - SAME IDIOM AS ACCTPOST      00009300
009400 01  WS-DIAG-AREA                PIC X(2) VALUE SPACES.           00009400
009500 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00009500
009600                                 PIC S9(3) COMP-3.                00009600
009700*                                                                 00009700
009800*    CASE-FOLD TABLE - LOWER-TO-UPPER, USED FOR THE TITLE         00009800
009900*    SUBSTRING MODE, WHICH THE SPEC CARD SAYS MUST IGNORE CASE    00009900
010000 01  WS-UPPER-ALPHABET            PIC X(26)                       00010000
010100         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      00010100
010200 01  WS-LOWER-ALPHABET            PIC X(26)                       00010200
010300         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      00010300
010400 01  WS-TITLE-FOLD                PIC X(50).                      00010400
010500 01  WS-TITLE-FOLD-R REDEFINES WS-TITLE-FOLD.                     00010500
010600     05  WS-TITLE-FOLD-CH         PIC X(01) OCCURS 50 TIMES.      00010600
010700 01  WS-CRIT-FOLD                 PIC X(50).                      00010700
010800 01  WS-CRIT-FOLD-R REDEFINES WS-CRIT-FOLD.                       00010800
010900     05  WS-CRIT-FOLD-CH          PIC X(01) OCCURS 50 TIMES.      00010900
011000*                                                                 00011000
011100 01  RPT-HEADER1.                                                 00011100
011200     05  FILLER PIC X(24) VALUE 'CONTENT SELECTION LIST '.        00011200
011300     05  FILLER PIC X(06) VALUE 'MODE: '.                         00011300
011400     05  RPT-H-MODE               PIC X(01).                      00011400
011500     05  FILLER PIC X(101) VALUE SPACES.                          00011500
011600 01  RPT-COLUMN-HDR.                                              00011600
011700     05  FILLER PIC X(08) VALUE 'CONT ID '.                       00011700
011800     05  FILLER PIC X(10) VALUE 'TYPE      '.                     00011800
011900     05  FILLER PIC X(52)                                         00011900
012000     VALUE 'TITLE                                               '.00012000
012100     05  FILLER PIC X(10) VALUE 'PUBLISHED '.                     00012100
012200     05  FILLER PIC X(52) VALUE SPACES.                           00012200
012300 01  RPT-DETAIL-LINE.                                             00012300
012400     05  RPT-D-CNT-ID             PIC ZZZZZ9.                     00012400
012500     05  FILLER                   PIC X(02) VALUE SPACES.         00012500
012600     05  RPT-D-TYPE               PIC X(08).                      00012600
012700     05  FILLER                   PIC X(02) VALUE SPACES.         00012700
012800     05  RPT-D-TITLE              PIC X(50).                      00012800
012900     05  FILLER                   PIC X(02) VALUE SPACES.         00012900
013000     05  RPT-D-PUBLISHED          PIC X(09).                      00013000
013100     05  FILLER                   PIC X(53) VALUE SPACES.         00013100
013200 01  RPT-TOTAL-LINE.                                              00013200
013300     05  FILLER PIC X(22) VALUE 'ITEMS SELECTED:      '.          00013300
013400     05  RPT-T-COUNT              PIC ZZZZ9.                      00013400
013500     05  FILLER PIC X(105) VALUE SPACES.                          00013500
013600****************************************************************  00013600
013700 PROCEDURE DIVISION.                                              00013700
013800****************************************************************  00013800
013900 000-MAIN.                                                        00013900
014000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00014000
014100     PERFORM 740-READ-CONTROL-CARD THRU 740-EXIT.                 00014100
014200     PERFORM 110-LOAD-CONTENT-TABLE THRU 110-EXIT                 00014200
014300         UNTIL WS-CONTENT-EOF = 'Y'.                              00014300
014400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00014400
014500     EVALUATE TRUE                                                00014500
014600         WHEN CC-SEL-BY-TYPE                                      00014600
014700             PERFORM 200-SELECT-BY-TYPE THRU 200-EXIT             00014700
014800         WHEN CC-SEL-BY-PUB-TYPE                                  00014800
014900             PERFORM 210-SELECT-BY-PUB-TYPE THRU 210-EXIT         00014900
015000         WHEN CC-SEL-BY-TAG                                       00015000
015100             PERFORM 220-SELECT-BY-TAG THRU 220-EXIT              00015100
015200         WHEN CC-SEL-BY-TITLE                                     00015200
015300             PERFORM 230-SELECT-BY-TITLE THRU 230-EXIT            00015300
015400         WHEN OTHER                                               00015400
015500             MOVE '08' TO WS-DIAG-AREA                            00015500
015600     END-EVALUATE.                                                00015600
015700     PERFORM 850-REPORT-TOTAL THRU 850-EXIT.                      00015700
015800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015800
015900     GOBACK.                                                      00015900
016000*                                                                 00016000
016100 110-LOAD-CONTENT-TABLE.                                          00016100
016200     SET WS-CNT-IDX TO WS-CONTENT-TABLE-COUNT.                    00016200
016300     SET WS-CNT-IDX UP BY 1.                                      00016300
016400     MOVE CNT-ID         TO WS-CNT-ID(WS-CNT-IDX).                00016400
016500     MOVE CNT-TYPE       TO WS-CNT-TYPE(WS-CNT-IDX).              00016500
016600     MOVE CNT-TITLE      TO WS-CNT-TITLE(WS-CNT-IDX).             00016600
016700     MOVE CNT-PUBLISHED  TO WS-CNT-PUBLISHED(WS-CNT-IDX).         00016700
016800     MOVE CNT-TAG(1)     TO WS-CNT-TAG(WS-CNT-IDX 1).             00016800
016900     MOVE CNT-TAG(2)     TO WS-CNT-TAG(WS-CNT-IDX 2).             00016900
017000     MOVE CNT-TAG(3)     TO WS-CNT-TAG(WS-CNT-IDX 3).             00017000
017100     MOVE CNT-TAG(4)     TO WS-CNT-TAG(WS-CNT-IDX 4).             00017100
017200     MOVE CNT-TAG(5)     TO WS-CNT-TAG(WS-CNT-IDX 5).             00017200
017300     SET WS-CONTENT-TABLE-COUNT TO WS-CNT-IDX.                    00017300
017400     PERFORM 712-READ-CONTENT-FILE THRU 712-EXIT.                 00017400
017500 110-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700*                                                                 00017700
017800 200-SELECT-BY-TYPE.                                              00017800
017900     SET WS-CNT-IDX TO 1.                                         00017900
018000     PERFORM 205-CHECK-TYPE THRU 205-EXIT                         00018000
018100         VARYING WS-CNT-IDX FROM 1 BY 1                           00018100
018200         UNTIL WS-CNT-IDX > WS-CONTENT-TABLE-COUNT.               00018200
018300 200-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                 00018500
018600 205-CHECK-TYPE.                                                  00018600
018700     IF WS-CNT-TYPE(WS-CNT-IDX) = CC-SEL-CRITERION(1:8)           00018700
018800         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00018800
018900     END-IF.                                                      00018900
019000 205-EXIT.                                                        00019000
019100     EXIT.                                                        00019100
019200*                                                                 00019200
019300 210-SELECT-BY-PUB-TYPE.                                          00019300
019400     SET WS-CNT-IDX TO 1.                                         00019400
019500     PERFORM 215-CHECK-PUB-TYPE THRU 215-EXIT                     00019500
019600         VARYING WS-CNT-IDX FROM 1 BY 1                           00019600
019700         UNTIL WS-CNT-IDX > WS-CONTENT-TABLE-COUNT.               00019700
019800 210-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000*                                                                 00020000
020100 215-CHECK-PUB-TYPE.                                              00020100
020200     IF WS-CNT-TYPE(WS-CNT-IDX) = CC-SEL-CRITERION(1:8)           00020200
020300         AND WS-CNT-PUBLISHED(WS-CNT-IDX) = 'Y'                   00020300
020400         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00020400
020500     END-IF.                                                      00020500
020600 215-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900 220-SELECT-BY-TAG.                                               00020900
021000     SET WS-CNT-IDX TO 1.                                         00021000
021100     PERFORM 225-CHECK-TAG THRU 225-EXIT                          00021100
021200         VARYING WS-CNT-IDX FROM 1 BY 1                           00021200
021300         UNTIL WS-CNT-IDX > WS-CONTENT-TABLE-COUNT.               00021300
021400 220-EXIT.                                                        00021400
021500     EXIT.                                                        00021500
021600*                                                                 00021600
021700 225-CHECK-TAG.                                                   00021700
021800     MOVE 'N' TO WS-MATCHED.                                      00021800
021900     SET WS-TAG-IDX TO 1.                                         00021900
022000     PERFORM 227-CHECK-TAG-SLOT THRU 227-EXIT                     00022000
022100         UNTIL WS-TAG-IDX > 5 OR WS-MATCHED = 'Y'.                00022100
022200     IF WS-MATCHED = 'Y'                                          00022200
022300         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00022300
022400     END-IF.                                                      00022400
022500 225-EXIT.                                                        00022500
022600     EXIT.                                                        00022600
022700*                                                                 00022700
022800 227-CHECK-TAG-SLOT.                                              00022800
022900     IF WS-CNT-TAG(WS-CNT-IDX WS-TAG-IDX) = CC-SEL-CRITERION(1:15)00022900
023000         MOVE 'Y' TO WS-MATCHED                                   00023000
023100     ELSE                                                         00023100
023200         SET WS-TAG-IDX UP BY 1                                   00023200
023300     END-IF.                                                      00023300
023400 227-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600*                                                                 00023600
023700 230-SELECT-BY-TITLE.                                             00023700
023800     PERFORM 235-FOLD-CRITERION THRU 235-EXIT.                    00023800
023900     SET WS-CNT-IDX TO 1.                                         00023900
024000     PERFORM 240-CHECK-TITLE THRU 240-EXIT                        00024000
024100         VARYING WS-CNT-IDX FROM 1 BY 1                           00024100
024200         UNTIL WS-CNT-IDX > WS-CONTENT-TABLE-COUNT.               00024200
024300 230-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500*                                                                 00024500
024600 235-FOLD-CRITERION.                                              00024600
024700     MOVE CC-SEL-CRITERION TO WS-CRIT-FOLD.                       00024700
024800     INSPECT WS-CRIT-FOLD CONVERTING WS-LOWER-ALPHABET            00024800
024900             TO WS-UPPER-ALPHABET.                                00024900
025000     SET WS-SEL-CRIT-LEN TO 50.                                   00025000
025100     PERFORM 236-TRIM-CRITERION THRU 236-EXIT                     00025100
025200         UNTIL WS-SEL-CRIT-LEN = 0                                00025200
025300             OR WS-CRIT-FOLD-CH(WS-SEL-CRIT-LEN) NOT = SPACE.     00025300
025400 235-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600*                                                                 00025600
025700 236-TRIM-CRITERION.                                              00025700
025800     SET WS-SEL-CRIT-LEN DOWN BY 1.                               00025800
025900 236-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200 240-CHECK-TITLE.                                                 00026200
026300     MOVE WS-CNT-TITLE(WS-CNT-IDX) TO WS-TITLE-FOLD.              00026300
026400     INSPECT WS-TITLE-FOLD CONVERTING WS-LOWER-ALPHABET           00026400
026500             TO WS-UPPER-ALPHABET.                                00026500
026600     MOVE 'N' TO WS-MATCHED.                                      00026600
026700     IF WS-SEL-CRIT-LEN > 0                                       00026700
026800         SET WS-START-POS TO 1                                    00026800
026900         PERFORM 245-SCAN-TITLE THRU 245-EXIT                     00026900
027000             UNTIL WS-MATCHED = 'Y'                               00027000
027100                 OR WS-START-POS > (51 - WS-SEL-CRIT-LEN)         00027100
027200     END-IF.                                                      00027200
027300     IF WS-MATCHED = 'Y'                                          00027300
027400         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00027400
027500     END-IF.                                                      00027500
027600 240-EXIT.                                                        00027600
027700     EXIT.                                                        00027700
027800*                                                                 00027800
027900 245-SCAN-TITLE.                                                  00027900
028000     IF WS-TITLE-FOLD(WS-START-POS:WS-SEL-CRIT-LEN) =             00028000
028100             WS-CRIT-FOLD(1:WS-SEL-CRIT-LEN)                      00028100
028200         MOVE 'Y' TO WS-MATCHED                                   00028200
028300     ELSE                                                         00028300
028400         SET WS-START-POS UP BY 1                                 00028400
028500     END-IF.                                                      00028500
028600 245-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800*                                                                 00028800
028900 700-OPEN-FILES.                                                  00028900
029000     OPEN INPUT CONTENT-FILE CONTROL-CARD-FILE                    00029000
029100          OUTPUT REPORT-FILE.                                     00029100
029200     IF WS-CONTENT-STATUS NOT = '00'                              00029200
029300         DISPLAY 'CNTSEL - ERROR OPENING CONTENT-FILE RC: '       00029300
029400                 WS-CONTENT-STATUS                                00029400
029500         MOVE 16 TO RETURN-CODE                                   00029500
029600     END-IF.                                                      00029600
029700     IF WS-CARD-STATUS NOT = '00'                                 00029700
029800         DISPLAY 'CNTSEL - ERROR OPENING CONTROL-CARD-FILE RC: '  00029800
029900                 WS-CARD-STATUS                                   00029900
030000         MOVE 16 TO RETURN-CODE                                   00030000
030100     END-IF.                                                      00030100
030200 700-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500 712-READ-CONTENT-FILE.                                           00030500
030600     READ CONTENT-FILE                                            00030600
030700         AT END MOVE 'Y' TO WS-CONTENT-EOF.                       00030700
030800 712-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100 740-READ-CONTROL-CARD.                                           00031100
031200     READ CONTROL-CARD-FILE                                       00031200
031300         AT END MOVE 16 TO RETURN-CODE.                           00031300
031400 740-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
031600*                                                                 00031600
031700 790-CLOSE-FILES.                                                 00031700
031800     CLOSE CONTENT-FILE CONTROL-CARD-FILE REPORT-FILE.            00031800
031900 790-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100*                                                                 00032100
032200 800-INIT-REPORT.                                                 00032200
032300     MOVE CC-SEL-MODE TO RPT-H-MODE.                              00032300
032400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00032400
032500     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00032500
032600 800-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800*                                                                 00032800
032900 830-REPORT-DETAIL.                                               00032900
033000     MOVE WS-CNT-ID(WS-CNT-IDX)   TO RPT-D-CNT-ID.                00033000
033100     MOVE WS-CNT-TYPE(WS-CNT-IDX) TO RPT-D-TYPE.                  00033100
033200     MOVE WS-CNT-TITLE(WS-CNT-IDX) TO RPT-D-TITLE.                00033200
033300     IF WS-CNT-PUBLISHED(WS-CNT-IDX) = 'Y'                        00033300
033400         MOVE 'PUBLISHED' TO RPT-D-PUBLISHED                      00033400
033500     ELSE                                                         00033500
033600         MOVE 'DRAFT    ' TO RPT-D-PUBLISHED                      00033600
033700     END-IF.                                                      00033700
033800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00033800
033900     ADD 1 TO WS-SEL-COUNT.                                       00033900
034000 830-EXIT.                                                        00034000
034100     EXIT.                                                        00034100
034200*                                                                 00034200
034300 850-REPORT-TOTAL.                                                00034300
034400     MOVE WS-SEL-COUNT TO RPT-T-COUNT.                            00034400
034500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00034500
034600 850-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
