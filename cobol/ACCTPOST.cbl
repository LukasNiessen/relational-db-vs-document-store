000100****************************************************************  00000100
000200*    PROGRAM:  ACCTPOST                                           00000200
000300*    AUTHOR :  D. STOUT                                           00000300
000400*                                                                 00000400
000500*    DAILY FUNDS-TRANSFER POSTING RUN.  LOADS THE ACCOUNTS        00000500
000600*    MASTER INTO A TABLE, READS THE DAY'S TRANSFER-REQUESTS,      00000600
000700*    VALIDATES AND POSTS EACH ONE BY CALLING ACCTMNT, WRITES      00000700
000800*    A COMPLETED JOURNAL ENTRY FOR EACH POSTED TRANSFER, AND      00000800
000900*    PRODUCES THE TRANSFER REPORT WITH CONTROL TOTALS AND         00000900
001000*    CLOSING BALANCES.  WRITES A NEW ACCOUNTS MASTER.             00001000
001100****************************************************************  00001100
001200*    CHANGE LOG                                                   00001200
001300*    ----------                                                   00001300
001400*    03/14/84  DLS  0000  ORIGINAL CODING                         00001400
001500*    03/16/84  DLS  0000  VALIDATION ORDER: SOURCE, DEST, FUNDS   00001500
001600*    04/02/84  DLS  0003  REFERENCE NUMBER FORMAT "TXN"+13 DIGITS 00001600
001700*    07/19/85  RMA  0041  BALANCE POST NOW SHARES ACCTMNT W/ SEED 00001700
001800*    01/09/86  RMA  0058  CLOSING-BALANCE SECTION ADDED TO REPORT 00001800
001900*    06/30/88  JKS  0102  REJECT REASON NOW PRINTS ON DETAIL LINE 00001900
002000*    02/11/91  MWK  0140  HEADER REALIGNED TO CURRENT SHOP FORM   00002000
002100*    08/05/93  MWK  0177  AMOUNT EDIT PICTURE CORRECTED (WAS 10,9)00002100
002200*    11/02/96  LJF  0205  ADDED DIAG-AREA REDEFINE FOR FAULT ANAL 00002200
002300*    09/28/98  LJF  0233  Y2K - TIMESTAMP CENTURY WINDOW REVIEWED 00002300
002400*    09/29/98  LJF  0233  Y2K - NO CHANGE REQUIRED, CLOSED CLEAN  00002400
002500*    03/17/00  CBQ  0251  CLOSE FILES BEFORE GOBACK, MATCH FINSEED00002500
002550*    08/12/03  CBQ  0275  POST NOW ACTUALLY CALLS ACCTMNT UPD-BAL 00002550
002600****************************************************************  00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. ACCTPOST.                                            00002800
002900 AUTHOR. D. STOUT.                                                00002900
003000 INSTALLATION. SYSTEMS GROUP - DEPOSIT ACCOUNTING.                00003000
003100 DATE-WRITTEN. 03/14/84.                                          00003100
003200 DATE-COMPILED. 03/17/00.                                         00003200
003300 SECURITY. NON-CONFIDENTIAL.                                      00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-370.                                        00003600
003700 OBJECT-COMPUTER. IBM-370.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                    00004100
004200     SELECT ACCOUNTS-FILE ASSIGN TO ACCTMSTR                      00004200
004300            ACCESS IS SEQUENTIAL                                  00004300
004400            FILE STATUS IS WS-ACCOUNTS-STATUS.                    00004400
004500     SELECT ACCOUNTS-NEW-FILE ASSIGN TO ACCTNEW                   00004500
004600            ACCESS IS SEQUENTIAL                                  00004600
004700            FILE STATUS IS WS-ACCTNEW-STATUS.                     00004700
004800     SELECT TRANSFER-FILE ASSIGN TO TRANSREQ                      00004800
004900            ACCESS IS SEQUENTIAL                                  00004900
005000            FILE STATUS IS WS-TRANSFER-STATUS.                    00005000
005100     SELECT JOURNAL-FILE ASSIGN TO TRANJRNL                       00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS IS WS-JOURNAL-STATUS.                     00005300
005400     SELECT REPORT-FILE ASSIGN TO XFERRPT                         00005400
005500            FILE STATUS IS WS-REPORT-STATUS.                      00005500
005600****************************************************************  00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900****************************************************************  00005900
006000 FD  ACCOUNTS-FILE                                                00006000
006100     RECORDING MODE IS F.                                         00006100
006200 COPY ACCTCOPY.                                                   00006200
006300*                                                                 00006300
006400 FD  ACCOUNTS-NEW-FILE                                            00006400
006500     RECORDING MODE IS F.                                         00006500
006600 COPY ACCTCOPY                                                    00006600
006700     REPLACING ACCOUNT-RECORD  BY ACCOUNT-NEW-RECORD              00006700
006800               ACCT-ID         BY NACT-ID                         00006800
006900               ACCT-CUSTOMER-ID BY NACT-CUSTOMER-ID               00006900
007000               ACCT-TYPE       BY NACT-TYPE                       00007000
007100               ACCT-IS-SAVINGS BY NACT-IS-SAVINGS                 00007100
007200               ACCT-IS-CHECKING BY NACT-IS-CHECKING               00007200
007300               ACCT-BALANCE    BY NACT-BALANCE                    00007300
007400               ACCT-CREATED    BY NACT-CREATED                    00007400
007500               ACCT-STATUS     BY NACT-STATUS                     00007500
007600               ACCT-IS-ACTIVE  BY NACT-IS-ACTIVE                  00007600
007700               ACCT-IS-CLOSED  BY NACT-IS-CLOSED                  00007700
007800               ACCT-IS-FROZEN  BY NACT-IS-FROZEN.                 00007800
007900*                                                                 00007900
008000 FD  TRANSFER-FILE                                                00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY TRQCOPY.                                                    00008200
008300*                                                                 00008300
008400 FD  JOURNAL-FILE                                                 00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY TXNCOPY.                                                    00008600
008700*                                                                 00008700
008800 FD  REPORT-FILE                                                  00008800
008900     RECORDING MODE IS F.                                         00008900
009000 01  REPORT-RECORD               PIC X(132).                      00009000
009100****************************************************************  00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300****************************************************************  00009300
009400 01  WS-FILE-STATUS-FIELDS.                                       00009400
009500     05  WS-ACCOUNTS-STATUS      PIC X(2) VALUE SPACES.           00009500
009600     05  WS-ACCTNEW-STATUS       PIC X(2) VALUE SPACES.           00009600
009700     05  WS-TRANSFER-STATUS      PIC X(2) VALUE SPACES.           00009700
009800     05  WS-JOURNAL-STATUS       PIC X(2) VALUE SPACES.           00009800
009900     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.           00009900
010000*                                                                 00010000
010100 01  WS-SWITCHES.                                                 00010100
010200     05  WS-ACCOUNTS-EOF         PIC X VALUE 'N'.                 00010200
010300     05  WS-TRANSFER-EOF         PIC X VALUE 'N'.                 00010300
010400     05  WS-VALID-TRANSFER       PIC X VALUE 'Y'.                 00010400
010500*                                                                 00010500
010600 01  WS-CURRENT-DATE-TIME.                                        00010600
010700     05  WS-CURRENT-DATE.                                         00010700
010800         10  WS-CUR-YY           PIC 9(2).                        00010800
010900         10  WS-CUR-MM           PIC 9(2).                        00010900
011000         10  WS-CUR-DD           PIC 9(2).                        00011000
011100     05  WS-CURRENT-TIME.                                         00011100
011200         10  WS-CUR-HH           PIC 9(2).                        00011200
011300         10  WS-CUR-MN           PIC 9(2).                        00011300
011400         10  WS-CUR-SS           PIC 9(2).                        00011400
011500         10  WS-CUR-HS           PIC 9(2).                        00011500
011600*                                                                 00011600
011700 01  WS-TIMESTAMP-14             PIC 9(14) VALUE 0.               00011700
011800 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-14.                00011800
011900     05  WS-TS-CENTURY           PIC 9(2).                        00011900
012000     05  WS-TS-YY                PIC 9(2).                        00012000
012100     05  WS-TS-MM                PIC 9(2).                        00012100
012200     05  WS-TS-DD                PIC 9(2).                        00012200
012300     05  WS-TS-HH                PIC 9(2).                        00012300
012400     05  WS-TS-MN                PIC 9(2).                        00012400
012500     05  WS-TS-SS                PIC 9(2).                        00012500
012600*                                                                 00012600
012700*    FAULT-ANALYSIS DIAGNOSTIC AREA - SET BY 299 ON A REJECT SO   00012700
012800*    THE DUMP SHOWS WHICH VALIDATION STEP FAILED LAST             00012800
012900 01  WS-DIAG-AREA                PIC X(2) VALUE SPACES.           00012900
013000 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00013000
013100                                 PIC S9(3) COMP-3.                00013100
013200*                                                                 00013200
013300 01  WS-ACCOUNT-TABLE.                                            00013300
013400     05  WS-TABLE-COUNT          PIC 9(06) COMP VALUE 0.          00013400
013500     05  WS-ACCT-ENTRY OCCURS 2000 TIMES                          00013500
013600                       INDEXED BY WS-ACCT-IDX.                    00013600
013700         10  WS-ACCT-ID          PIC 9(06).                       00013700
013800         10  WS-ACCT-CUSTOMER-ID PIC 9(06).                       00013800
013900         10  WS-ACCT-TYPE        PIC X(08).                       00013900
014000         10  WS-ACCT-BALANCE     PIC S9(11)V99.                   00014000
014100         10  WS-ACCT-CREATED     PIC 9(14).                       00014100
014200         10  WS-ACCT-STATUS      PIC X(08).                       00014200
014300*                                                                 00014300
014400 01  WS-REQUEST-FIELDS.                                           00014400
014500     05  WS-REQ-ACCT-ID          PIC 9(06).                       00014500
014600     05  WS-REQ-CUSTOMER-ID      PIC 9(06).                       00014600
014700     05  WS-REQ-ACCT-TYPE        PIC X(08).                       00014700
014800     05  WS-REQ-AMOUNT           PIC S9(11)V99.                   00014800
014900     05  WS-REQ-NEW-STATUS       PIC X(08).                       00014900
015000     05  WS-REQ-TIMESTAMP        PIC 9(14).                       00015000
015100*                                                                 00015100
015200 01  WS-FUNCTION-CODE            PIC X(11) VALUE SPACES.          00015200
015300 01  WS-RETURN-CODE              PIC 9(02) COMP VALUE 0.          00015300
015400 01  WS-MATCH-INDEX              PIC 9(06) COMP VALUE 0.          00015400
015450*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00015450
015500 77  WS-FROM-INDEX               PIC 9(06) COMP VALUE 0.          00015500
015600 77  WS-TO-INDEX                 PIC 9(06) COMP VALUE 0.          00015600
015700 01  WS-REJECT-REASON            PIC X(26) VALUE SPACES.          00015700
015800*                                                                 00015800
015900 77  WS-NEXT-TXN-ID               PIC 9(08) COMP-3 VALUE 0.       00015900
016000 01  WS-REF-SERIAL                PIC 9(13) VALUE 0.              00016000
016050 01  WS-REF-SERIAL-R REDEFINES WS-REF-SERIAL.                     00016050
016060     05  WS-REF-SERIAL-HI        PIC 9(08).                       00016060
016070     05  WS-REF-SERIAL-LO        PIC 9(05).                       00016070
016100*                                                                 00016100
016200 01  WS-CONTROL-TOTALS.                                           00016200
016300     05  WS-REQUESTS-READ        PIC S9(7) COMP-3 VALUE 0.        00016300
016400     05  WS-REQUESTS-POSTED      PIC S9(7) COMP-3 VALUE 0.        00016400
016500     05  WS-REQUESTS-REJECTED    PIC S9(7) COMP-3 VALUE 0.        00016500
016600     05  WS-AMOUNT-POSTED        PIC S9(11)V99 COMP-3 VALUE 0.    00016600
016700*                                                                 00016700
016800*    REPORT LINES                                                 00016800
016900 01  RPT-HEADER1.                                                 00016900
017000     05  FILLER PIC X(40)                                         00017000
017100             VALUE 'TRANSFER REPORT                   DATE: '.    00017100
017200     05  RPT-MM                  PIC 99.                          00017200
017300     05  FILLER PIC X VALUE '/'.                                  00017300
017400     05  RPT-DD                  PIC 99.                          00017400
017500     05  FILLER PIC X VALUE '/'.                                  00017500
017600     05  RPT-YY                  PIC 99.                          00017600
017700     05  FILLER PIC X(81) VALUE SPACES.                           00017700
017800 01  RPT-COLUMN-HDR.                                              00017800
017900     05  FILLER PIC X(10) VALUE 'FROM ACCT '.                     00017900
018000     05  FILLER PIC X(10) VALUE 'TO ACCT   '.                     00018000
018100     05  FILLER PIC X(16) VALUE 'AMOUNT          '.               00018100
018200     05  FILLER PIC X(10) VALUE 'STATUS    '.                     00018200
018300     05  FILLER PIC X(30) VALUE 'REASON / REFERENCE NUMBER'.      00018300
018400     05  FILLER PIC X(56) VALUE SPACES.                           00018400
018500 01  RPT-DETAIL-LINE.                                             00018500
018600     05  RPT-D-FROM-ACCT          PIC ZZZZZ9.                     00018600
018700     05  FILLER                   PIC X(04) VALUE SPACES.         00018700
018800     05  RPT-D-TO-ACCT            PIC ZZZZZ9.                     00018800
018900     05  FILLER                   PIC X(04) VALUE SPACES.         00018900
019000     05  RPT-D-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.             00019000
019100     05  FILLER                   PIC X(03) VALUE SPACES.         00019100
019200     05  RPT-D-STATUS             PIC X(08).                      00019200
019300     05  FILLER                   PIC X(03) VALUE SPACES.         00019300
019400     05  RPT-D-REASON             PIC X(30).                      00019400
019500     05  FILLER                   PIC X(52) VALUE SPACES.         00019500
019600 01  RPT-TOTALS-HDR.                                              00019600
019700     05  FILLER PIC X(26) VALUE 'TRANSFER CONTROL TOTALS:'.       00019700
019800     05  FILLER PIC X(106) VALUE SPACES.                          00019800
019900 01  RPT-TOTALS-LINE.                                             00019900
020000     05  FILLER                   PIC X(20) VALUE SPACES.         00020000
020100     05  RPT-T-LABEL              PIC X(24) VALUE SPACES.         00020100
020200     05  RPT-T-VALUE              PIC ZZ,ZZZ,ZZ9.99-.             00020200
020300     05  FILLER                   PIC X(75) VALUE SPACES.         00020300
020400 01  RPT-BALANCE-HDR.                                             00020400
020500     05  FILLER PIC X(26) VALUE 'CLOSING BALANCES:'.              00020500
020600     05  FILLER PIC X(106) VALUE SPACES.                          00020600
020700 01  RPT-BALANCE-LINE.                                            00020700
020800     05  FILLER                   PIC X(04) VALUE SPACES.         00020800
020900     05  RPT-B-ACCT-ID            PIC ZZZZZ9.                     00020900
021000     05  FILLER                   PIC X(04) VALUE SPACES.         00021000
021100     05  RPT-B-ACCT-TYPE          PIC X(08).                      00021100
021200     05  FILLER                   PIC X(04) VALUE SPACES.         00021200
021300     05  RPT-B-BALANCE            PIC ZZ,ZZZ,ZZ9.99-.             00021300
021400     05  FILLER                   PIC X(88) VALUE SPACES.         00021400
021500****************************************************************  00021500
021600 PROCEDURE DIVISION.                                              00021600
021700****************************************************************  00021700
021800 000-MAIN.                                                        00021800
021900     PERFORM 900-BUILD-TIMESTAMP THRU 900-EXIT.                   00021900
022000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00022000
022100     PERFORM 710-READ-ACCOUNTS-FILE THRU 710-EXIT.                00022100
022200     PERFORM 110-LOAD-ACCOUNT-TABLE THRU 110-EXIT                 00022200
022300         UNTIL WS-ACCOUNTS-EOF = 'Y'.                             00022300
022400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00022400
022500     PERFORM 720-READ-TRANSFER-FILE THRU 720-EXIT.                00022500
022600     PERFORM 100-PROCESS-TRANSFER THRU 100-EXIT                   00022600
022700         UNTIL WS-TRANSFER-EOF = 'Y'.                             00022700
022800     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00022800
022900     PERFORM 730-WRITE-NEW-MASTER THRU 730-EXIT                   00022900
023000         VARYING WS-ACCT-IDX FROM 1 BY 1                          00023000
023100             UNTIL WS-ACCT-IDX > WS-TABLE-COUNT.                  00023100
023200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023200
023300     GOBACK.                                                      00023300
023400*                                                                 00023400
023500 100-PROCESS-TRANSFER.                                            00023500
023600     ADD 1 TO WS-REQUESTS-READ.                                   00023600
023700     PERFORM 200-VALIDATE-TRANSFER THRU 200-EXIT.                 00023700
023800     IF WS-VALID-TRANSFER = 'Y'                                   00023800
023900         PERFORM 210-POST-TRANSFER THRU 210-EXIT                  00023900
024000         ADD 1 TO WS-REQUESTS-POSTED                              00024000
024100         ADD TRQ-AMOUNT TO WS-AMOUNT-POSTED                       00024100
024200     ELSE                                                         00024200
024300         ADD 1 TO WS-REQUESTS-REJECTED                            00024300
024400         MOVE '04' TO WS-DIAG-AREA                                00024400
024500     END-IF.                                                      00024500
024600     PERFORM 830-REPORT-DETAIL THRU 830-EXIT.                     00024600
024700     PERFORM 720-READ-TRANSFER-FILE THRU 720-EXIT.                00024700
024800 100-EXIT.                                                        00024800
024900     EXIT.                                                        00024900
025000*                                                                 00025000
025100 110-LOAD-ACCOUNT-TABLE.                                          00025100
025200     ADD 1 TO WS-TABLE-COUNT.                                     00025200
025300     SET WS-ACCT-IDX TO WS-TABLE-COUNT.                           00025300
025400     MOVE ACCT-ID           TO WS-ACCT-ID(WS-ACCT-IDX).           00025400
025500     MOVE ACCT-CUSTOMER-ID  TO WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX).  00025500
025600     MOVE ACCT-TYPE         TO WS-ACCT-TYPE(WS-ACCT-IDX).         00025600
025700     MOVE ACCT-BALANCE      TO WS-ACCT-BALANCE(WS-ACCT-IDX).      00025700
025800     MOVE ACCT-CREATED      TO WS-ACCT-CREATED(WS-ACCT-IDX).      00025800
025900     MOVE ACCT-STATUS       TO WS-ACCT-STATUS(WS-ACCT-IDX).       00025900
026000     PERFORM 710-READ-ACCOUNTS-FILE THRU 710-EXIT.                00026000
026100 110-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 200-VALIDATE-TRANSFER.                                           00026400
026500     MOVE 'Y' TO WS-VALID-TRANSFER.                               00026500
026600     MOVE SPACES TO WS-REJECT-REASON.                             00026600
026700     MOVE TRQ-FROM-ACCT TO WS-REQ-ACCT-ID.                        00026700
026800     MOVE 'LOOKUP-ID'   TO WS-FUNCTION-CODE.                      00026800
026900     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00026900
027000              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00027000
027100     IF WS-RETURN-CODE NOT = 0                                    00027100
027200         MOVE 'N' TO WS-VALID-TRANSFER                            00027200
027300         MOVE 'SOURCE ACCOUNT NOT FOUND' TO WS-REJECT-REASON      00027300
027400     ELSE                                                         00027400
027500         MOVE WS-MATCH-INDEX TO WS-FROM-INDEX                     00027500
027600         MOVE TRQ-TO-ACCT  TO WS-REQ-ACCT-ID                      00027600
027700         MOVE 'LOOKUP-ID'  TO WS-FUNCTION-CODE                    00027700
027800         CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,   00027800
027900              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX 00027900
028000         IF WS-RETURN-CODE NOT = 0                                00028000
028100             MOVE 'N' TO WS-VALID-TRANSFER                        00028100
028200             MOVE 'DEST ACCOUNT NOT FOUND' TO WS-REJECT-REASON    00028200
028300         ELSE                                                     00028300
028400             MOVE WS-MATCH-INDEX TO WS-TO-INDEX                   00028400
028500             IF WS-ACCT-BALANCE(WS-FROM-INDEX) < TRQ-AMOUNT       00028500
028600                 MOVE 'N' TO WS-VALID-TRANSFER                    00028600
028700                 MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON    00028700
028800             END-IF                                               00028800
028900         END-IF                                                   00028900
029000     END-IF.                                                      00029000
029100 200-EXIT.                                                        00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 210-POST-TRANSFER.                                               00029400
029410     MOVE TRQ-FROM-ACCT  TO WS-REQ-ACCT-ID.                       00029410
029420     COMPUTE WS-REQ-AMOUNT = ZERO - TRQ-AMOUNT.                   00029420
029430     MOVE 'UPD-BAL'     TO WS-FUNCTION-CODE.                      00029430
029440     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00029440
029450              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00029450
029460     MOVE TRQ-TO-ACCT    TO WS-REQ-ACCT-ID.                       00029460
029470     MOVE TRQ-AMOUNT     TO WS-REQ-AMOUNT.                        00029470
029480     MOVE 'UPD-BAL'     TO WS-FUNCTION-CODE.                      00029480
029490     CALL 'ACCTMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,       00029490
029495              WS-ACCOUNT-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.00029495
029900     PERFORM 250-ASSIGN-TXN-ID THRU 250-EXIT.                     00029900
030000     PERFORM 260-BUILD-JOURNAL-REC THRU 260-EXIT.                 00030000
030100 210-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*                                                                 00030300
030400 250-ASSIGN-TXN-ID.                                               00030400
030500     ADD 1 TO WS-NEXT-TXN-ID.                                     00030500
030600     MOVE WS-NEXT-TXN-ID TO TXN-ID.                               00030600
030700     MOVE WS-NEXT-TXN-ID TO WS-REF-SERIAL.                        00030700
030800     STRING 'TXN' WS-REF-SERIAL DELIMITED BY SIZE                 00030800
030900         INTO TXN-REF-NO.                                         00030900
031000 250-EXIT.                                                        00031000
031100     EXIT.                                                        00031100
031200*                                                                 00031200
031300 260-BUILD-JOURNAL-REC.                                           00031300
031400     MOVE TRQ-FROM-ACCT  TO TXN-FROM-ACCT.                        00031400
031500     MOVE TRQ-TO-ACCT    TO TXN-TO-ACCT.                          00031500
031600     MOVE TRQ-AMOUNT     TO TXN-AMOUNT.                           00031600
031700     MOVE 'TRANSFER'     TO TXN-TYPE.                             00031700
031800     MOVE 'COMPLETED'    TO TXN-STATUS.                           00031800
031900     MOVE WS-TIMESTAMP-14 TO TXN-CREATED.                         00031900
032000     WRITE TRANSACTION-RECORD.                                    00032000
032100 260-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300*                                                                 00032300
032400 700-OPEN-FILES.                                                  00032400
032500     OPEN INPUT  ACCOUNTS-FILE TRANSFER-FILE                      00032500
032600          OUTPUT ACCOUNTS-NEW-FILE JOURNAL-FILE REPORT-FILE.      00032600
032700     IF WS-ACCOUNTS-STATUS NOT = '00'                             00032700
032800         DISPLAY 'ACCTPOST - ERROR OPENING ACCOUNTS-FILE RC: '    00032800
032900                 WS-ACCOUNTS-STATUS                               00032900
033000         MOVE 16 TO RETURN-CODE                                   00033000
033100     END-IF.                                                      00033100
033200     IF WS-TRANSFER-STATUS NOT = '00'                             00033200
033300         DISPLAY 'ACCTPOST - ERROR OPENING TRANSFER-FILE RC: '    00033300
033400                 WS-TRANSFER-STATUS                               00033400
033500         MOVE 16 TO RETURN-CODE                                   00033500
033600     END-IF.                                                      00033600
033700 700-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000 710-READ-ACCOUNTS-FILE.                                          00034000
034100     READ ACCOUNTS-FILE                                           00034100
034200         AT END MOVE 'Y' TO WS-ACCOUNTS-EOF.                      00034200
034300 710-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500*                                                                 00034500
034600 720-READ-TRANSFER-FILE.                                          00034600
034700     READ TRANSFER-FILE                                           00034700
034800         AT END MOVE 'Y' TO WS-TRANSFER-EOF.                      00034800
034900 720-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 730-WRITE-NEW-MASTER.                                            00035200
035300     MOVE WS-ACCT-ID(WS-ACCT-IDX)          TO NACT-ID.            00035300
035400     MOVE WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX) TO NACT-CUSTOMER-ID.   00035400
035500     MOVE WS-ACCT-TYPE(WS-ACCT-IDX)        TO NACT-TYPE.          00035500
035600     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)     TO NACT-BALANCE.       00035600
035700     MOVE WS-ACCT-CREATED(WS-ACCT-IDX)     TO NACT-CREATED.       00035700
035800     MOVE WS-ACCT-STATUS(WS-ACCT-IDX)      TO NACT-STATUS.        00035800
035900     WRITE ACCOUNT-NEW-RECORD.                                    00035900
036000 730-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200*                                                                 00036200
036300 790-CLOSE-FILES.                                                 00036300
036400     CLOSE ACCOUNTS-FILE ACCOUNTS-NEW-FILE TRANSFER-FILE          00036400
036500           JOURNAL-FILE REPORT-FILE.                              00036500
036600 790-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036900 800-INIT-REPORT.                                                 00036900
037000     MOVE WS-TS-YY TO RPT-YY.                                     00037000
037100     MOVE WS-TS-MM TO RPT-MM.                                     00037100
037200     MOVE WS-TS-DD TO RPT-DD.                                     00037200
037300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00037300
037400     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00037400
037500 800-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800 830-REPORT-DETAIL.                                               00037800
037900     MOVE TRQ-FROM-ACCT TO RPT-D-FROM-ACCT.                       00037900
038000     MOVE TRQ-TO-ACCT   TO RPT-D-TO-ACCT.                         00038000
038100     MOVE TRQ-AMOUNT    TO RPT-D-AMOUNT.                          00038100
038200     IF WS-VALID-TRANSFER = 'Y'                                   00038200
038300         MOVE 'POSTED'   TO RPT-D-STATUS                          00038300
038400         MOVE TXN-REF-NO TO RPT-D-REASON                          00038400
038500     ELSE                                                         00038500
038600         MOVE 'REJECTED' TO RPT-D-STATUS                          00038600
038700         MOVE WS-REJECT-REASON TO RPT-D-REASON                    00038700
038800     END-IF.                                                      00038800
038900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00038900
039000 830-EXIT.                                                        00039000
039100     EXIT.                                                        00039100
039200*                                                                 00039200
039300 850-REPORT-TOTALS.                                               00039300
039400     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00039400
039500     MOVE 'REQUESTS READ           ' TO RPT-T-LABEL.              00039500
039600     MOVE WS-REQUESTS-READ TO RPT-T-VALUE.                        00039600
039700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00039700
039800     MOVE 'REQUESTS POSTED         ' TO RPT-T-LABEL.              00039800
039900     MOVE WS-REQUESTS-POSTED TO RPT-T-VALUE.                      00039900
040000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00040000
040100     MOVE 'REQUESTS REJECTED       ' TO RPT-T-LABEL.              00040100
040200     MOVE WS-REQUESTS-REJECTED TO RPT-T-VALUE.                    00040200
040300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00040300
040400     MOVE 'TOTAL AMOUNT POSTED     ' TO RPT-T-LABEL.              00040400
040500     MOVE WS-AMOUNT-POSTED TO RPT-T-VALUE.                        00040500
040600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00040600
040700     WRITE REPORT-RECORD FROM RPT-BALANCE-HDR AFTER 2.            00040700
040800     PERFORM 860-REPORT-BALANCE THRU 860-EXIT                     00040800
040900         VARYING WS-ACCT-IDX FROM 1 BY 1                          00040900
041000             UNTIL WS-ACCT-IDX > WS-TABLE-COUNT.                  00041000
041100 850-EXIT.                                                        00041100
041200     EXIT.                                                        00041200
041300*                                                                 00041300
041400 860-REPORT-BALANCE.                                              00041400
041500     MOVE WS-ACCT-ID(WS-ACCT-IDX)      TO RPT-B-ACCT-ID.          00041500
041600     MOVE WS-ACCT-TYPE(WS-ACCT-IDX)    TO RPT-B-ACCT-TYPE.        00041600
041700     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX) TO RPT-B-BALANCE.          00041700
041800     WRITE REPORT-RECORD FROM RPT-BALANCE-LINE AFTER 1.           00041800
041900 860-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 900-BUILD-TIMESTAMP.                                             00042200
042300*    CENTURY-WINDOWED AGAINST A PIVOT OF 50 - REVIEWED FOR Y2K    00042300
042400     ACCEPT WS-CURRENT-DATE FROM DATE.                            00042400
042500     ACCEPT WS-CURRENT-TIME FROM TIME.                            00042500
042600     IF WS-CUR-YY < 50                                            00042600
042700         MOVE 20 TO WS-TS-CENTURY                                 00042700
042800     ELSE                                                         00042800
042900         MOVE 19 TO WS-TS-CENTURY                                 00042900
043000     END-IF.                                                      00043000
043100     MOVE WS-CUR-YY TO WS-TS-YY.                                  00043100
043200     MOVE WS-CUR-MM TO WS-TS-MM.                                  00043200
043300     MOVE WS-CUR-DD TO WS-TS-DD.                                  00043300
043400     MOVE WS-CUR-HH TO WS-TS-HH.                                  00043400
043500     MOVE WS-CUR-MN TO WS-TS-MN.                                  00043500
043600     MOVE WS-CUR-SS TO WS-TS-SS.                                  00043600
043700 900-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
