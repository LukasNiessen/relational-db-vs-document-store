000100******************************************************************00000100
000200*    CNTCOPY   -  CONTENT-ITEM MASTER RECORD LAYOUT               00000200
000300*    FIXED 288-BYTE RECORD - FILES CONTENT / CONTENT-NEW          00000300
000400*    FLATTENED LAYOUT - CARRIES ONLY THE FIELDS BOTH THE ARTICLE  00000400
000500*    AND THE PRODUCT CONTENT TYPES ACTUALLY USE                   00000500
000600*                                                                 00000600
000700*    NOTE - RUN BOOK QUOTES THIS RECORD AT 277 BYTES BUT THE      00000700
000800*    FIELD-BY-FIELD LAYOUT IT ALSO PUBLISHES ADDS UP TO 285 -     00000800
000900*    THE RUN BOOK DISAGREES WITH ITSELF, THIS COPYBOOK WAS NOT    00000900
001000*    MIS-SIZED.  WE BUILT TO THE FIELD LIST (285) PLUS OUR        00001000
001100*    USUAL 3-BYTE GROWTH PAD, WHICH IS WHERE 288 COMES FROM.      00001100
001200*    IF THE 277 FIGURE IS EVER RECONCILED, CHECK THIS NOTE        00001200
001300*    FIRST BEFORE RESIZING THE RECORD.                            00001300
001400******************************************************************00001400
001500 01  CONTENT-RECORD.                                              00001500
001600     05  CNT-ID                      PIC 9(06).                   00001600
001700     05  CNT-TYPE                    PIC X(08).                   00001700
001800         88  CNT-IS-ARTICLE          VALUE 'ARTICLE '.            00001800
001900         88  CNT-IS-PRODUCT          VALUE 'PRODUCT '.            00001900
002000     05  CNT-TITLE                   PIC X(50).                   00002000
002100     05  CNT-BODY                    PIC X(100).                  00002100
002200     05  CNT-PRICE                   PIC S9(07)V99.               00002200
002300     05  CNT-TAGS OCCURS 5 TIMES.                                 00002300
002400         10  CNT-TAG                 PIC X(15).                   00002400
002500     05  CNT-PUBLISHED               PIC X(01).                   00002500
002600         88  CNT-IS-PUBLISHED        VALUE 'Y'.                   00002600
002700         88  CNT-NOT-PUBLISHED       VALUE 'N'.                   00002700
002800     05  CNT-CREATED                 PIC 9(14).                   00002800
002900     05  CNT-UPDATED                 PIC 9(14).                   00002900
003000     05  CNT-AUTHOR-ID               PIC 9(06).                   00003000
003100     05  CNT-COMMENT-CNT             PIC 9(02).                   00003100
003200     05  FILLER                      PIC X(03).                   00003200
