000100****************************************************************  00000100
000200*    PROGRAM:  ACCTMNT                                            00000200
000300*    AUTHOR :  D. STOUT                                           00000300
000400*                                                                 00000400
000500*    DEPOSIT ACCOUNT MAINTENANCE SUBROUTINE.  CALLED BY ANY       00000500
000600*    BATCH DRIVER THAT NEEDS TO CREATE, LOOK UP, OR AMEND AN      00000600
000700*    ACCOUNT ENTRY HELD IN THE CALLER'S IN-CORE ACCOUNT TABLE.    00000700
000800*    THE CALLER OWNS THE TABLE AND THE FILES - THIS ROUTINE       00000800
000900*    ONLY MANIPULATES THE TABLE ENTRIES IT IS HANDED.             00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    03/14/84  DLS  0000  ORIGINAL CODING - CREATE/LOOKUP-ID      00001300
001400*    03/15/84  DLS  0000  ADDED LOOKUP-CUST ENTRY POINT           00001400
001500*    04/02/84  DLS  0003  ADDED UPD-BAL AND UPD-STAT ENTRIES      00001500
001600*    07/19/85  RMA  0041  BALANCE COMPUTE NOW ROUNDED PER AUDIT   00001600
001700*    01/09/86  RMA  0058  FIX: LOOKUP DID NOT RESET MATCH INDEX   00001700
001800*    06/30/88  JKS  0102  ADDED TABLE-FULL CHECK ON CREATE        00001800
001900*    02/11/91  MWK  0140  CLARIFIED COMMENTS FOR NEW PROGRAMMERS  00001900
002000*    08/05/93  MWK  0177  STD HEADER REALIGNED TO CURRENT SHOP    00002000
002100*    11/02/96  LJF  0205  UPD-STAT HONORS BLANK-LEAVES-UNCHANGED  00002100
002200*    09/28/98  LJF  0233  Y2K - TIMESTAMP FIELDS CONFIRMED 4-DIGIT00002200
002300*    09/29/98  LJF  0233  Y2K - NO WINDOWING LOGIC NEEDED, CLOSED 00002300
002400*    03/17/00  CBQ  0251  MINOR - REMOVED DEAD WS-IDX WORK FIELD  00002400
002500****************************************************************  00002500
002600 IDENTIFICATION DIVISION.                                         00002600
002700 PROGRAM-ID. ACCTMNT.                                             00002700
002800 AUTHOR. D. STOUT.                                                00002800
002900 INSTALLATION. SYSTEMS GROUP - DEPOSIT ACCOUNTING.                00002900
003000 DATE-WRITTEN. 03/14/84.                                          00003000
003100 DATE-COMPILED. 03/17/00.                                         00003100
003200 SECURITY. NON-CONFIDENTIAL.                                      00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-370.                                        00003500
003600 OBJECT-COMPUTER. IBM-370.                                        00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900****************************************************************  00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200****************************************************************  00004200
004300*    COUNTERS OF CALLS BY FUNCTION, FOR DIAGNOSTIC DISPLAYS       00004300
004400*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00004400
004450 77  WS-CREATE-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004450
004470 77  WS-LOOKUP-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004470
004490 77  WS-UPDATE-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004490
004800*                                                                 00004800
004900*    SCRATCH KEY USED TO TRACE A TABLE ENTRY ON AN ABEND DUMP     00004900
005000 01  WS-TRACE-KEY                PIC X(12) VALUE SPACES.          00005000
005100 01  WS-TRACE-KEY-PARTS REDEFINES WS-TRACE-KEY.                   00005100
005200     05  WS-TK-ACCT-ID           PIC X(06).                       00005200
005300     05  WS-TK-CUST-ID           PIC X(06).                       00005300
005400*                                                                 00005400
005500*    EDIT AREA - ACCT-ID DISPLAYED NUMERIC FOR TRACE MESSAGES     00005500
005600 01  WS-EDIT-AREA                PIC X(06) VALUE SPACES.          00005600
005700 01  WS-EDIT-NUMERIC REDEFINES WS-EDIT-AREA                       00005700
005800                                 PIC 9(06).                       00005800
005900*                                                                 00005900
006000*    POSTING TIMESTAMP BROKEN OUT FOR DIAGNOSTIC DISPLAY ONLY     00006000
006100 01  WS-TRACE-STAMP               PIC 9(14) VALUE 0.              00006100
006200 01  WS-TRACE-STAMP-PARTS REDEFINES WS-TRACE-STAMP.               00006200
006300     05  WS-TS-YEAR               PIC 9(04).                      00006300
006400     05  WS-TS-MONTH              PIC 9(02).                      00006400
006500     05  WS-TS-DAY                PIC 9(02).                      00006500
006600     05  WS-TS-HOUR               PIC 9(02).                      00006600
006700     05  WS-TS-MINUTE             PIC 9(02).                      00006700
006800     05  WS-TS-SECOND             PIC 9(02).                      00006800
006900****************************************************************  00006900
007000 LINKAGE SECTION.                                                 00007000
007100****************************************************************  00007100
007200 01  LK-FUNCTION-CODE            PIC X(11).                       00007200
007300     88  LK-FN-CREATE            VALUE 'CREATE'.                  00007300
007400     88  LK-FN-LOOKUP-ID         VALUE 'LOOKUP-ID'.               00007400
007500     88  LK-FN-LOOKUP-CUST       VALUE 'LOOKUP-CUST'.             00007500
007600     88  LK-FN-UPD-BAL           VALUE 'UPD-BAL'.                 00007600
007700     88  LK-FN-UPD-STAT          VALUE 'UPD-STAT'.                00007700
007800*                                                                 00007800
007900 01  LK-RETURN-CODE              PIC 9(02) COMP.                  00007900
008000     88  LK-RC-OK                VALUE 0.                         00008000
008100     88  LK-RC-NOT-FOUND         VALUE 4.                         00008100
008200     88  LK-RC-TABLE-FULL        VALUE 8.                         00008200
008300     88  LK-RC-BAD-FUNCTION      VALUE 16.                        00008300
008400*                                                                 00008400
008500 01  LK-ACCOUNT-TABLE.                                            00008500
008600     05  LK-TABLE-COUNT          PIC 9(06) COMP.                  00008600
008700     05  LK-ACCT-ENTRY OCCURS 2000 TIMES                          00008700
008800                       INDEXED BY LK-IDX.                         00008800
008900         10  LK-ACCT-ID          PIC 9(06).                       00008900
009000         10  LK-ACCT-CUSTOMER-ID PIC 9(06).                       00009000
009100         10  LK-ACCT-TYPE        PIC X(08).                       00009100
009200         10  LK-ACCT-BALANCE     PIC S9(11)V99.                   00009200
009300         10  LK-ACCT-CREATED     PIC 9(14).                       00009300
009400         10  LK-ACCT-STATUS      PIC X(08).                       00009400
009500*                                                                 00009500
009600 01  LK-REQUEST-FIELDS.                                           00009600
009700     05  LK-REQ-ACCT-ID          PIC 9(06).                       00009700
009800     05  LK-REQ-CUSTOMER-ID      PIC 9(06).                       00009800
009900     05  LK-REQ-ACCT-TYPE        PIC X(08).                       00009900
010000     05  LK-REQ-AMOUNT           PIC S9(11)V99.                   00010000
010100     05  LK-REQ-NEW-STATUS       PIC X(08).                       00010100
010200     05  LK-REQ-TIMESTAMP        PIC 9(14).                       00010200
010300*                                                                 00010300
010400 01  LK-MATCH-INDEX              PIC 9(06) COMP.                  00010400
010500****************************************************************  00010500
010600 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,       00010600
010700         LK-ACCOUNT-TABLE, LK-REQUEST-FIELDS, LK-MATCH-INDEX.     00010700
010800****************************************************************  00010800
010900 000-MAIN.                                                        00010900
011000     MOVE 0 TO LK-RETURN-CODE.                                    00011000
011100     EVALUATE TRUE                                                00011100
011200         WHEN LK-FN-CREATE                                        00011200
011300             PERFORM 100-CREATE-ACCOUNT THRU 100-EXIT             00011300
011400         WHEN LK-FN-LOOKUP-ID                                     00011400
011500             PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT               00011500
011600         WHEN LK-FN-LOOKUP-CUST                                   00011600
011700             PERFORM 300-LOOKUP-BY-CUST THRU 300-EXIT             00011700
011800         WHEN LK-FN-UPD-BAL                                       00011800
011900             PERFORM 400-UPDATE-BALANCE THRU 400-EXIT             00011900
012000         WHEN LK-FN-UPD-STAT                                      00012000
012100             PERFORM 500-UPDATE-STATUS THRU 500-EXIT              00012100
012200         WHEN OTHER                                               00012200
012300             MOVE 16 TO LK-RETURN-CODE                            00012300
012400     END-EVALUATE.                                                00012400
012500     GOBACK.                                                      00012500
012600*                                                                 00012600
012700 100-CREATE-ACCOUNT.                                              00012700
012800     ADD 1 TO WS-CREATE-CALLS.                                    00012800
012900     IF LK-TABLE-COUNT NOT < 2000                                 00012900
013000         MOVE 8 TO LK-RETURN-CODE                                 00013000
013100     ELSE                                                         00013100
013200         ADD 1 TO LK-TABLE-COUNT                                  00013200
013300         SET LK-IDX TO LK-TABLE-COUNT                             00013300
013400         MOVE LK-TABLE-COUNT    TO LK-ACCT-ID(LK-IDX)             00013400
013500         MOVE LK-REQ-CUSTOMER-ID TO LK-ACCT-CUSTOMER-ID(LK-IDX)   00013500
013600         MOVE LK-REQ-ACCT-TYPE  TO LK-ACCT-TYPE(LK-IDX)           00013600
013700         MOVE LK-REQ-AMOUNT     TO LK-ACCT-BALANCE(LK-IDX)        00013700
013800         MOVE LK-REQ-TIMESTAMP  TO LK-ACCT-CREATED(LK-IDX)        00013800
013900         MOVE 'ACTIVE  '        TO LK-ACCT-STATUS(LK-IDX)         00013900
014000         MOVE LK-TABLE-COUNT    TO LK-REQ-ACCT-ID                 00014000
014100         MOVE LK-IDX            TO LK-MATCH-INDEX                 00014100
014200         MOVE LK-ACCT-ID(LK-IDX) TO WS-TK-ACCT-ID                 00014200
014300     END-IF.                                                      00014300
014400 100-EXIT.                                                        00014400
014500     EXIT.                                                        00014500
014600*                                                                 00014600
014700 200-LOOKUP-BY-ID.                                                00014700
014800     ADD 1 TO WS-LOOKUP-CALLS.                                    00014800
014900     MOVE 0 TO LK-MATCH-INDEX.                                    00014900
015000     IF LK-TABLE-COUNT NOT = 0                                    00015000
015100         SET LK-IDX TO 1                                          00015100
015200         PERFORM 210-SEARCH-ID THRU 210-EXIT                      00015200
015300             UNTIL LK-IDX > LK-TABLE-COUNT                        00015300
015400                OR LK-MATCH-INDEX NOT = 0                         00015400
015500     END-IF.                                                      00015500
015600     IF LK-MATCH-INDEX = 0                                        00015600
015700         MOVE 4 TO LK-RETURN-CODE                                 00015700
015800     END-IF.                                                      00015800
015900 200-EXIT.                                                        00015900
016000     EXIT.                                                        00016000
016100*                                                                 00016100
016200 210-SEARCH-ID.                                                   00016200
016300     IF LK-ACCT-ID(LK-IDX) = LK-REQ-ACCT-ID                       00016300
016400         MOVE LK-IDX TO LK-MATCH-INDEX                            00016400
016500     ELSE                                                         00016500
016600         SET LK-IDX UP BY 1                                       00016600
016700     END-IF.                                                      00016700
016800 210-EXIT.                                                        00016800
016900     EXIT.                                                        00016900
017000*                                                                 00017000
017100 300-LOOKUP-BY-CUST.                                              00017100
017200*    CONFIRMS AT LEAST ONE ACCOUNT EXISTS FOR THE CUSTOMER.       00017200
017300*    CALLER SCANS THE TABLE ITSELF TO LIST EVERY MATCH.           00017300
017400     ADD 1 TO WS-LOOKUP-CALLS.                                    00017400
017500     MOVE 0 TO LK-MATCH-INDEX.                                    00017500
017600     IF LK-TABLE-COUNT NOT = 0                                    00017600
017700         SET LK-IDX TO 1                                          00017700
017800         PERFORM 310-SEARCH-CUST THRU 310-EXIT                    00017800
017900             UNTIL LK-IDX > LK-TABLE-COUNT                        00017900
018000                OR LK-MATCH-INDEX NOT = 0                         00018000
018100     END-IF.                                                      00018100
018200     IF LK-MATCH-INDEX = 0                                        00018200
018300         MOVE 4 TO LK-RETURN-CODE                                 00018300
018400     END-IF.                                                      00018400
018500 300-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
018700*                                                                 00018700
018800 310-SEARCH-CUST.                                                 00018800
018900     IF LK-ACCT-CUSTOMER-ID(LK-IDX) = LK-REQ-CUSTOMER-ID          00018900
019000         MOVE LK-IDX TO LK-MATCH-INDEX                            00019000
019100     ELSE                                                         00019100
019200         SET LK-IDX UP BY 1                                       00019200
019300     END-IF.                                                      00019300
019400 310-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                 00019600
019700 400-UPDATE-BALANCE.                                              00019700
019800     ADD 1 TO WS-UPDATE-CALLS.                                    00019800
019900     PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT.                      00019900
020000     IF LK-RC-OK                                                  00020000
020100         COMPUTE LK-ACCT-BALANCE(LK-MATCH-INDEX) ROUNDED =        00020100
020200             LK-ACCT-BALANCE(LK-MATCH-INDEX) + LK-REQ-AMOUNT      00020200
020300     END-IF.                                                      00020300
020400 400-EXIT.                                                        00020400
020500     EXIT.                                                        00020500
020600*                                                                 00020600
020700 500-UPDATE-STATUS.                                               00020700
020800     ADD 1 TO WS-UPDATE-CALLS.                                    00020800
020900     PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT.                      00020900
021000     IF LK-RC-OK                                                  00021000
021100         IF LK-REQ-NEW-STATUS NOT = SPACES                        00021100
021200             MOVE LK-REQ-NEW-STATUS                               00021200
021300                             TO LK-ACCT-STATUS(LK-MATCH-INDEX)    00021300
021400         END-IF                                                   00021400
021500     END-IF.                                                      00021500
021600 500-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
