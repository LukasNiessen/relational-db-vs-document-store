000100******************************************************************00000100
000200*    PROGRAM:  USRMAINT                                           00000200
000300*    AUTHOR :  M. KOWALCZYK                                       00000300
000400*                                                                 00000400
000500*    ON-DEMAND USER MAINTENANCE UTILITY.  LOADS THE USER MASTER   00000500
000600*    INTO A TABLE, READS ONE MAINTENANCE CARD, AND DISPATCHES TO  00000600
000700*    USRMNT FOR EMAIL LOOKUP (MODE E), RECORD UPDATE (MODE U), OR 00000700
000800*    RECORD DELETE (MODE D).  SHARES USRMNT WITH CMSSEED, WHICH   00000800
000900*    ONLY EVER CALLS THE CREATE ENTRY POINT.                      00000900
001000******************************************************************00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    05/03/89  MWK  0000  ORIGINAL CODING - EMAIL LOOKUP ONLY     00001300
001400*    09/14/89  MWK  0000  ADDED UPDATE AND DELETE MODES           00001400
001420*    03/07/90  MWK  0031  ROLE FIELD ADDED TO DETAIL LINE         00001420
001440*    11/18/90  RMA  0048  TABLE LOAD NOW CHECKS STATUS OF OPEN    00001440
001500*    02/19/91  RMA  0052  ADDED DIAG-AREA REDEFINE FOR FAULT AN   00001500
001520*    06/25/92  JKS  0071  DELETE LINE SEPARATED FROM STATUS LINE  00001520
001600*    07/30/94  JKS  0110  NOT-FOUND LINE NOW MATCHES CNTSEL       00001600
001620*    08/14/96  LJF  0159  CARD COUNT ADDED FOR AUDIT TRAIL        00001620
001700*    09/30/98  CBQ  0237  Y2K - CENTURY WINDOW REVIEWED, PIVOT 50 00001700
001800*    04/12/01  LJF  0273  CLOSE FILES BEFORE GOBACK PER SHOP STD  00001800
001900*    02/11/03  MWK  0271  NEW PROGRAM TO EXERCISE EMAIL/UPD/DEL   00001900
002000******************************************************************00002000
002100 IDENTIFICATION DIVISION.                                         00002100
002200 PROGRAM-ID. USRMAINT.                                            00002200
002300 AUTHOR. M. KOWALCZYK.                                            00002300
002400 INSTALLATION. SYSTEMS GROUP - PUBLISHING PLATFORM.               00002400
002500 DATE-WRITTEN. 05/03/89.                                          00002500
002600 DATE-COMPILED. 02/11/03.                                         00002600
002700 SECURITY. NON-CONFIDENTIAL.                                      00002700
002800 ENVIRONMENT DIVISION.                                            00002800
002900 CONFIGURATION SECTION.                                           00002900
003000 SOURCE-COMPUTER. IBM-370.                                        00003000
003100 OBJECT-COMPUTER. IBM-370.                                        00003100
003200 SPECIAL-NAMES.                                                   00003200
003300     C01 IS TOP-OF-FORM.                                          00003300
003400 INPUT-OUTPUT SECTION.                                            00003400
003500 FILE-CONTROL.                                                    00003500
003600     SELECT USERS-FILE ASSIGN TO USERMSTR                         00003600
003700            ACCESS IS SEQUENTIAL                                  00003700
003800            FILE STATUS IS WS-USERS-STATUS.                       00003800
003900     SELECT CONTROL-CARD-FILE ASSIGN TO USRMCARD                  00003900
004000            ACCESS IS SEQUENTIAL                                  00004000
004100            FILE STATUS IS WS-CARD-STATUS.                        00004100
004200     SELECT REPORT-FILE ASSIGN TO USRMRPT                         00004200
004300            FILE STATUS IS WS-REPORT-STATUS.                      00004300
004400******************************************************************00004400
004500 DATA DIVISION.                                                   00004500
004600 FILE SECTION.                                                    00004600
004700******************************************************************00004700
004800 FD  USERS-FILE                                                   00004800
004900     RECORDING MODE IS F.                                         00004900
005000 COPY USRCOPY.                                                    00005000
005100*                                                                 00005100
005200 FD  CONTROL-CARD-FILE                                            00005200
005300     RECORDING MODE IS F.                                         00005300
005400 01  CONTROL-CARD-4.                                              00005400
005500     05  CC-MODE                  PIC X(01).                      00005500
005600         88  CC-MODE-EMAIL        VALUE 'E'.                      00005600
005700         88  CC-MODE-UPDATE       VALUE 'U'.                      00005700
005800         88  CC-MODE-DELETE       VALUE 'D'.                      00005800
005900     05  CC-USR-ID                PIC 9(06).                      00005900
006000     05  CC-EMAIL                 PIC X(40).                      00006000
006100     05  CC-NEW-NAME              PIC X(20).                      00006100
006200     05  CC-NEW-ROLE              PIC X(08).                      00006200
006300     05  FILLER                   PIC X(05).                      00006300
006400*                                                                 00006400
006500 FD  REPORT-FILE                                                  00006500
006600     RECORDING MODE IS F.                                         00006600
006700 01  REPORT-RECORD                PIC X(132).                     00006700
006800******************************************************************00006800
006900 WORKING-STORAGE SECTION.                                         00006900
007000******************************************************************00007000
007100 01  WS-FILE-STATUS-FIELDS.                                       00007100
007200     05  WS-USERS-STATUS          PIC X(2) VALUE SPACES.          00007200
007300     05  WS-CARD-STATUS           PIC X(2) VALUE SPACES.          00007300
007400     05  WS-REPORT-STATUS         PIC X(2) VALUE SPACES.          00007400
007500*                                                                 00007500
007600 01  WS-SWITCHES.                                                 00007600
007700     05  WS-USERS-EOF             PIC X VALUE 'N'.                00007700
007800*                                                                 00007800
007900*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00007900
008000 77  WS-LINE-COUNT                PIC S9(5) COMP-3 VALUE 0.       00008000
008100 77  WS-CARD-COUNT                PIC S9(5) COMP-3 VALUE 0.       00008100
008200*                                                                 00008200
008300 01  WS-USER-TABLE.                                               00008300
008400     05  WS-TABLE-COUNT           PIC 9(06) COMP VALUE 0.         00008400
008500     05  WS-USR-ENTRY OCCURS 2000 TIMES                           00008500
008600                       INDEXED BY WS-USR-IDX.                     00008600
008700         10  WS-USR-ID            PIC 9(06).                      00008700
008800         10  WS-USR-NAME          PIC X(30).                      00008800
008900         10  WS-USR-EMAIL         PIC X(40).                      00008900
009000         10  WS-USR-ROLE          PIC X(08).                      00009000
009100*                                                                 00009100
009200 01  WS-REQUEST-FIELDS.                                           00009200
009300     05  WS-REQ-USR-ID            PIC 9(06).                      00009300
009400     05  WS-REQ-NAME              PIC X(30).                      00009400
009500     05  WS-REQ-EMAIL             PIC X(40).                      00009500
009600     05  WS-REQ-ROLE              PIC X(08).                      00009600
009700*                                                                 00009700
009800 01  WS-FUNCTION-CODE             PIC X(11) VALUE SPACES.         00009800
009900 01  WS-RETURN-CODE               PIC 9(02) COMP VALUE 0.         00009900
010000 01  WS-MATCH-INDEX               PIC 9(06) COMP VALUE 0.         00010000
010100*                                                                 00010100
010200 01  WS-CURRENT-DATE-TIME.                                        00010200
010300     05  WS-CUR-YY                PIC 9(2).                       00010300
010400     05  WS-CUR-MM                PIC 9(2).                       00010400
010500     05  WS-CUR-DD                PIC 9(2).                       00010500
010600*                                                                 00010600
010700 01  WS-REPORT-YEAR-4             PIC 9(4) VALUE 0.               00010700
010800 01  WS-REPORT-YEAR-PARTS REDEFINES WS-REPORT-YEAR-4.             00010800
010900     05  WS-RY-CENTURY            PIC 9(2).                       00010900
011000     05  WS-RY-YY                 PIC 9(2).                       00011000
011100*                                                                 00011100
011200*    FAULT-ANALYSIS DIAGNOSTIC AREA - SAME IDIOM AS USRMNT        00011200
011300 01  WS-DIAG-AREA                 PIC X(2) VALUE SPACES.          00011300
011400 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00011400
011500                                  PIC S9(3) COMP-3.               00011500
011600*                                                                 00011600
011700 01  WS-MODE-DESC                 PIC X(20) VALUE SPACES.         00011700
011800 01  WS-MODE-DESC-R REDEFINES WS-MODE-DESC.                       00011800
011900     05  WS-MODE-DESC-CODE        PIC X(02).                      00011900
012000     05  WS-MODE-DESC-FILL        PIC X(18).                      00012000
012100*                                                                 00012100
012200*    REPORT LINES                                                 00012200
012300 01  RPT-HEADER1.                                                 00012300
012400     05  FILLER PIC X(23) VALUE 'USER MAINTENANCE RUN'.           00012400
012500     05  FILLER PIC X(08) VALUE SPACES.                           00012500
012600     05  FILLER PIC X(06) VALUE 'YEAR: '.                         00012600
012700     05  RPT-H-YEAR               PIC 9999.                       00012700
012800     05  FILLER PIC X(91) VALUE SPACES.                           00012800
012900 01  RPT-COLUMN-HDR.                                              00012900
013000     05  FILLER PIC X(10) VALUE 'USER ID   '.                     00013000
013100     05  FILLER PIC X(32) VALUE SPACES.                           00013100
013200     05  FILLER PIC X(04) VALUE 'NAME'.                           00013200
013300     05  FILLER PIC X(38) VALUE SPACES.                           00013300
013400     05  FILLER PIC X(05) VALUE 'EMAIL'.                          00013400
013500     05  FILLER PIC X(33) VALUE SPACES.                           00013500
013600     05  FILLER PIC X(04) VALUE 'ROLE'.                           00013600
013700     05  FILLER PIC X(06) VALUE SPACES.                           00013700
013800 01  RPT-DETAIL-LINE.                                             00013800
013900     05  RPT-D-USR-ID             PIC ZZZZZ9.                     00013900
014000     05  FILLER                   PIC X(04) VALUE SPACES.         00014000
014100     05  RPT-D-NAME               PIC X(30).                      00014100
014200     05  FILLER                   PIC X(02) VALUE SPACES.         00014200
014300     05  RPT-D-EMAIL              PIC X(40).                      00014300
014400     05  FILLER                   PIC X(02) VALUE SPACES.         00014400
014500     05  RPT-D-ROLE               PIC X(08).                      00014500
014600     05  FILLER                   PIC X(40) VALUE SPACES.         00014600
014700 01  RPT-STATUS-LINE.                                             00014700
014800     05  FILLER PIC X(14) VALUE 'USER AMENDED, '.                 00014800
014900     05  FILLER PIC X(04) VALUE 'ID: '.                           00014900
015000     05  RPT-S-USR-ID             PIC ZZZZZ9.                     00015000
015100     05  FILLER                   PIC X(108) VALUE SPACES.        00015100
015200 01  RPT-DELETED-LINE.                                            00015200
015300     05  FILLER PIC X(14) VALUE 'USER DELETED, '.                 00015300
015400     05  FILLER PIC X(04) VALUE 'ID: '.                           00015400
015500     05  RPT-X-USR-ID             PIC ZZZZZ9.                     00015500
015600     05  FILLER                   PIC X(108) VALUE SPACES.        00015600
015700 01  RPT-NOT-FOUND-LINE.                                          00015700
015800     05  FILLER PIC X(27) VALUE 'USER NOT ON FILE - SKIPPED'.     00015800
015900     05  FILLER PIC X(105) VALUE SPACES.                          00015900
016000******************************************************************00016000
016100 PROCEDURE DIVISION.                                              00016100
016200******************************************************************00016200
016300 000-MAIN.                                                        00016300
016400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00016400
016500     PERFORM 710-READ-USERS-FILE THRU 710-EXIT.                   00016500
016600     PERFORM 715-LOAD-USER-TABLE THRU 715-EXIT                    00016600
016700         UNTIL WS-USERS-EOF = 'Y'.                                00016700
016800     PERFORM 740-READ-CONTROL-CARD THRU 740-EXIT.                 00016800
016900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00016900
017000     EVALUATE TRUE                                                00017000
017100         WHEN CC-MODE-EMAIL                                       00017100
017200             PERFORM 200-LOOKUP-EMAIL THRU 200-EXIT               00017200
017300         WHEN CC-MODE-UPDATE                                      00017300
017400             PERFORM 300-UPDATE-USER THRU 300-EXIT                00017400
017500         WHEN CC-MODE-DELETE                                      00017500
017600             PERFORM 400-DELETE-USER THRU 400-EXIT                00017600
017700         WHEN OTHER                                               00017700
017800             MOVE 16 TO RETURN-CODE                               00017800
017900     END-EVALUATE.                                                00017900
018000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00018000
018100     GOBACK.                                                      00018100
018200*                                                                 00018200
018300 200-LOOKUP-EMAIL.                                                00018300
018400     MOVE CC-EMAIL        TO WS-REQ-EMAIL.                        00018400
018500     MOVE 'LOOKUP-MAIL'   TO WS-FUNCTION-CODE.                    00018500
018600     CALL 'USRMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,        00018600
018700              WS-USER-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.   00018700
018800     IF WS-RETURN-CODE = 0                                        00018800
018900         MOVE '00' TO WS-DIAG-AREA                                00018900
019000         MOVE WS-USR-ID(WS-MATCH-INDEX)   TO RPT-D-USR-ID         00019000
019100         MOVE WS-USR-NAME(WS-MATCH-INDEX) TO RPT-D-NAME           00019100
019200         MOVE WS-USR-EMAIL(WS-MATCH-INDEX) TO RPT-D-EMAIL         00019200
019300         MOVE WS-USR-ROLE(WS-MATCH-INDEX) TO RPT-D-ROLE           00019300
019400         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1         00019400
019500         ADD 1 TO WS-LINE-COUNT                                   00019500
019600     ELSE                                                         00019600
019700         MOVE '04' TO WS-DIAG-AREA                                00019700
019800         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00019800
019900     END-IF.                                                      00019900
020000 200-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
020200*                                                                 00020200
020300 300-UPDATE-USER.                                                 00020300
020400     MOVE CC-USR-ID       TO WS-REQ-USR-ID.                       00020400
020500     MOVE CC-NEW-NAME     TO WS-REQ-NAME.                         00020500
020600     MOVE CC-EMAIL        TO WS-REQ-EMAIL.                        00020600
020700     MOVE CC-NEW-ROLE     TO WS-REQ-ROLE.                         00020700
020800     MOVE 'UPDATE'        TO WS-FUNCTION-CODE.                    00020800
020900     CALL 'USRMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,        00020900
021000              WS-USER-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.   00021000
021100     IF WS-RETURN-CODE = 0                                        00021100
021200         MOVE '00' TO WS-DIAG-AREA                                00021200
021300         MOVE CC-USR-ID TO RPT-S-USR-ID                           00021300
021400         WRITE REPORT-RECORD FROM RPT-STATUS-LINE AFTER 1         00021400
021500         ADD 1 TO WS-LINE-COUNT                                   00021500
021600     ELSE                                                         00021600
021700         MOVE '04' TO WS-DIAG-AREA                                00021700
021800         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00021800
021900     END-IF.                                                      00021900
022000 300-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300 400-DELETE-USER.                                                 00022300
022400     MOVE CC-USR-ID       TO WS-REQ-USR-ID.                       00022400
022500     MOVE 'DELETE'        TO WS-FUNCTION-CODE.                    00022500
022600     CALL 'USRMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,        00022600
022700              WS-USER-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.   00022700
022800     IF WS-RETURN-CODE = 0                                        00022800
022900         MOVE '00' TO WS-DIAG-AREA                                00022900
023000         MOVE CC-USR-ID TO RPT-X-USR-ID                           00023000
023100         WRITE REPORT-RECORD FROM RPT-DELETED-LINE AFTER 1        00023100
023200         ADD 1 TO WS-LINE-COUNT                                   00023200
023300     ELSE                                                         00023300
023400         MOVE '04' TO WS-DIAG-AREA                                00023400
023500         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00023500
023600     END-IF.                                                      00023600
023700 400-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900*                                                                 00023900
024000 700-OPEN-FILES.                                                  00024000
024100     OPEN INPUT USERS-FILE CONTROL-CARD-FILE                      00024100
024200          OUTPUT REPORT-FILE.                                     00024200
024300     IF WS-USERS-STATUS NOT = '00'                                00024300
024400         DISPLAY 'USRMAINT - ERROR OPENING USERS-FILE RC: '       00024400
024500                 WS-USERS-STATUS                                  00024500
024600         MOVE 16 TO RETURN-CODE                                   00024600
024700     END-IF.                                                      00024700
024800     IF WS-CARD-STATUS NOT = '00'                                 00024800
024900         DISPLAY 'USRMAINT - ERROR OPENING CONTROL-CARD-FILE RC: '00024900
025000                 WS-CARD-STATUS                                   00025000
025100         MOVE 16 TO RETURN-CODE                                   00025100
025200     END-IF.                                                      00025200
025300 700-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500*                                                                 00025500
025600 710-READ-USERS-FILE.                                             00025600
025700     READ USERS-FILE                                              00025700
025800         AT END MOVE 'Y' TO WS-USERS-EOF.                         00025800
025900 710-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200 715-LOAD-USER-TABLE.                                             00026200
026300     ADD 1 TO WS-TABLE-COUNT.                                     00026300
026400     SET WS-USR-IDX TO WS-TABLE-COUNT.                            00026400
026500     MOVE USR-ID     TO WS-USR-ID(WS-USR-IDX).                    00026500
026600     MOVE USR-NAME   TO WS-USR-NAME(WS-USR-IDX).                  00026600
026700     MOVE USR-EMAIL  TO WS-USR-EMAIL(WS-USR-IDX).                 00026700
026800     MOVE USR-ROLE   TO WS-USR-ROLE(WS-USR-IDX).                  00026800
026900     PERFORM 710-READ-USERS-FILE THRU 710-EXIT.                   00026900
027000 715-EXIT.                                                        00027000
027100     EXIT.                                                        00027100
027200*                                                                 00027200
027300 740-READ-CONTROL-CARD.                                           00027300
027400     READ CONTROL-CARD-FILE                                       00027400
027500         AT END MOVE 16 TO RETURN-CODE.                           00027500
027600     ADD 1 TO WS-CARD-COUNT.                                      00027600
027700 740-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900*                                                                 00027900
028000 790-CLOSE-FILES.                                                 00028000
028100     CLOSE USERS-FILE CONTROL-CARD-FILE REPORT-FILE.              00028100
028200 790-EXIT.                                                        00028200
028300     EXIT.                                                        00028300
028400*                                                                 00028400
028500 800-INIT-REPORT.                                                 00028500
028600     ACCEPT WS-CUR-YY FROM DATE.                                  00028600
028700     IF WS-CUR-YY < 50                                            00028700
028800         MOVE 20 TO WS-RY-CENTURY                                 00028800
028900     ELSE                                                         00028900
029000         MOVE 19 TO WS-RY-CENTURY                                 00029000
029100     END-IF.                                                      00029100
029200     MOVE WS-CUR-YY TO WS-RY-YY.                                  00029200
029300     MOVE WS-REPORT-YEAR-4 TO RPT-H-YEAR.                         00029300
029400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00029400
029500     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00029500
029600 800-EXIT.                                                        00029600
029700     EXIT.                                                        00029700
029800*                                                                 00029800
029900 810-REPORT-NOT-FOUND.                                            00029900
030000     WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE AFTER 1.         00030000
030100     ADD 1 TO WS-LINE-COUNT.                                      00030100
030200 810-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
