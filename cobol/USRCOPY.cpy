000100****************************************************************  00000100
000200*    USRCOPY   -  CONTENT-SYSTEM USER MASTER RECORD LAYOUT        00000200
000300*    FIXED 084-BYTE RECORD - FILE USERS                           00000300
000400*    FIELDS ALREADY FILL THE RECORD - NO PAD FILLER AVAILABLE     00000400
000500****************************************************************  00000500
000600 01  USER-RECORD.                                                 00000600
000700     05  USR-ID                      PIC 9(06).                   00000700
000800     05  USR-NAME                    PIC X(30).                   00000800
000900     05  USR-EMAIL                   PIC X(40).                   00000900
001000     05  USR-ROLE                    PIC X(08).                   00001000
001100         88  USR-IS-ADMIN            VALUE 'ADMIN   '.            00001100
001200         88  USR-IS-EDITOR           VALUE 'EDITOR  '.            00001200
001300         88  USR-IS-VIEWER           VALUE 'VIEWER  '.            00001300
