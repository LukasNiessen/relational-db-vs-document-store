000100****************************************************************  00000100
000200*    PROGRAM:  CMSSEED                                            00000200
000300*    AUTHOR :  M. KOWALCZYK                                       00000300
000400*                                                                 00000400
000500*    ONE-TIME LOAD OF THE PUBLISHING PLATFORM.  WRITES THE        00000500
000600*    INITIAL USERS MASTER (VIA USRMNT), THE INITIAL CONTENT       00000600
000700*    MASTER, AN EMPTY COMMENTS MASTER, AND A SIX-CARD             00000700
000800*    CONTENT-ACTIONS BATCH INPUT EXERCISING ONE OF EACH ACTION    00000800
000900*    CODE FOR THE NEXT CNTBATCH RUN TO PROCESS.                   00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    11/10/88  MWK  0000  ORIGINAL CODING                         00001300
001400*    11/14/88  MWK  0000  ADDED SIX-CARD ACTIONS FILE FOR CNTBATCH00001400
001450*    12/02/88  MWK  0004  ARTICLE BODY TEXT LENGTHENED TO 100 CHR 00001450
001460*    06/18/89  JKS  0038  SEED USER TABLE NOW LOADED VIA USRMNT   00001460
001500*    02/20/90  JKS  0061  PRODUCT SEED RECORD ADDED, WAS ARTICLE  00001500
001550*    09/14/94  MWK  0180  ADDED DIAG-AREA REDEFINE FOR FAULT ANAL 00001550
001570*    03/02/97  CBQ  0190  ACTION-TEXT PRICE NOW 9-DIGIT IMPLIED DP00001570
001585*    07/11/97  MWK  0195  COMMENTS FILE OPENED EMPTY, NO SEED ROWS00001585
001600*    09/30/98  CBQ  0201  Y2K - CENTURY WINDOW REVIEWED, PIVOT 50 00001600
001620*    01/15/99  CBQ  0202  Y2K - NO FURTHER CHANGE REQUIRED, CLEAN 00001620
001700*    04/12/01  LJF  0249  COMMENTS-FILE NOW OPENED/CLOSED EMPTY   00001700
001800****************************************************************  00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID. CMSSEED.                                             00002000
002100 AUTHOR. M. KOWALCZYK.                                            00002100
002200 INSTALLATION. SYSTEMS GROUP - PUBLISHING PLATFORM.               00002200
002300 DATE-WRITTEN. 11/10/88.                                          00002300
002400 DATE-COMPILED. 04/12/01.                                         00002400
002500 SECURITY. NON-CONFIDENTIAL.                                      00002500
002600 ENVIRONMENT DIVISION.                                            00002600
002700 CONFIGURATION SECTION.                                           00002700
002800 SOURCE-COMPUTER. IBM-370.                                        00002800
002900 OBJECT-COMPUTER. IBM-370.                                        00002900
003000 SPECIAL-NAMES.                                                   00003000
003100     C01 IS TOP-OF-FORM.                                          00003100
003200 INPUT-OUTPUT SECTION.                                            00003200
003300 FILE-CONTROL.                                                    00003300
003400     SELECT USERS-FILE ASSIGN TO USERMSTR                         00003400
003500            ACCESS IS SEQUENTIAL                                  00003500
003600            FILE STATUS IS WS-USERS-STATUS.                       00003600
003700     SELECT CONTENT-FILE ASSIGN TO CONTMSTR                       00003700
003800            ACCESS IS SEQUENTIAL                                  00003800
003900            FILE STATUS IS WS-CONTENT-STATUS.                     00003900
004000     SELECT COMMENTS-FILE ASSIGN TO CMNTMSTR                      00004000
004100            ACCESS IS SEQUENTIAL                                  00004100
004200            FILE STATUS IS WS-COMMENTS-STATUS.                    00004200
004300     SELECT ACTIONS-FILE ASSIGN TO CNTACTS                        00004300
004400            ACCESS IS SEQUENTIAL                                  00004400
004500            FILE STATUS IS WS-ACTIONS-STATUS.                     00004500
004600****************************************************************  00004600
004700 DATA DIVISION.                                                   00004700
004800 FILE SECTION.                                                    00004800
004900****************************************************************  00004900
005000 FD  USERS-FILE                                                   00005000
005100     RECORDING MODE IS F.                                         00005100
005200 COPY USRCOPY.                                                    00005200
005300*                                                                 00005300
005400 FD  CONTENT-FILE                                                 00005400
005500     RECORDING MODE IS F.                                         00005500
005600 COPY CNTCOPY.                                                    00005600
005700*                                                                 00005700
005800 FD  COMMENTS-FILE                                                00005800
005900     RECORDING MODE IS F.                                         00005900
006000 COPY CMTCOPY.                                                    00006000
006100*                                                                 00006100
006200 FD  ACTIONS-FILE                                                 00006200
006300     RECORDING MODE IS F.                                         00006300
006400 COPY ACTCOPY.                                                    00006400
006500****************************************************************  00006500
006600 WORKING-STORAGE SECTION.                                         00006600
006700****************************************************************  00006700
006800 01  WS-FILE-STATUS-FIELDS.                                       00006800
006900     05  WS-USERS-STATUS          PIC X(2) VALUE SPACES.          00006900
007000     05  WS-CONTENT-STATUS        PIC X(2) VALUE SPACES.          00007000
007100     05  WS-COMMENTS-STATUS       PIC X(2) VALUE SPACES.          00007100
007200     05  WS-ACTIONS-STATUS        PIC X(2) VALUE SPACES.          00007200
007300*                                                                 00007300
007400 01  WS-CURRENT-DATE-TIME.                                        00007400
007500     05  WS-CURRENT-DATE.                                         00007500
007600         10  WS-CUR-YY            PIC 9(2).                       00007600
007700         10  WS-CUR-MM            PIC 9(2).                       00007700
007800         10  WS-CUR-DD            PIC 9(2).                       00007800
007900     05  WS-CURRENT-TIME.                                         00007900
008000         10  WS-CUR-HH            PIC 9(2).                       00008000
008100         10  WS-CUR-MN            PIC 9(2).                       00008100
008200         10  WS-CUR-SS            PIC 9(2).                       00008200
008300         10  WS-CUR-HS            PIC 9(2).                       00008300
008400*                                                                 00008400
008500 01  WS-TIMESTAMP-14              PIC 9(14) VALUE 0.              00008500
008600 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-14.                00008600
008700     05  WS-TS-CENTURY            PIC 9(2).                       00008700
008800     05  WS-TS-YY                 PIC 9(2).                       00008800
008900     05  WS-TS-MM                 PIC 9(2).                       00008900
009000     05  WS-TS-DD                 PIC 9(2).                       00009000
009100     05  WS-TS-HH                 PIC 9(2).                       00009100
009200     05  WS-TS-MN                 PIC 9(2).                       00009200
009300     05  WS-TS-SS                 PIC 9(2).                       00009300
009400*                                                                 00009400
009500 01  WS-USER-TABLE.                                               00009500
009600     05  WS-TABLE-COUNT           PIC 9(06) COMP VALUE 0.         00009600
009700     05  WS-USER-ENTRY OCCURS 2000 TIMES                          00009700
009800                       INDEXED BY WS-USR-IDX.                     00009800
009900         10  WS-USR-ID            PIC 9(06).                      00009900
010000         10  WS-USR-NAME          PIC X(30).                      00010000
010100         10  WS-USR-EMAIL         PIC X(40).                      00010100
010200         10  WS-USR-ROLE          PIC X(08).                      00010200
010300*                                                                 00010300
010400 01  WS-REQUEST-FIELDS.                                           00010400
010500     05  WS-REQ-USR-ID            PIC 9(06).                      00010500
010600     05  WS-REQ-NAME              PIC X(30).                      00010600
010700     05  WS-REQ-EMAIL             PIC X(40).                      00010700
010800     05  WS-REQ-ROLE              PIC X(08).                      00010800
010900*                                                                 00010900
011000 01  WS-FUNCTION-CODE             PIC X(11) VALUE SPACES.         00011000
011100 01  WS-RETURN-CODE               PIC 9(02) COMP VALUE 0.         00011100
011200 01  WS-MATCH-INDEX               PIC 9(06) COMP VALUE 0.         00011200
011250*    STANDALONE COUNTER - NOT PART OF ANY GROUP, PER SHOP STD     00011250
011300 77  WS-SEED-IDX                  PIC 9(02) COMP VALUE 0.         00011300
011400*                                                                 00011400
011500*    SEED USER NAMES/EMAILS/ROLES - TWO ENTRIES, FIXED WIDTH      00011500
011600 01  WS-SEED-USER-DATA.                                           00011600
011700     05  FILLER.                                                  00011700
011800         10  FILLER PIC X(30) VALUE 'JANE SMITH'.                 00011800
011900         10  FILLER PIC X(40) VALUE 'JANE@EXAMPLE.COM'.           00011900
012000         10  FILLER PIC X(08) VALUE 'ADMIN'.                      00012000
012100     05  FILLER.                                                  00012100
012200         10  FILLER PIC X(30) VALUE 'JOHN DOE'.                   00012200
012300         10  FILLER PIC X(40) VALUE 'JOHN@EXAMPLE.COM'.           00012300
012400         10  FILLER PIC X(08) VALUE 'EDITOR'.                     00012400
012500 01  WS-SEED-USER-TABLE REDEFINES WS-SEED-USER-DATA.              00012500
012600     05  WS-SEED-USR-ENTRY OCCURS 2 TIMES.                        00012600
012700         10  WS-SEED-USR-NAME     PIC X(30).                      00012700
012800         10  WS-SEED-USR-EMAIL    PIC X(40).                      00012800
012900         10  WS-SEED-USR-ROLE     PIC X(08).                      00012900
013000*                                                                 00013000
013100 77  WS-CONTENT-RECORD-COUNT      PIC 9(02) COMP-3 VALUE 0.       00013100
013200*                                                                 00013200
013300*    FAULT-ANALYSIS DIAGNOSTIC AREA - SAME IDIOM AS ACCTPOST      00013300
013400 01  WS-DIAG-AREA                 PIC X(2) VALUE SPACES.          00013400
013500 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00013500
013600                                  PIC S9(3) COMP-3.               00013600
013700****************************************************************  00013700
013800 PROCEDURE DIVISION.                                              00013800
013900****************************************************************  00013900
014000 000-MAIN.                                                        00014000
014100     PERFORM 900-BUILD-TIMESTAMP THRU 900-EXIT.                   00014100
014200     PERFORM 100-LOAD-ONE-USER THRU 100-EXIT                      00014200
014300         VARYING WS-SEED-IDX FROM 1 BY 1 UNTIL WS-SEED-IDX > 2.   00014300
014400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00014400
014500     PERFORM 200-WRITE-USER-REC THRU 200-EXIT                     00014500
014600         VARYING WS-USR-IDX FROM 1 BY 1                           00014600
014700             UNTIL WS-USR-IDX > WS-TABLE-COUNT.                   00014700
014800     PERFORM 300-WRITE-ARTICLE THRU 300-EXIT.                     00014800
014900     PERFORM 310-WRITE-PRODUCT THRU 310-EXIT.                     00014900
015000     PERFORM 400-WRITE-ACTIONS THRU 400-EXIT.                     00015000
015100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015100
015200     GOBACK.                                                      00015200
015300*                                                                 00015300
015400 100-LOAD-ONE-USER.                                               00015400
015500     MOVE WS-SEED-USR-NAME(WS-SEED-IDX)  TO WS-REQ-NAME.          00015500
015600     MOVE WS-SEED-USR-EMAIL(WS-SEED-IDX) TO WS-REQ-EMAIL.         00015600
015700     MOVE WS-SEED-USR-ROLE(WS-SEED-IDX)  TO WS-REQ-ROLE.          00015700
015800     MOVE 'CREATE'   TO WS-FUNCTION-CODE.                         00015800
015900     CALL 'USRMNT' USING WS-FUNCTION-CODE, WS-RETURN-CODE,        00015900
016000          WS-USER-TABLE, WS-REQUEST-FIELDS, WS-MATCH-INDEX.       00016000
016100 100-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300*                                                                 00016300
016400 200-WRITE-USER-REC.                                              00016400
016500     INITIALIZE USER-RECORD.                                      00016500
016600     MOVE WS-USR-ID(WS-USR-IDX)    TO USR-ID.                     00016600
016700     MOVE WS-USR-NAME(WS-USR-IDX)  TO USR-NAME.                   00016700
016800     MOVE WS-USR-EMAIL(WS-USR-IDX) TO USR-EMAIL.                  00016800
016900     MOVE WS-USR-ROLE(WS-USR-IDX)  TO USR-ROLE.                   00016900
017000     WRITE USER-RECORD.                                           00017000
017100 200-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400*    SEED ARTICLE - "UNDERSTANDING NOSQL DATABASES" BY JANE SMITH 00017400
017500 300-WRITE-ARTICLE.                                               00017500
017600     INITIALIZE CONTENT-RECORD.                                   00017600
017700     MOVE 1 TO CNT-ID.                                            00017700
017800     MOVE 'ARTICLE ' TO CNT-TYPE.                                 00017800
017900     MOVE 'UNDERSTANDING NOSQL DATABASES' TO CNT-TITLE.           00017900
018000     MOVE 'LOREM IPSUM DOLOR SIT AMET, CONSECTETUR ADIPISCING.'   00018000
018100         TO CNT-BODY.                                             00018100
018200     MOVE 'DATABASE       ' TO CNT-TAG(1).                        00018200
018300     MOVE 'NOSQL          ' TO CNT-TAG(2).                        00018300
018400     MOVE 'TUTORIAL       ' TO CNT-TAG(3).                        00018400
018500     MOVE ZERO TO CNT-PRICE.                                      00018500
018600     MOVE 'N' TO CNT-PUBLISHED.                                   00018600
018700     MOVE WS-TIMESTAMP-14 TO CNT-CREATED.                         00018700
018800     MOVE WS-TIMESTAMP-14 TO CNT-UPDATED.                         00018800
018900     MOVE WS-USR-ID(1) TO CNT-AUTHOR-ID.                          00018900
019000     MOVE 0 TO CNT-COMMENT-CNT.                                   00019000
019100     WRITE CONTENT-RECORD.                                        00019100
019200 300-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019400*                                                                 00019400
019500*    SEED PRODUCT - "PREMIUM ERGONOMIC CHAIR" BY JOHN DOE         00019500
019600 310-WRITE-PRODUCT.                                               00019600
019700     INITIALIZE CONTENT-RECORD.                                   00019700
019800     MOVE 2 TO CNT-ID.                                            00019800
019900     MOVE 'PRODUCT ' TO CNT-TYPE.                                 00019900
020000     MOVE 'PREMIUM ERGONOMIC CHAIR' TO CNT-TITLE.                 00020000
020100     MOVE 'MESH AND ALUMINUM OFFICE CHAIR, BLACK OR GRAY'         00020100
020200         TO CNT-BODY.                                             00020200
020300     MOVE 'FURNITURE      ' TO CNT-TAG(1).                        00020300
020400     MOVE 'OFFICE         ' TO CNT-TAG(2).                        00020400
020500     MOVE 'ERGONOMIC      ' TO CNT-TAG(3).                        00020500
020600     MOVE 299.99 TO CNT-PRICE.                                    00020600
020700     MOVE 'N' TO CNT-PUBLISHED.                                   00020700
020800     MOVE WS-TIMESTAMP-14 TO CNT-CREATED.                         00020800
020900     MOVE WS-TIMESTAMP-14 TO CNT-UPDATED.                         00020900
021000     MOVE WS-USR-ID(2) TO CNT-AUTHOR-ID.                          00021000
021100     MOVE 0 TO CNT-COMMENT-CNT.                                   00021100
021200     WRITE CONTENT-RECORD.                                        00021200
021300 310-EXIT.                                                        00021300
021400     EXIT.                                                        00021400
021500*                                                                 00021500
021600*    SIX CARDS, ONE PER ACTION CODE, FOR THE NEXT CNTBATCH RUN    00021600
021700 400-WRITE-ACTIONS.                                               00021700
021800     INITIALIZE CONTENT-ACTION-RECORD.                            00021800
021900     MOVE 'PB' TO ACT-CODE.                                       00021900
022000     MOVE 1    TO ACT-CONTENT-ID.                                 00022000
022100     MOVE ZERO TO ACT-COMMENT-ID.                                 00022100
022200     MOVE WS-USR-ID(1) TO ACT-USER-ID.                            00022200
022300     WRITE CONTENT-ACTION-RECORD.                                 00022300
022400*                                                                 00022400
022500     INITIALIZE CONTENT-ACTION-RECORD.                            00022500
022600     MOVE 'UP' TO ACT-CODE.                                       00022600
022700     MOVE 2    TO ACT-CONTENT-ID.                                 00022700
022800     MOVE ZERO TO ACT-COMMENT-ID.                                 00022800
022900     MOVE WS-USR-ID(2) TO ACT-USER-ID.                            00022900
023000     WRITE CONTENT-ACTION-RECORD.                                 00023000
023100*                                                                 00023100
023200     INITIALIZE CONTENT-ACTION-RECORD.                            00023200
023300     MOVE 'UD' TO ACT-CODE.                                       00023300
023400     MOVE 1    TO ACT-CONTENT-ID.                                 00023400
023500     MOVE ZERO TO ACT-COMMENT-ID.                                 00023500
023600     MOVE WS-USR-ID(1) TO ACT-USER-ID.                            00023600
023700     MOVE 'UNDERSTANDING NOSQL - REVISED EDITION' TO ACT-TEXT.    00023700
023800     WRITE CONTENT-ACTION-RECORD.                                 00023800
023900*                                                                 00023900
024000     INITIALIZE CONTENT-ACTION-RECORD.                            00024000
024100     MOVE 'MD' TO ACT-CODE.                                       00024100
024200     MOVE 2    TO ACT-CONTENT-ID.                                 00024200
024300     MOVE ZERO TO ACT-COMMENT-ID.                                 00024300
024400     MOVE WS-USR-ID(2) TO ACT-USER-ID.                            00024400
024500     MOVE '000032550' TO ACT-TEXT.                                00024500
024600     WRITE CONTENT-ACTION-RECORD.                                 00024600
024700*                                                                 00024700
024800     INITIALIZE CONTENT-ACTION-RECORD.                            00024800
024900     MOVE 'CM' TO ACT-CODE.                                       00024900
025000     MOVE 1    TO ACT-CONTENT-ID.                                 00025000
025100     MOVE ZERO TO ACT-COMMENT-ID.                                 00025100
025200     MOVE WS-USR-ID(2) TO ACT-USER-ID.                            00025200
025300     MOVE 'GREAT ARTICLE, THANKS FOR SHARING.' TO ACT-TEXT.       00025300
025400     WRITE CONTENT-ACTION-RECORD.                                 00025400
025500*                                                                 00025500
025600     INITIALIZE CONTENT-ACTION-RECORD.                            00025600
025700     MOVE 'RP' TO ACT-CODE.                                       00025700
025800     MOVE 1    TO ACT-CONTENT-ID.                                 00025800
025900     MOVE 1    TO ACT-COMMENT-ID.                                 00025900
026000     MOVE WS-USR-ID(1) TO ACT-USER-ID.                            00026000
026100     MOVE 'GLAD YOU FOUND IT USEFUL.' TO ACT-TEXT.                00026100
026200     WRITE CONTENT-ACTION-RECORD.                                 00026200
026300 400-EXIT.                                                        00026300
026400     EXIT.                                                        00026400
026500*                                                                 00026500
026600 700-OPEN-FILES.                                                  00026600
026700     OPEN OUTPUT USERS-FILE CONTENT-FILE COMMENTS-FILE            00026700
026800                 ACTIONS-FILE.                                    00026800
026900     IF WS-USERS-STATUS NOT = '00'                                00026900
027000         DISPLAY 'CMSSEED - ERROR OPENING USERS-FILE RC: '        00027000
027100                 WS-USERS-STATUS                                  00027100
027200         MOVE 16 TO RETURN-CODE                                   00027200
027300     END-IF.                                                      00027300
027400     IF WS-CONTENT-STATUS NOT = '00'                              00027400
027500         DISPLAY 'CMSSEED - ERROR OPENING CONTENT-FILE RC: '      00027500
027600                 WS-CONTENT-STATUS                                00027600
027700         MOVE 16 TO RETURN-CODE                                   00027700
027800     END-IF.                                                      00027800
027900 700-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200 790-CLOSE-FILES.                                                 00028200
028300     CLOSE USERS-FILE CONTENT-FILE COMMENTS-FILE ACTIONS-FILE.    00028300
028400 790-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 900-BUILD-TIMESTAMP.                                             00028700
028800     ACCEPT WS-CURRENT-DATE FROM DATE.                            00028800
028900     ACCEPT WS-CURRENT-TIME FROM TIME.                            00028900
029000     IF WS-CUR-YY < 50                                            00029000
029100         MOVE 20 TO WS-TS-CENTURY                                 00029100
029200     ELSE                                                         00029200
029300         MOVE 19 TO WS-TS-CENTURY                                 00029300
029400     END-IF.                                                      00029400
029500     MOVE WS-CUR-YY TO WS-TS-YY.                                  00029500
029600     MOVE WS-CUR-MM TO WS-TS-MM.                                  00029600
029700     MOVE WS-CUR-DD TO WS-TS-DD.                                  00029700
029800     MOVE WS-CUR-HH TO WS-TS-HH.                                  00029800
029900     MOVE WS-CUR-MN TO WS-TS-MN.                                  00029900
030000     MOVE WS-CUR-SS TO WS-TS-SS.                                  00030000
030100 900-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
