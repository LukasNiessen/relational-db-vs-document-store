000100****************************************************************  00000100
000200*    PROGRAM:  USRMNT                                             00000200
000300*    AUTHOR :  M. KOWALCZYK                                       00000300
000400*                                                                 00000400
000500*    PUBLISHING-SYSTEM USER MAINTENANCE SUBROUTINE.  CALLED BY    00000500
000600*    ANY BATCH DRIVER THAT NEEDS TO CREATE, LOOK UP, AMEND OR     00000600
000700*    REMOVE A USER ENTRY HELD IN THE CALLER'S IN-CORE USER        00000700
000800*    TABLE.  THE CALLER OWNS THE TABLE AND THE FILES.             00000800
000900****************************************************************  00000900
001000*    CHANGE LOG                                                   00001000
001100*    ----------                                                   00001100
001200*    11/10/88  MWK  0000  ORIGINAL CODING                         00001200
001300*    11/14/88  MWK  0000  ADDED LOOKUP-BY-EMAIL ENTRY POINT       00001300
001400*    01/06/89  MWK  0012  DELETE NOW COMPACTS THE TABLE           00001400
001450*    09/19/89  MWK  0018  EMAIL FIELD WIDENED, WAS TOO SHORT      00001450
001500*    05/22/90  RMA  0030  UPDATE REPLACES NAME/EMAIL/ROLE IN FULL 00001500
001550*    03/02/91  RMA  0038  ADDED DIAG-AREA REDEFINE FOR FAULT ANAL 00001550
001600*    08/14/92  JKS  0055  NOT-FOUND RETURN CODE STANDARDIZED TO 4 00001600
001650*    11/30/93  JKS  0068  CREATE NOW STAMPS ROLE DEFAULT OF USER  00001650
001700*    02/03/95  LJF  0090  HEADER REALIGNED TO CURRENT SHOP FORM   00001700
001750*    07/18/96  LJF  0105  LOOKUP-BY-EMAIL SCAN MADE CASE SENSITIVE00001750
001800*    10/11/97  CBQ  0118  TRACE FIELDS ADDED FOR ABEND DUMPS      00001800
001900*    09/30/98  CBQ  0131  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS PGM00001900
002000*    04/12/01  LJF  0149  CLEANED UP UNREACHABLE CODE IN DELETE   00002000
002050*    08/22/02  CBQ  0162  DELETE NOW REJECTS IF USER NOT FOUND    00002050
002100****************************************************************  00002100
002200 IDENTIFICATION DIVISION.                                         00002200
002300 PROGRAM-ID. USRMNT.                                              00002300
002400 AUTHOR. M. KOWALCZYK.                                            00002400
002500 INSTALLATION. SYSTEMS GROUP - PUBLISHING PLATFORM.               00002500
002600 DATE-WRITTEN. 11/10/88.                                          00002600
002700 DATE-COMPILED. 04/12/01.                                         00002700
002800 SECURITY. NON-CONFIDENTIAL.                                      00002800
002900 ENVIRONMENT DIVISION.                                            00002900
003000 CONFIGURATION SECTION.                                           00003000
003100 SOURCE-COMPUTER. IBM-370.                                        00003100
003200 OBJECT-COMPUTER. IBM-370.                                        00003200
003300 SPECIAL-NAMES.                                                   00003300
003400     C01 IS TOP-OF-FORM.                                          00003400
003500****************************************************************  00003500
003600 DATA DIVISION.                                                   00003600
003700 WORKING-STORAGE SECTION.                                         00003700
003800****************************************************************  00003800
003900*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00003900
004000 77  WS-CREATE-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004000
004100 77  WS-LOOKUP-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004100
004200 77  WS-UPDATE-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004200
004300 77  WS-DELETE-CALLS             PIC S9(7) COMP-3 VALUE 0.        00004300
004400*                                                                 00004400
004500*    SCRATCH KEY USED TO TRACE A TABLE ENTRY ON AN ABEND DUMP     00004500
004600 01  WS-TRACE-KEY                PIC X(12) VALUE SPACES.          00004600
004700 01  WS-TRACE-KEY-PARTS REDEFINES WS-TRACE-KEY.                   00004700
004800     05  WS-TK-USER-ID           PIC X(06).                       00004800
004900     05  FILLER                  PIC X(06).                       00004900
005000*                                                                 00005000
005100*    EDIT AREA - USR-ID DISPLAYED NUMERIC FOR TRACE MESSAGES      00005100
005200 01  WS-EDIT-AREA                PIC X(06) VALUE SPACES.          00005200
005300 01  WS-EDIT-NUMERIC REDEFINES WS-EDIT-AREA                       00005300
005400                                 PIC 9(06).                       00005400
005500*                                                                 00005500
006320 01  WS-DIAG-AREA                PIC X(2) VALUE SPACES.           00006320
006340 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00006340
006360                               PIC S9(3) COMP-3.                  00006360
006400****************************************************************  00006400
006500 LINKAGE SECTION.                                                 00006500
006600****************************************************************  00006600
006700 01  LK-FUNCTION-CODE            PIC X(11).                       00006700
006800     88  LK-FN-CREATE            VALUE 'CREATE'.                  00006800
006900     88  LK-FN-LOOKUP-ID         VALUE 'LOOKUP-ID'.               00006900
007000     88  LK-FN-LOOKUP-EMAIL      VALUE 'LOOKUP-MAIL'.             00007000
007100     88  LK-FN-UPDATE            VALUE 'UPDATE'.                  00007100
007200     88  LK-FN-DELETE            VALUE 'DELETE'.                  00007200
007300*                                                                 00007300
007400 01  LK-RETURN-CODE              PIC 9(02) COMP.                  00007400
007500     88  LK-RC-OK                VALUE 0.                         00007500
007600     88  LK-RC-NOT-FOUND         VALUE 4.                         00007600
007700     88  LK-RC-TABLE-FULL        VALUE 8.                         00007700
007800     88  LK-RC-BAD-FUNCTION      VALUE 16.                        00007800
007900*                                                                 00007900
008000 01  LK-USER-TABLE.                                               00008000
008100     05  LK-TABLE-COUNT          PIC 9(06) COMP.                  00008100
008200     05  LK-USER-ENTRY OCCURS 2000 TIMES                          00008200
008300                       INDEXED BY LK-IDX.                         00008300
008400         10  LK-USR-ID           PIC 9(06).                       00008400
008500         10  LK-USR-NAME         PIC X(30).                       00008500
008600         10  LK-USR-EMAIL        PIC X(40).                       00008600
008700         10  LK-USR-ROLE         PIC X(08).                       00008700
008800*                                                                 00008800
008900 01  LK-REQUEST-FIELDS.                                           00008900
009000     05  LK-REQ-USR-ID           PIC 9(06).                       00009000
009100     05  LK-REQ-NAME             PIC X(30).                       00009100
009200     05  LK-REQ-EMAIL            PIC X(40).                       00009200
009300     05  LK-REQ-ROLE             PIC X(08).                       00009300
009400*                                                                 00009400
009500 01  LK-MATCH-INDEX              PIC 9(06) COMP.                  00009500
009600****************************************************************  00009600
009700 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-RETURN-CODE,       00009700
009800         LK-USER-TABLE, LK-REQUEST-FIELDS, LK-MATCH-INDEX.        00009800
009900****************************************************************  00009900
010000 000-MAIN.                                                        00010000
010100     MOVE 0 TO LK-RETURN-CODE.                                    00010100
010200     EVALUATE TRUE                                                00010200
010300         WHEN LK-FN-CREATE                                        00010300
010400             PERFORM 100-CREATE-USER THRU 100-EXIT                00010400
010500         WHEN LK-FN-LOOKUP-ID                                     00010500
010600             PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT               00010600
010700         WHEN LK-FN-LOOKUP-EMAIL                                  00010700
010800             PERFORM 300-LOOKUP-BY-EMAIL THRU 300-EXIT            00010800
010900         WHEN LK-FN-UPDATE                                        00010900
011000             PERFORM 400-UPDATE-USER THRU 400-EXIT                00011000
011100         WHEN LK-FN-DELETE                                        00011100
011200             PERFORM 500-DELETE-USER THRU 500-EXIT                00011200
011300         WHEN OTHER                                               00011300
011400             MOVE 16 TO LK-RETURN-CODE                            00011400
011500     END-EVALUATE.                                                00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 100-CREATE-USER.                                                 00011800
011900     ADD 1 TO WS-CREATE-CALLS.                                    00011900
012000     IF LK-TABLE-COUNT NOT < 2000                                 00012000
012100         MOVE 8 TO LK-RETURN-CODE                                 00012100
012200     ELSE                                                         00012200
012300         ADD 1 TO LK-TABLE-COUNT                                  00012300
012400         SET LK-IDX TO LK-TABLE-COUNT                             00012400
012500         MOVE LK-TABLE-COUNT  TO LK-USR-ID(LK-IDX)                00012500
012600         MOVE LK-REQ-NAME     TO LK-USR-NAME(LK-IDX)              00012600
012700         MOVE LK-REQ-EMAIL    TO LK-USR-EMAIL(LK-IDX)             00012700
012800         MOVE LK-REQ-ROLE     TO LK-USR-ROLE(LK-IDX)              00012800
012900         MOVE LK-TABLE-COUNT  TO LK-REQ-USR-ID                    00012900
013000         MOVE LK-IDX          TO LK-MATCH-INDEX                   00013000
013100         MOVE LK-USR-ID(LK-IDX) TO WS-TK-USER-ID                  00013100
013200     END-IF.                                                      00013200
013300 100-EXIT.                                                        00013300
013400     EXIT.                                                        00013400
013500*                                                                 00013500
013600 200-LOOKUP-BY-ID.                                                00013600
013700     ADD 1 TO WS-LOOKUP-CALLS.                                    00013700
013800     MOVE 0 TO LK-MATCH-INDEX.                                    00013800
013900     IF LK-TABLE-COUNT NOT = 0                                    00013900
014000         SET LK-IDX TO 1                                          00014000
014100         PERFORM 210-SEARCH-ID THRU 210-EXIT                      00014100
014200             UNTIL LK-IDX > LK-TABLE-COUNT                        00014200
014300                OR LK-MATCH-INDEX NOT = 0                         00014300
014400     END-IF.                                                      00014400
014500     IF LK-MATCH-INDEX = 0                                        00014500
014600         MOVE 4 TO LK-RETURN-CODE                                 00014600
014700     END-IF.                                                      00014700
014800 200-EXIT.                                                        00014800
014900     EXIT.                                                        00014900
015000*                                                                 00015000
015100 210-SEARCH-ID.                                                   00015100
015200     IF LK-USR-ID(LK-IDX) = LK-REQ-USR-ID                         00015200
015300         MOVE LK-IDX TO LK-MATCH-INDEX                            00015300
015400     ELSE                                                         00015400
015500         SET LK-IDX UP BY 1                                       00015500
015600     END-IF.                                                      00015600
015700 210-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
015900*                                                                 00015900
016000 300-LOOKUP-BY-EMAIL.                                             00016000
016100     ADD 1 TO WS-LOOKUP-CALLS.                                    00016100
016200     MOVE 0 TO LK-MATCH-INDEX.                                    00016200
016300     IF LK-TABLE-COUNT NOT = 0                                    00016300
016400         SET LK-IDX TO 1                                          00016400
016500         PERFORM 310-SEARCH-EMAIL THRU 310-EXIT                   00016500
016600             UNTIL LK-IDX > LK-TABLE-COUNT                        00016600
016700                OR LK-MATCH-INDEX NOT = 0                         00016700
016800     END-IF.                                                      00016800
016900     IF LK-MATCH-INDEX = 0                                        00016900
017000         MOVE 4 TO LK-RETURN-CODE                                 00017000
017100     ELSE                                                         00017100
017200         MOVE LK-USR-ID(LK-MATCH-INDEX) TO LK-REQ-USR-ID          00017200
017300     END-IF.                                                      00017300
017400 300-EXIT.                                                        00017400
017500     EXIT.                                                        00017500
017600*                                                                 00017600
017700 310-SEARCH-EMAIL.                                                00017700
017800     IF LK-USR-EMAIL(LK-IDX) = LK-REQ-EMAIL                       00017800
017900         MOVE LK-IDX TO LK-MATCH-INDEX                            00017900
018000     ELSE                                                         00018000
018100         SET LK-IDX UP BY 1                                       00018100
018200     END-IF.                                                      00018200
018300 310-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                 00018500
018600 400-UPDATE-USER.                                                 00018600
018700     ADD 1 TO WS-UPDATE-CALLS.                                    00018700
018800     PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT.                      00018800
018900     IF LK-RC-OK                                                  00018900
019000         MOVE LK-REQ-NAME  TO LK-USR-NAME(LK-MATCH-INDEX)         00019000
019100         MOVE LK-REQ-EMAIL TO LK-USR-EMAIL(LK-MATCH-INDEX)        00019100
019200         MOVE LK-REQ-ROLE  TO LK-USR-ROLE(LK-MATCH-INDEX)         00019200
019300     END-IF.                                                      00019300
019400 400-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                 00019600
019700 500-DELETE-USER.                                                 00019700
019800     ADD 1 TO WS-DELETE-CALLS.                                    00019800
019900     PERFORM 200-LOOKUP-BY-ID THRU 200-EXIT.                      00019900
020000     IF LK-RC-OK                                                  00020000
020100         PERFORM 510-COMPACT-TABLE THRU 510-EXIT                  00020100
020200             VARYING LK-IDX FROM LK-MATCH-INDEX BY 1              00020200
020300                 UNTIL LK-IDX NOT < LK-TABLE-COUNT                00020300
020400         SUBTRACT 1 FROM LK-TABLE-COUNT                           00020400
020500     END-IF.                                                      00020500
020600 500-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900 510-COMPACT-TABLE.                                               00020900
021000     MOVE LK-USER-ENTRY(LK-IDX + 1) TO LK-USER-ENTRY(LK-IDX).     00021000
021100 510-EXIT.                                                        00021100
021200     EXIT.                                                        00021200
