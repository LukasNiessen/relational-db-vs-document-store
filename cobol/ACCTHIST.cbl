000100****************************************************************  00000100
000200*    PROGRAM:  ACCTHIST                                           00000200
000300*    AUTHOR :  D. STOUT                                           00000300
000400*                                                                 00000400
000500*    ON-DEMAND TRANSACTION HISTORY LISTING.  READS ONE ACCOUNT    00000500
000600*    ID FROM A ONE-CARD PARAMETER FILE, CONFIRMS IT AGAINST THE   00000600
000700*    ACCOUNTS MASTER, THEN SCANS THE TRANSACTION JOURNAL FOR      00000700
000800*    EVERY ENTRY WHERE THE ACCOUNT IS EITHER PARTY TO THE         00000800
000900*    TRANSFER AND LISTS THEM IN JOURNAL ORDER.                    00000900
001000****************************************************************  00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    05/02/84  DLS  0000  ORIGINAL CODING                         00001300
001400*    05/03/84  DLS  0000  LISTS BOTH FROM-ACCT AND TO-ACCT MATCHES00001400
001500*    08/14/85  RMA  0044  NOT-FOUND MESSAGE ADDED FOR BAD ACCT ID 00001500
001550*    06/12/86  RMA  0050  JOURNAL SCAN NOW CHECKS FROM/TO INDEP   00001550
001600*    03/01/89  JKS  0108  RUNNING BALANCE COLUMN REMOVED, NOT SPEC00001600
001650*    03/15/90  JKS  0112  REPORT HEADING WIDENED, 6-DIGIT ACCT    00001650
001660*    07/22/93  MWK  0165  ADDED DIAG-AREA REDEFINE FOR FAULT      00001660
001670*    02/08/96  LJF  0198  NOT-FOUND RC STANDARDIZED, MATCH ACCTMNT00001670
001700*    09/28/98  LJF  0234  Y2K - DATE HEADING NOW SHOWS 4-DIGIT YR 00001700
001705*    09/29/98  LJF  0234  Y2K - NO FURTHER CHANGE, CLOSED CLEAN   00001705
001800*    03/17/00  CBQ  0252  CLOSE FILES BEFORE GOBACK PER SHOP STD  00001800
001900****************************************************************  00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID. ACCTHIST.                                            00002100
002200 AUTHOR. D. STOUT.                                                00002200
002300 INSTALLATION. SYSTEMS GROUP - DEPOSIT ACCOUNTING.                00002300
002400 DATE-WRITTEN. 05/02/84.                                          00002400
002500 DATE-COMPILED. 03/17/00.                                         00002500
002600 SECURITY. NON-CONFIDENTIAL.                                      00002600
002700 ENVIRONMENT DIVISION.                                            00002700
002800 CONFIGURATION SECTION.                                           00002800
002900 SOURCE-COMPUTER. IBM-370.                                        00002900
003000 OBJECT-COMPUTER. IBM-370.                                        00003000
003100 SPECIAL-NAMES.                                                   00003100
003200     C01 IS TOP-OF-FORM.                                          00003200
003300 INPUT-OUTPUT SECTION.                                            00003300
003400 FILE-CONTROL.                                                    00003400
003500     SELECT ACCOUNTS-FILE ASSIGN TO ACCTMSTR                      00003500
003600            ACCESS IS SEQUENTIAL                                  00003600
003700            FILE STATUS IS WS-ACCOUNTS-STATUS.                    00003700
003800     SELECT JOURNAL-FILE ASSIGN TO TRANJRNL                       00003800
003900            ACCESS IS SEQUENTIAL                                  00003900
004000            FILE STATUS IS WS-JOURNAL-STATUS.                     00004000
004100     SELECT CONTROL-CARD-FILE ASSIGN TO HISTCARD                  00004100
004200            ACCESS IS SEQUENTIAL                                  00004200
004300            FILE STATUS IS WS-CARD-STATUS.                        00004300
004400     SELECT REPORT-FILE ASSIGN TO HISTRPT                         00004400
004500            FILE STATUS IS WS-REPORT-STATUS.                      00004500
004600****************************************************************  00004600
004700 DATA DIVISION.                                                   00004700
004800 FILE SECTION.                                                    00004800
004900****************************************************************  00004900
005000 FD  ACCOUNTS-FILE                                                00005000
005100     RECORDING MODE IS F.                                         00005100
005200 COPY ACCTCOPY.                                                   00005200
005300*                                                                 00005300
005400 FD  JOURNAL-FILE                                                 00005400
005500     RECORDING MODE IS F.                                         00005500
005600 COPY TXNCOPY.                                                    00005600
005700*                                                                 00005700
005800 FD  CONTROL-CARD-FILE                                            00005800
005900     RECORDING MODE IS F.                                         00005900
006000 01  CONTROL-CARD-1.                                              00006000
006100     05  CC-ACCT-ID               PIC 9(06).                      00006100
006200     05  FILLER                   PIC X(74).                      00006200
006300*                                                                 00006300
006400 FD  REPORT-FILE                                                  00006400
006500     RECORDING MODE IS F.                                         00006500
006600 01  REPORT-RECORD                PIC X(132).                     00006600
006700****************************************************************  00006700
006800 WORKING-STORAGE SECTION.                                         00006800
006900****************************************************************  00006900
007000 01  WS-FILE-STATUS-FIELDS.                                       00007000
007100     05  WS-ACCOUNTS-STATUS       PIC X(2) VALUE SPACES.          00007100
007200     05  WS-JOURNAL-STATUS        PIC X(2) VALUE SPACES.          00007200
007300     05  WS-CARD-STATUS           PIC X(2) VALUE SPACES.          00007300
007400     05  WS-REPORT-STATUS         PIC X(2) VALUE SPACES.          00007400
007500*                                                                 00007500
007600 01  WS-SWITCHES.                                                 00007600
007700     05  WS-JOURNAL-EOF           PIC X VALUE 'N'.                00007700
007800     05  WS-ACCT-FOUND            PIC X VALUE 'N'.                00007800
007900         88  WS-ACCT-WAS-FOUND    VALUE 'Y'.                      00007900
008000*                                                                 00008000
008100 01  WS-CURRENT-DATE-TIME.                                        00008100
008200     05  WS-CUR-YY                PIC 9(2).                       00008200
008300     05  WS-CUR-MM                PIC 9(2).                       00008300
008400     05  WS-CUR-DD                PIC 9(2).                       00008400
008500*                                                                 00008500
008600 01  WS-REPORT-YEAR-4             PIC 9(4) VALUE 0.               00008600
008700 01  WS-REPORT-YEAR-PARTS REDEFINES WS-REPORT-YEAR-4.             00008700
008800     05  WS-RY-CENTURY            PIC 9(2).                       00008800
008900     05  WS-RY-YY                 PIC 9(2).                       00008900
009000*                                                                 00009000
009100 01  WS-REQUEST-ACCT-ID           PIC 9(06) VALUE 0.              00009100
009200*    STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP STD    00009200
009300 77  WS-LINE-COUNT                PIC S9(5) COMP-3 VALUE 0.       00009300
009400 77  WS-MATCH-COUNT               PIC S9(5) COMP-3 VALUE 0.       00009400
009500*                                                                 00009500
009600*    FAULT-ANALYSIS DIAGNOSTIC AREA - SAME IDIOM AS ACCTPOST      00009600
009700 01  WS-DIAG-AREA                 PIC X(2) VALUE SPACES.          00009700
009800 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA                        00009800
009900                                  PIC S9(3) COMP-3.               00009900
010000*                                                                 00010000
010100 01  WS-TXN-DIRECTION             PIC X(04) VALUE SPACES.         00010100
010200 01  WS-TXN-DIRECTION-R REDEFINES WS-TXN-DIRECTION.               00010200
010300     05  WS-TXN-DIR-CODE          PIC X(02).                      00010300
010400     05  WS-TXN-DIR-FILL          PIC X(02).                      00010400
010500*                                                                 00010500
010600 01  RPT-HEADER1.                                                 00010600
010700     05  FILLER PIC X(20) VALUE 'TRANSACTION HISTORY'.            00010700
010800     05  FILLER PIC X(14) VALUE SPACES.                           00010800
010900     05  FILLER PIC X(12) VALUE 'ACCOUNT ID: '.                   00010900
011000     05  RPT-H-ACCT-ID            PIC ZZZZZ9.                     00011000
011100     05  FILLER PIC X(10) VALUE SPACES.                           00011100
011200     05  FILLER PIC X(06) VALUE 'YEAR: '.                         00011200
011300     05  RPT-H-YEAR               PIC 9999.                       00011300
011400     05  FILLER PIC X(64) VALUE SPACES.                           00011400
011500 01  RPT-COLUMN-HDR.                                              00011500
011600     05  FILLER PIC X(10) VALUE 'TXN ID    '.                     00011600
011700     05  FILLER PIC X(06) VALUE 'DIR   '.                         00011700
011800     05  FILLER PIC X(10) VALUE 'FROM ACCT '.                     00011800
011900     05  FILLER PIC X(10) VALUE 'TO ACCT   '.                     00011900
012000     05  FILLER PIC X(16) VALUE 'AMOUNT          '.               00012000
012100     05  FILLER PIC X(10) VALUE 'STATUS    '.                     00012100
012200     05  FILLER PIC X(18) VALUE 'REFERENCE NUMBER  '.             00012200
012300     05  FILLER PIC X(52) VALUE SPACES.                           00012300
012400 01  RPT-DETAIL-LINE.                                             00012400
012500     05  RPT-D-TXN-ID             PIC ZZZZZZZ9.                   00012500
012600     05  FILLER                   PIC X(02) VALUE SPACES.         00012600
012700     05  RPT-D-DIR                PIC X(04).                      00012700
012800     05  FILLER                   PIC X(02) VALUE SPACES.         00012800
012900     05  RPT-D-FROM-ACCT          PIC ZZZZZ9.                     00012900
013000     05  FILLER                   PIC X(04) VALUE SPACES.         00013000
013100     05  RPT-D-TO-ACCT            PIC ZZZZZ9.                     00013100
013200     05  FILLER                   PIC X(04) VALUE SPACES.         00013200
013300     05  RPT-D-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.             00013300
013400     05  FILLER                   PIC X(02) VALUE SPACES.         00013400
013500     05  RPT-D-STATUS             PIC X(09).                      00013500
013600     05  FILLER                   PIC X(02) VALUE SPACES.         00013600
013700     05  RPT-D-REF                PIC X(16).                      00013700
013800     05  FILLER                   PIC X(42) VALUE SPACES.         00013800
013900 01  RPT-NOT-FOUND-LINE.                                          00013900
014000     05  FILLER PIC X(45)                                         00014000
014100         VALUE 'REQUESTED ACCOUNT NOT ON FILE - RUN ABANDONED'.   00014100
014200     05  FILLER PIC X(87) VALUE SPACES.                           00014200
014300 01  RPT-TOTAL-LINE.                                              00014300
014400     05  FILLER PIC X(24) VALUE 'MATCHING TRANSACTIONS: '.        00014400
014500     05  RPT-T-COUNT              PIC ZZZZ9.                      00014500
014600     05  FILLER PIC X(103) VALUE SPACES.                          00014600
014700****************************************************************  00014700
014800 PROCEDURE DIVISION.                                              00014800
014900****************************************************************  00014900
015000 000-MAIN.                                                        00015000
015100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015100
015200     PERFORM 740-READ-CONTROL-CARD THRU 740-EXIT.                 00015200
015300     PERFORM 200-VERIFY-ACCOUNT THRU 200-EXIT.                    00015300
015400     IF WS-ACCT-WAS-FOUND                                         00015400
015500         PERFORM 800-INIT-REPORT THRU 800-EXIT                    00015500
015600         PERFORM 720-READ-JOURNAL-FILE THRU 720-EXIT              00015600
015700         PERFORM 300-SCAN-JOURNAL THRU 300-EXIT                   00015700
015800             UNTIL WS-JOURNAL-EOF = 'Y'                           00015800
015900         PERFORM 850-REPORT-TOTAL THRU 850-EXIT                   00015900
016000     ELSE                                                         00016000
016100         PERFORM 810-REPORT-NOT-FOUND THRU 810-EXIT               00016100
016200         MOVE 4 TO RETURN-CODE                                    00016200
016300     END-IF.                                                      00016300
016400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00016400
016500     GOBACK.                                                      00016500
016600*                                                                 00016600
016700 200-VERIFY-ACCOUNT.                                              00016700
016800     MOVE 'N' TO WS-ACCT-FOUND.                                   00016800
016900     PERFORM 710-READ-ACCOUNTS-FILE THRU 710-EXIT                 00016900
017000         UNTIL WS-ACCOUNTS-STATUS = '10'                          00017000
017100            OR ACCT-ID = WS-REQUEST-ACCT-ID.                      00017100
017200     IF WS-ACCOUNTS-STATUS NOT = '10'                             00017200
017300         MOVE 'Y' TO WS-ACCT-FOUND                                00017300
017400     ELSE                                                         00017400
017500         MOVE '04' TO WS-DIAG-AREA                                00017500
017600     END-IF.                                                      00017600
017700 200-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900*                                                                 00017900
018000 300-SCAN-JOURNAL.                                                00018000
018100     MOVE SPACES TO WS-TXN-DIRECTION.                             00018100
018200     IF TXN-FROM-ACCT = WS-REQUEST-ACCT-ID                        00018200
018300         MOVE 'OUT ' TO WS-TXN-DIRECTION                          00018300
018400     END-IF.                                                      00018400
018500     IF TXN-TO-ACCT = WS-REQUEST-ACCT-ID                          00018500
018600         MOVE 'IN  ' TO WS-TXN-DIRECTION                          00018600
018700     END-IF.                                                      00018700
018800     IF WS-TXN-DIRECTION NOT = SPACES                             00018800
018900         ADD 1 TO WS-MATCH-COUNT                                  00018900
019000         PERFORM 830-REPORT-DETAIL THRU 830-EXIT                  00019000
019100     END-IF.                                                      00019100
019200     PERFORM 720-READ-JOURNAL-FILE THRU 720-EXIT.                 00019200
019300 300-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500*                                                                 00019500
019600 700-OPEN-FILES.                                                  00019600
019700     OPEN INPUT ACCOUNTS-FILE JOURNAL-FILE CONTROL-CARD-FILE      00019700
019800          OUTPUT REPORT-FILE.                                     00019800
019900     IF WS-ACCOUNTS-STATUS NOT = '00'                             00019900
020000         DISPLAY 'ACCTHIST - ERROR OPENING ACCOUNTS-FILE RC: '    00020000
020100                 WS-ACCOUNTS-STATUS                               00020100
020200         MOVE 16 TO RETURN-CODE                                   00020200
020300     END-IF.                                                      00020300
020400     IF WS-CARD-STATUS NOT = '00'                                 00020400
020500         DISPLAY 'ACCTHIST - ERROR OPENING CONTROL-CARD-FILE RC: '00020500
020600                 WS-CARD-STATUS                                   00020600
020700         MOVE 16 TO RETURN-CODE                                   00020700
020800     END-IF.                                                      00020800
020900 700-EXIT.                                                        00020900
021000     EXIT.                                                        00021000
021100*                                                                 00021100
021200 710-READ-ACCOUNTS-FILE.                                          00021200
021300     READ ACCOUNTS-FILE                                           00021300
021400         AT END MOVE '10' TO WS-ACCOUNTS-STATUS.                  00021400
021500 710-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700*                                                                 00021700
021800 720-READ-JOURNAL-FILE.                                           00021800
021900     READ JOURNAL-FILE                                            00021900
022000         AT END MOVE 'Y' TO WS-JOURNAL-EOF.                       00022000
022100 720-EXIT.                                                        00022100
022200     EXIT.                                                        00022200
022300*                                                                 00022300
022400 740-READ-CONTROL-CARD.                                           00022400
022500     READ CONTROL-CARD-FILE                                       00022500
022600         AT END MOVE 16 TO RETURN-CODE.                           00022600
022700     MOVE CC-ACCT-ID TO WS-REQUEST-ACCT-ID.                       00022700
022800 740-EXIT.                                                        00022800
022900     EXIT.                                                        00022900
023000*                                                                 00023000
023100 790-CLOSE-FILES.                                                 00023100
023200     CLOSE ACCOUNTS-FILE JOURNAL-FILE CONTROL-CARD-FILE           00023200
023300           REPORT-FILE.                                           00023300
023400 790-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600*                                                                 00023600
023700 800-INIT-REPORT.                                                 00023700
023800     ACCEPT WS-CUR-YY FROM DATE.                                  00023800
023900     IF WS-CUR-YY < 50                                            00023900
024000         MOVE 20 TO WS-RY-CENTURY                                 00024000
024100     ELSE                                                         00024100
024200         MOVE 19 TO WS-RY-CENTURY                                 00024200
024300     END-IF.                                                      00024300
024400     MOVE WS-CUR-YY TO WS-RY-YY.                                  00024400
024500     MOVE WS-REQUEST-ACCT-ID TO RPT-H-ACCT-ID.                    00024500
024600     MOVE WS-REPORT-YEAR-4 TO RPT-H-YEAR.                         00024600
024700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00024700
024800     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00024800
024900 800-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 810-REPORT-NOT-FOUND.                                            00025200
025300     WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE AFTER PAGE.      00025300
025400 810-EXIT.                                                        00025400
025500     EXIT.                                                        00025500
025600*                                                                 00025600
025700 830-REPORT-DETAIL.                                               00025700
025800     MOVE TXN-ID         TO RPT-D-TXN-ID.                         00025800
025900     MOVE WS-TXN-DIRECTION TO RPT-D-DIR.                          00025900
026000     MOVE TXN-FROM-ACCT  TO RPT-D-FROM-ACCT.                      00026000
026100     MOVE TXN-TO-ACCT    TO RPT-D-TO-ACCT.                        00026100
026200     MOVE TXN-AMOUNT     TO RPT-D-AMOUNT.                         00026200
026300     MOVE TXN-STATUS     TO RPT-D-STATUS.                         00026300
026400     MOVE TXN-REF-NO     TO RPT-D-REF.                            00026400
026500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00026500
026600     ADD 1 TO WS-LINE-COUNT.                                      00026600
026700 830-EXIT.                                                        00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000 850-REPORT-TOTAL.                                                00027000
027100     MOVE WS-MATCH-COUNT TO RPT-T-COUNT.                          00027100
027200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00027200
027300 850-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
