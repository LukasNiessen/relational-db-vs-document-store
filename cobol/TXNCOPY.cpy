000100****************************************************************  00000100
000200*    TXNCOPY   -  FUNDS-TRANSFER JOURNAL RECORD LAYOUT            00000200
000300*    FIXED 084-BYTE RECORD - FILE TRANSACTION-JOURNAL             00000300
000400*    WRITTEN BY ACCTPOST, READ BY ACCTHIST                        00000400
000500****************************************************************  00000500
000600 01  TRANSACTION-RECORD.                                          00000600
000700     05  TXN-ID                      PIC 9(08).                   00000700
000800     05  TXN-FROM-ACCT               PIC 9(06).                   00000800
000900     05  TXN-TO-ACCT                 PIC 9(06).                   00000900
001000     05  TXN-AMOUNT                  PIC S9(11)V99.               00001000
001100     05  TXN-TYPE                    PIC X(08).                   00001100
001200     05  TXN-STATUS                  PIC X(09).                   00001200
001300         88  TXN-IS-COMPLETED        VALUE 'COMPLETED'.           00001300
001400         88  TXN-IS-REJECTED         VALUE 'REJECTED '.           00001400
001500     05  TXN-CREATED                 PIC 9(14).                   00001500
001600     05  TXN-REF-NO                  PIC X(16).                   00001600
001700     05  FILLER                      PIC X(04).                   00001700
